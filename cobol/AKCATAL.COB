000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AKCATAL-COB.
000120 AUTHOR.        FABIO C. MENDES.
000130 INSTALLATION.  SUPERA S/A - CPD.
000140 DATE-WRITTEN.  02/08/1989.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - CPD SUPERA.
000170*========================================================
000180* SISTEMA DE CONTROLE DE ACESSO A MODULOS - SUPERA S/A
000190* PROGRAMA......: AKCATAL
000200* FINALIDADE....: EMITE A SECAO DE CATALOGO DE MODULOS DO
000210*                 RELATORIO DE LOTE - ID, NOME, SITUACAO,
000220*                 DEPARTAMENTOS PERMITIDOS E INCOMPATIBI-
000230*                 LIDADES. RODA COMO ULTIMO PASSO DO JOB,
000240*                 DEPOIS DO AKSOLIC, ESTENDENDO O MESMO
000250*                 ARQUIVO DE RELATORIO (RELAT.DAT).
000260*                 O SWITCH UPSI-0 DO JCL DECIDE SE LISTA
000270*                 TODOS OS MODULOS OU SO OS ATIVOS.
000280*========================================================
000290* HISTORICO DE ALTERACOES
000300*----------------------------------------------------------
000310* DATA       PROGR.  PEDIDO     DESCRICAO
000320* 02/08/1989 FCM     CPD-0256   IMPLANTACAO INICIAL.
000330* 19/01/1991 LRS     CPD-0403   AJUSTE NA LARGURA DA COLUNA
000340*                               DE DEPARTAMENTOS (40 P/ 55).
000350* 07/05/1993 LRS     CPD-0489   INCLUIDA LISTAGEM DOS NOMES
000360*                               DOS MODULOS INCOMPATIVEIS
000370*                               (ANTES SO O CODIGO SAIA).
000380* 23/11/1994 JAS     CPD-0518   REVISAO GERAL DE COMENTARIOS.
000390* 30/06/1996 JAS     CPD-0561   PREPARACAO P/ MIGRACAO DE
000400*                               DISCO - AJUSTE DE ASSIGN.
000410* 04/09/1999 MRS     CPD-0620   VIRADA DO SECULO - DATA DO
000420*                               CABECALHO PASSA A SER GRAVADA
000430*                               COM 4 DIGITOS DE ANO (Y2K).
000440* 17/05/2001 VCS     CPD-0645   TROCA DO UPSI-0 POR PARAMETRO
000450*                               DE LOTE (LISTAR SO ATIVOS).
000460* 09/11/2003 VCS     CPD-0674   PEQUENOS AJUSTES DE MENSAGEM.
000470*----------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     UPSI-0 ON  STATUS IS UPSI-LISTA-TODOS
000530     UPSI-0 OFF STATUS IS UPSI-LISTA-ATIVOS.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT MODMAST  ASSIGN TO MODMAST
000570                 ORGANIZATION LINE SEQUENTIAL
000580                 FILE STATUS  IS ST-MODMAST.
000590
000600     SELECT RELAT    ASSIGN TO RELAT
000610                 ORGANIZATION LINE SEQUENTIAL
000620                 FILE STATUS  IS ST-RELAT.
000630
000640*----------------------------------------------------------
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  MODMAST
000680     LABEL RECORD IS STANDARD
000690     VALUE OF FILE-ID IS 'MODMAST.DAT'
000700     RECORD CONTAINS 160 CHARACTERS.
000710
000720 01  REG-MODMAST.
000730*    MOD-ID - MODULO
000740     05  MOD-ID              PIC 9(04).
000750*    MOD-NOME - NOME
000760     05  MOD-NOME            PIC X(30).
000770*    MOD-DESC - DESCRICAO
000780     05  MOD-DESC            PIC X(60).
000790*    MOD-ATIVO - INDICADOR DE
000800*    ATIVO/INATIVO
000810     05  MOD-ATIVO           PIC X(01).
000820*    MOD-DEPTOS - DEPARTAMENTO
000830     05  MOD-DEPTOS OCCURS 5 TIMES.
000840*    MOD-DEPTO - DEPARTAMENTO
000850         10  MOD-DEPTO       PIC X(10).
000860*    MOD-INCOMP - MODULO INCOMPATIVEL
000870     05  MOD-INCOMP OCCURS 3 TIMES.
000880*    MOD-INCOMP-ID - MODULO INCOMPATIVEL
000890         10  MOD-INCOMP-ID   PIC 9(04).
000900*    AREA RESERVADA PARA EXPANSAO FUTURA
000910*    DO LAYOUT
000920     05  FILLER              PIC X(03).
000930
000940 FD  RELAT
000950     LABEL RECORD OMITTED.
000960
000970*    REG-RELAT - CAMPO DE TRABALHO DA
000980*    ROTINA
000990 01  REG-RELAT                PIC X(132).
001000
001010*----------------------------------------------------------
001020 WORKING-STORAGE SECTION.
001030*    ST-MODMAST - MODULO
001040 01  ST-MODMAST              PIC X(02) VALUE SPACES.
001050*    ST-RELAT - CAMPO DE TRABALHO DA
001060*    ROTINA
001070 01  ST-RELAT                PIC X(02) VALUE SPACES.
001080*    WS-IND - INDICE DE TABELA EM MEMORIA
001090 77  WS-IND                  PIC 9(04) COMP VALUE ZEROS.
001100*    WS-IND2 - INDICE DE TABELA EM
001110*    MEMORIA
001120 77  WS-IND2                 PIC 9(04) COMP VALUE ZEROS.
001130*    WS-IND3 - INDICE DE TABELA EM
001140*    MEMORIA
001150 77  WS-IND3                 PIC 9(04) COMP VALUE ZEROS.
001160*    WS-QTD-MODULO - QUANTIDADE/CONTADOR
001170*    EM MEMORIA
001180 77  WS-QTD-MODULO           PIC 9(04) COMP VALUE ZEROS.
001190*    WS-TOT-LISTADOS - TOTALIZADOR DA
001200*    RODADA
001210 77  WS-TOT-LISTADOS         PIC 9(04) COMP VALUE ZEROS.
001220*    WS-ACHOU - FLAG DE ACHOU/NAO ACHOU
001230*    NA BUSCA
001240 01  WS-ACHOU                PIC X(01) VALUE 'N'.
001250     88  ACHOU                      VALUE 'S'.
001260*    WS-MSG - MENSAGEM
001270 01  WS-MSG                  PIC X(60) VALUE SPACES.
001280*    WS-HOJE - DATA DO DIA DA RODADA
001290 01  WS-HOJE                 PIC 9(08) VALUE ZEROS.
001300*    WS-DSIS-AAMMDD - CAMPO DE TRABALHO
001310*    DA ROTINA
001320 01  WS-DSIS-AAMMDD          PIC 9(06) VALUE ZEROS.
001330*    WS-NOME-INCOMP - MODULO INCOMPATIVEL
001340 01  WS-NOME-INCOMP          PIC X(30) VALUE SPACES.
001350*    WS-PTR-DEPTOS - DEPARTAMENTO
001360 77  WS-PTR-DEPTOS           PIC 9(04) COMP VALUE 1.
001370
001380*----- TABELA DE MODULOS EM MEMORIA (CARREGADA DO MODMAST) -
001390 01  WS-TAB-MODULO.
001400*    WS-MOD - MODULO
001410     05  WS-MOD OCCURS 30 TIMES.
001420*    WS-MOD-ID - MODULO
001430         10  WS-MOD-ID       PIC 9(04).
001440*    WS-MOD-NOME - NOME
001450         10  WS-MOD-NOME     PIC X(30).
001460*    WS-MOD-DESC - DESCRICAO
001470         10  WS-MOD-DESC     PIC X(60).
001480*    WS-MOD-ATIVO - INDICADOR DE
001490*    ATIVO/INATIVO
001500         10  WS-MOD-ATIVO    PIC X(01).
001510*    WS-MOD-DEPTOS - DEPARTAMENTO
001520         10  WS-MOD-DEPTOS OCCURS 5 TIMES PIC X(10).
001530*    WS-MOD-DEPTOS-R - DEPARTAMENTO
001540         10  WS-MOD-DEPTOS-R REDEFINES WS-MOD-DEPTOS PIC X(50).
001550*    WS-MOD-INCOMP - MODULO INCOMPATIVEL
001560         10  WS-MOD-INCOMP OCCURS 3 TIMES PIC 9(04).
001570*    WS-MOD-INCOMP-R - MODULO
001580*    INCOMPATIVEL
001590         10  WS-MOD-INCOMP-R REDEFINES WS-MOD-INCOMP PIC X(12).
001600*    AREA RESERVADA PARA EXPANSAO FUTURA
001610*    DO LAYOUT
001620     05  FILLER              PIC X(04) VALUE SPACES.
001630
001640*----- VISAO REDEFINIDA DA TABELA, 1 OCCURS POR ENTRADA -----
001650 01  WS-TAB-MODULO-R REDEFINES WS-TAB-MODULO.
001660*    WS-MOD-R - MODULO
001670     05  WS-MOD-R OCCURS 30 TIMES PIC X(157).
001680
001690*----- LINHAS DE IMPRESSAO DA SECAO DE CATALOGO -------------
001700 01  WS-LIN-CAB1.
001710*    AREA RESERVADA PARA EXPANSAO FUTURA
001720*    DO LAYOUT
001730     05  FILLER               PIC X(20) VALUE SPACES.
001740*    AREA RESERVADA PARA EXPANSAO FUTURA
001750*    DO LAYOUT
001760     05  FILLER               PIC X(40) VALUE
001770         'CATALOGO DE MODULOS DE ACESSO - AKCATAL'.
001780*    AREA RESERVADA PARA EXPANSAO FUTURA
001790*    DO LAYOUT
001800     05  FILLER               PIC X(10) VALUE 'DATA '.
001810*    WS-C1-DATA - DATA
001820     05  WS-C1-DATA           PIC 9(08).
001830*    AREA RESERVADA PARA EXPANSAO FUTURA
001840*    DO LAYOUT
001850     05  FILLER               PIC X(54) VALUE SPACES.
001860
001870 01  WS-LIN-CAB2.
001880*    AREA RESERVADA PARA EXPANSAO FUTURA
001890*    DO LAYOUT
001900     05  FILLER               PIC X(02) VALUE SPACES.
001910*    AREA RESERVADA PARA EXPANSAO FUTURA
001920*    DO LAYOUT
001930     05  FILLER               PIC X(06) VALUE 'ID  '.
001940*    AREA RESERVADA PARA EXPANSAO FUTURA
001950*    DO LAYOUT
001960     05  FILLER               PIC X(02) VALUE SPACES.
001970*    AREA RESERVADA PARA EXPANSAO FUTURA
001980*    DO LAYOUT
001990     05  FILLER               PIC X(30) VALUE 'NOME DO MODULO'.
002000*    AREA RESERVADA PARA EXPANSAO FUTURA
002010*    DO LAYOUT
002020     05  FILLER               PIC X(02) VALUE SPACES.
002030*    AREA RESERVADA PARA EXPANSAO FUTURA
002040*    DO LAYOUT
002050     05  FILLER               PIC X(07) VALUE 'ATIVO '.
002060*    AREA RESERVADA PARA EXPANSAO FUTURA
002070*    DO LAYOUT
002080     05  FILLER               PIC X(02) VALUE SPACES.
002090*    AREA RESERVADA PARA EXPANSAO FUTURA
002100*    DO LAYOUT
002110     05  FILLER               PIC X(55) VALUE
002120         'DEPARTAMENTOS PERMITIDOS'.
002130*    AREA RESERVADA PARA EXPANSAO FUTURA
002140*    DO LAYOUT
002150     05  FILLER               PIC X(26) VALUE SPACES.
002160
002170 01  WS-LIN-DET.
002180*    AREA RESERVADA PARA EXPANSAO FUTURA
002190*    DO LAYOUT
002200     05  FILLER               PIC X(02) VALUE SPACES.
002210*    DET-ID - CODIGO IDENTIFICADOR
002220     05  DET-ID               PIC 9(04).
002230*    AREA RESERVADA PARA EXPANSAO FUTURA
002240*    DO LAYOUT
002250     05  FILLER               PIC X(04) VALUE SPACES.
002260*    DET-NOME - NOME
002270     05  DET-NOME             PIC X(30).
002280*    AREA RESERVADA PARA EXPANSAO FUTURA
002290*    DO LAYOUT
002300     05  FILLER               PIC X(02) VALUE SPACES.
002310*    DET-ATIVO - INDICADOR DE
002320*    ATIVO/INATIVO
002330     05  DET-ATIVO            PIC X(07).
002340*    AREA RESERVADA PARA EXPANSAO FUTURA
002350*    DO LAYOUT
002360     05  FILLER               PIC X(02) VALUE SPACES.
002370*    DET-DEPTOS - DEPARTAMENTO
002380     05  DET-DEPTOS           PIC X(55).
002390*    AREA RESERVADA PARA EXPANSAO FUTURA
002400*    DO LAYOUT
002410     05  FILLER               PIC X(26) VALUE SPACES.
002420
002430 01  WS-LIN-INCOMP.
002440*    AREA RESERVADA PARA EXPANSAO FUTURA
002450*    DO LAYOUT
002460     05  FILLER               PIC X(08) VALUE SPACES.
002470*    AREA RESERVADA PARA EXPANSAO FUTURA
002480*    DO LAYOUT
002490     05  FILLER               PIC X(22) VALUE
002500         'INCOMPATIVEL COM.....: '.
002510*    INC-NOME - NOME
002520     05  INC-NOME             PIC X(30).
002530*    AREA RESERVADA PARA EXPANSAO FUTURA
002540*    DO LAYOUT
002550     05  FILLER               PIC X(72) VALUE SPACES.
002560
002570*    WS-LIN-BRANCO - CAMPO DE TRABALHO DA
002580*    ROTINA
002590 01  WS-LIN-BRANCO               PIC X(132) VALUE SPACES.
002600
002610*----------------------------------------------------------
002620 PROCEDURE DIVISION.
002630
002640 0000-PRINCIPAL.
002650*    EXECUTA A ROTINA 0980-DATA-HOJE
002660     PERFORM 0980-DATA-HOJE THRU 0980-FIM.
002670*    EXECUTA A ROTINA 0050-CARGA-MODULOS
002680     PERFORM 0050-CARGA-MODULOS THRU 0050-FIM.
002690*    EXECUTA A ROTINA 0080-ABRE-RELATORIO
002700     PERFORM 0080-ABRE-RELATORIO THRU 0080-FIM.
002710*    EXECUTA A ROTINA 0100-CABECALHO
002720     PERFORM 0100-CABECALHO THRU 0100-FIM.
002730*    COPIA ZEROS PARA WS-IND
002740     MOVE ZEROS TO WS-IND.
002750 0000-LOOP.
002760*    SOMA 1 TO WS-IND
002770     ADD 1 TO WS-IND
002780*    VERIFICA SE WS-IND > WS-QTD-MODULO
002790*    GO TO 0000-FECHA
002800     IF WS-IND > WS-QTD-MODULO
002810        GO TO 0000-FECHA.
002820*    EXECUTA A ROTINA 0200-LISTA-MODULOS
002830     PERFORM 0200-LISTA-MODULOS THRU 0200-FIM.
002840*    VOLTA PARA 0000-LOOP PARA PROCESSAR
002850*    O PROXIMO ITEM
002860     GO TO 0000-LOOP.
002870 0000-FECHA.
002880*    EXECUTA A ROTINA 0900-ENCERRA
002890     PERFORM 0900-ENCERRA THRU 0900-FIM.
002900     STOP RUN.
002910
002920*--------[ CARGA DO CATALOGO DE MODULOS EM MEMORIA ]---------
002930 0050-CARGA-MODULOS.
002940*    COPIA ZEROS PARA WS-QTD-MODULO
002950     MOVE ZEROS TO WS-QTD-MODULO
002960*    ABRE INPUT MODMAST PARA A RODADA
002970     OPEN INPUT MODMAST
002980*    VERIFICA SE ST-MODMAST NOT = '00'
002990     IF ST-MODMAST NOT = '00'
003000*    COPIA 'ERRO NA ABERTURA DO
003010*    MODMAST.DAT' PARA WS-MSG
003020        MOVE 'ERRO NA ABERTURA DO MODMAST.DAT' TO WS-MSG
003030*    EXIBE MENSAGEM NO CONSOLE DO
003040*    OPERADOR
003050        DISPLAY WS-MSG
003060        STOP RUN.
003070 0050-LOOP.
003080*    LE O PROXIMO REGISTRO DO ARQUIVO
003090*    MODMAST
003100     READ MODMAST
003110        AT END GO TO 0050-FECHA.
003120*    SOMA 1 TO WS-QTD-MODULO
003130     ADD 1 TO WS-QTD-MODULO
003140*    COPIA MOD-ID PARA WS-MOD-ID
003150*    (WS-QTD-MODULO)
003160     MOVE MOD-ID      TO WS-MOD-ID (WS-QTD-MODULO)
003170*    COPIA MOD-NOME PARA WS-MOD-NOME
003180*    (WS-QTD-MODULO)
003190     MOVE MOD-NOME    TO WS-MOD-NOME (WS-QTD-MODULO)
003200*    COPIA MOD-DESC PARA WS-MOD-DESC
003210*    (WS-QTD-MODULO)
003220     MOVE MOD-DESC    TO WS-MOD-DESC (WS-QTD-MODULO)
003230*    COPIA MOD-ATIVO PARA WS-MOD-ATIVO
003240*    (WS-QTD-MODULO)
003250     MOVE MOD-ATIVO   TO WS-MOD-ATIVO (WS-QTD-MODULO)
003260*    COPIA MOD-DEPTO (1) PARA
003270*    WS-MOD-DEPTOS (WS-QTD-MODULO 1)
003280     MOVE MOD-DEPTO (1) TO WS-MOD-DEPTOS (WS-QTD-MODULO 1)
003290*    COPIA MOD-DEPTO (2) PARA
003300*    WS-MOD-DEPTOS (WS-QTD-MODULO 2)
003310     MOVE MOD-DEPTO (2) TO WS-MOD-DEPTOS (WS-QTD-MODULO 2)
003320*    COPIA MOD-DEPTO (3) PARA
003330*    WS-MOD-DEPTOS (WS-QTD-MODULO 3)
003340     MOVE MOD-DEPTO (3) TO WS-MOD-DEPTOS (WS-QTD-MODULO 3)
003350*    COPIA MOD-DEPTO (4) PARA
003360*    WS-MOD-DEPTOS (WS-QTD-MODULO 4)
003370     MOVE MOD-DEPTO (4) TO WS-MOD-DEPTOS (WS-QTD-MODULO 4)
003380*    COPIA MOD-DEPTO (5) PARA
003390*    WS-MOD-DEPTOS (WS-QTD-MODULO 5)
003400     MOVE MOD-DEPTO (5) TO WS-MOD-DEPTOS (WS-QTD-MODULO 5)
003410*    COPIA MOD-INCOMP-ID (1) PARA
003420*    WS-MOD-INCOMP (WS-QTD-MODULO 1)
003430     MOVE MOD-INCOMP-ID (1) TO WS-MOD-INCOMP (WS-QTD-MODULO 1)
003440*    COPIA MOD-INCOMP-ID (2) PARA
003450*    WS-MOD-INCOMP (WS-QTD-MODULO 2)
003460     MOVE MOD-INCOMP-ID (2) TO WS-MOD-INCOMP (WS-QTD-MODULO 2)
003470*    COPIA MOD-INCOMP-ID (3) PARA
003480*    WS-MOD-INCOMP (WS-QTD-MODULO 3) GO
003490*    TO 0050-LOOP
003500     MOVE MOD-INCOMP-ID (3) TO WS-MOD-INCOMP (WS-QTD-MODULO 3)
003510     GO TO 0050-LOOP.
003520 0050-FECHA.
003530*    FECHA MODMAST AO FINAL DA RODADA
003540     CLOSE MODMAST.
003550 0050-FIM.
003560     EXIT.
003570
003580*--------[ ABRE O RELATORIO DE LOTE EM MODO DE EXTENSAO ]-----
003590 0080-ABRE-RELATORIO.
003600*    ABRE EXTEND RELAT PARA A RODADA
003610     OPEN EXTEND RELAT
003620*    VERIFICA SE ST-RELAT NOT = '00'
003630     IF ST-RELAT NOT = '00'
003640*    COPIA 'ERRO NA ABERTURA DO
003650*    RELAT.DAT' PARA WS-MSG
003660        MOVE 'ERRO NA ABERTURA DO RELAT.DAT' TO WS-MSG
003670*    EXIBE MENSAGEM NO CONSOLE DO
003680*    OPERADOR
003690        DISPLAY WS-MSG
003700        STOP RUN.
003710 0080-FIM.
003720     EXIT.
003730
003740*--------[ CABECALHO DA SECAO DE CATALOGO DE MODULOS ]--------
003750 0100-CABECALHO.
003760*    COPIA WS-LIN-BRANCO PARA REG-RELAT
003770     MOVE WS-LIN-BRANCO TO REG-RELAT
003780*    GRAVA O REGISTRO REG-RELAT NO
003790*    ARQUIVO DE SAIDA
003800     WRITE REG-RELAT.
003810*    COPIA WS-HOJE PARA WS-C1-DATA
003820     MOVE WS-HOJE TO WS-C1-DATA
003830*    COPIA WS-LIN-CAB1 PARA REG-RELAT
003840     MOVE WS-LIN-CAB1 TO REG-RELAT
003850*    GRAVA O REGISTRO REG-RELAT NO
003860*    ARQUIVO DE SAIDA
003870     WRITE REG-RELAT.
003880*    COPIA WS-LIN-CAB2 PARA REG-RELAT
003890     MOVE WS-LIN-CAB2 TO REG-RELAT
003900*    GRAVA O REGISTRO REG-RELAT NO
003910*    ARQUIVO DE SAIDA
003920     WRITE REG-RELAT.
003930*    COPIA WS-LIN-BRANCO PARA REG-RELAT
003940     MOVE WS-LIN-BRANCO TO REG-RELAT
003950*    GRAVA O REGISTRO REG-RELAT NO
003960*    ARQUIVO DE SAIDA
003970     WRITE REG-RELAT.
003980 0100-FIM.
003990     EXIT.
004000
004010*--------[ IMPRIME 1 MODULO DA TABELA (INDICE EM WS-IND) ]----
004020 0200-LISTA-MODULOS.
004030*    VERIFICA SE UPSI-LISTA-ATIVOS AND
004040*    WS-MOD-ATIVO (WS-IND) NOT = 'Y' GO
004050*    TO 0200-FIM
004060     IF UPSI-LISTA-ATIVOS AND WS-MOD-ATIVO (WS-IND) NOT = 'Y'
004070        GO TO 0200-FIM.
004080*    COPIA WS-MOD-ID (WS-IND) PARA DET-ID
004090     MOVE WS-MOD-ID (WS-IND)   TO DET-ID
004100*    COPIA WS-MOD-NOME (WS-IND) PARA
004110*    DET-NOME
004120     MOVE WS-MOD-NOME (WS-IND) TO DET-NOME
004130*    VERIFICA SE WS-MOD-ATIVO (WS-IND) =
004140*    'Y'
004150     IF WS-MOD-ATIVO (WS-IND) = 'Y'
004160*    COPIA 'SIM' PARA DET-ATIVO ELSE
004170        MOVE 'SIM'  TO DET-ATIVO
004180     ELSE
004190*    COPIA 'NAO' PARA DET-ATIVO
004200        MOVE 'NAO'  TO DET-ATIVO.
004210*    EXECUTA A ROTINA 0250-LISTA-DEPTOS
004220     PERFORM 0250-LISTA-DEPTOS THRU 0250-FIM.
004230*    COPIA WS-LIN-DET PARA REG-RELAT
004240     MOVE WS-LIN-DET TO REG-RELAT
004250*    GRAVA O REGISTRO REG-RELAT NO
004260*    ARQUIVO DE SAIDA
004270     WRITE REG-RELAT.
004280*    EXECUTA A ROTINA 0270-LISTA-INCOMPAT
004290     PERFORM 0270-LISTA-INCOMPAT THRU 0270-FIM.
004300*    SOMA 1 TO WS-TOT-LISTADOS
004310     ADD 1 TO WS-TOT-LISTADOS.
004320 0200-FIM.
004330     EXIT.
004340
004350*--------[ MONTA DET-DEPTOS COM OS DEPTOS PERMITIDOS ]--------
004360 0250-LISTA-DEPTOS.
004370*    COPIA SPACES PARA DET-DEPTOS
004380     MOVE SPACES TO DET-DEPTOS
004390*    COPIA 1 PARA WS-PTR-DEPTOS
004400     MOVE 1 TO WS-PTR-DEPTOS
004410*    COPIA ZEROS PARA WS-IND2
004420     MOVE ZEROS TO WS-IND2.
004430 0250-LOOP.
004440*    SOMA 1 TO WS-IND2
004450     ADD 1 TO WS-IND2
004460*    VERIFICA SE WS-IND2 > 5 GO TO
004470*    0250-FIM
004480     IF WS-IND2 > 5
004490        GO TO 0250-FIM.
004500*    VERIFICA SE WS-MOD-DEPTOS (WS-IND
004510*    WS-IND2) = SPACES GO TO 0250-LOOP
004520     IF WS-MOD-DEPTOS (WS-IND WS-IND2) = SPACES
004530        GO TO 0250-LOOP.
004540*    VERIFICA SE WS-PTR-DEPTOS > 1
004550     IF WS-PTR-DEPTOS > 1
004560*    MONTA O TEXTO CONCATENANDO OS
004570*    TRECHOS ABAIXO
004580        STRING ' ' DELIMITED BY SIZE INTO DET-DEPTOS
004590           WITH POINTER WS-PTR-DEPTOS.
004600*    MONTA O TEXTO CONCATENANDO OS
004610*    TRECHOS ABAIXO
004620     STRING WS-MOD-DEPTOS (WS-IND WS-IND2) DELIMITED BY SPACE
004630            INTO DET-DEPTOS WITH POINTER WS-PTR-DEPTOS.
004640*    VOLTA PARA 0250-LOOP PARA PROCESSAR
004650*    O PROXIMO ITEM
004660     GO TO 0250-LOOP.
004670 0250-FIM.
004680     EXIT.
004690
004700*--------[ IMPRIME AS INCOMPATIBILIDADES (PELO NOME) ]--------
004710 0270-LISTA-INCOMPAT.
004720*    VERIFICA SE WS-MOD-INCOMP-R (WS-IND)
004730*    = '000000000000'
004740     IF WS-MOD-INCOMP-R (WS-IND) = '000000000000'
004750*    COPIA SPACES PARA INC-NOME
004760        MOVE SPACES TO INC-NOME
004770*    COPIA 'NENHUMA' PARA INC-NOME
004780        MOVE 'NENHUMA' TO INC-NOME
004790*    COPIA WS-LIN-INCOMP PARA REG-RELAT
004800        MOVE WS-LIN-INCOMP TO REG-RELAT
004810*    GRAVA O REGISTRO REG-RELAT NO
004820*    ARQUIVO DE SAIDA
004830        WRITE REG-RELAT
004840        GO TO 0270-FIM.
004850*    COPIA ZEROS PARA WS-IND2
004860     MOVE ZEROS TO WS-IND2.
004870 0270-LOOP.
004880*    SOMA 1 TO WS-IND2
004890     ADD 1 TO WS-IND2
004900*    VERIFICA SE WS-IND2 > 3 GO TO
004910*    0270-FIM
004920     IF WS-IND2 > 3
004930        GO TO 0270-FIM.
004940*    VERIFICA SE WS-MOD-INCOMP (WS-IND
004950*    WS-IND2) = 0 GO TO 0270-LOOP
004960     IF WS-MOD-INCOMP (WS-IND WS-IND2) = 0
004970        GO TO 0270-LOOP.
004980*    COPIA WS-MOD-INCOMP (WS-IND WS-IND2)
004990*    PARA WS-IND3
005000     MOVE WS-MOD-INCOMP (WS-IND WS-IND2) TO WS-IND3
005010*    EXECUTA A ROTINA
005020*    0280-BUSCA-NOME-MODULO
005030     PERFORM 0280-BUSCA-NOME-MODULO THRU 0280-FIM.
005040*    COPIA WS-NOME-INCOMP (1:30) PARA
005050*    INC-NOME
005060     MOVE WS-NOME-INCOMP (1:30) TO INC-NOME
005070*    COPIA WS-LIN-INCOMP PARA REG-RELAT
005080     MOVE WS-LIN-INCOMP TO REG-RELAT
005090*    GRAVA O REGISTRO REG-RELAT NO
005100*    ARQUIVO DE SAIDA
005110     WRITE REG-RELAT
005120     GO TO 0270-LOOP.
005130 0270-FIM.
005140     EXIT.
005150
005160*--------[ BUSCA NOME DO MODULO PELO ID EM WS-IND3 ]----------
005170 0280-BUSCA-NOME-MODULO.
005180*    COPIA 'N' PARA WS-ACHOU
005190     MOVE 'N' TO WS-ACHOU
005200*    COPIA ZEROS PARA WS-IND2
005210     MOVE ZEROS TO WS-IND2.
005220 0280-LOOP.
005230*    SOMA 1 TO WS-IND2
005240     ADD 1 TO WS-IND2
005250*    VERIFICA SE WS-IND2 > WS-QTD-MODULO
005260*    GO TO 0280-FIM
005270     IF WS-IND2 > WS-QTD-MODULO
005280        GO TO 0280-FIM.
005290*    VERIFICA SE WS-MOD-ID (WS-IND2) =
005300*    WS-IND3
005310     IF WS-MOD-ID (WS-IND2) = WS-IND3
005320*    COPIA 'Y' PARA WS-ACHOU
005330        MOVE 'Y' TO WS-ACHOU
005340*    COPIA WS-MOD-NOME (WS-IND2) PARA
005350*    WS-NOME-INCOMP GO TO 0280-FIM
005360        MOVE WS-MOD-NOME (WS-IND2) TO WS-NOME-INCOMP
005370        GO TO 0280-FIM.
005380*    VOLTA PARA 0280-LOOP PARA PROCESSAR
005390*    O PROXIMO ITEM
005400     GO TO 0280-LOOP.
005410 0280-FIM.
005420*    VERIFICA SE NOT ACHOU
005430     IF NOT ACHOU
005440*    COPIA 'MODULO NAO CADASTRADO' PARA
005450*    WS-NOME-INCOMP
005460        MOVE 'MODULO NAO CADASTRADO' TO WS-NOME-INCOMP.
005470     EXIT.
005480
005490*--------[ MONTA A DATA DE HOJE COM 4 DIGITOS DE ANO (Y2K) ]--
005500 0980-DATA-HOJE.
005510     ACCEPT WS-DSIS-AAMMDD FROM DATE.
005520*    VERIFICA SE WS-DSIS-AAMMDD (1:2) <
005530*    50
005540     IF WS-DSIS-AAMMDD (1:2) < 50
005550*    MONTA O TEXTO CONCATENANDO OS
005560*    TRECHOS ABAIXO
005570        STRING '20' WS-DSIS-AAMMDD DELIMITED BY SIZE INTO WS-MSG
005580     ELSE
005590*    MONTA O TEXTO CONCATENANDO OS
005600*    TRECHOS ABAIXO
005610        STRING '19' WS-DSIS-AAMMDD DELIMITED BY SIZE INTO WS-MSG.
005620*    COPIA WS-MSG (1:8) PARA WS-HOJE
005630     MOVE WS-MSG (1:8) TO WS-HOJE.
005640 0980-FIM.
005650     EXIT.
005660
005670*--------[ ENCERRAMENTO DA SECAO DE CATALOGO DE MODULOS ]-----
005680 0900-ENCERRA.
005690*    FECHA RELAT AO FINAL DA RODADA
005700     CLOSE RELAT
005710*    EXIBE MENSAGEM NO CONSOLE DO
005720*    OPERADOR
005730     DISPLAY 'AKCATAL - MODULOS LISTADOS: ' WS-TOT-LISTADOS.
005740 0900-FIM.
005750     EXIT.
