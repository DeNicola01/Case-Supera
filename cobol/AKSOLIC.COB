000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AKSOLIC-COB.
000120 AUTHOR.        FABIO C. MENDES.
000130 INSTALLATION.  SUPERA S/A - CPD.
000140 DATE-WRITTEN.  22/05/1989.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - CPD SUPERA.
000170*========================================================
000180* SISTEMA DE CONTROLE DE ACESSO A MODULOS - SUPERA S/A
000190* PROGRAMA......: AKSOLIC
000200* FINALIDADE....: MOTOR DE REGRAS DO LOTE DE SOLICITACOES
000210*                 DE ACESSO A MODULOS.  LE O ARQUIVO DE
000220*                 TRANSACOES (CRIAR/RENOVAR/CANCELAR),
000230*                 VALIDA CONTRA OS CADASTROS DE USUARIO E
000240*                 MODULO, APLICA AS REGRAS DE APROVACAO/
000250*                 NEGACAO AUTOMATICA, GRAVA SOLICITACOES,
000260*                 HISTORICO E ACESSOS CONCEDIDOS, E EMITE
000270*                 O RELATORIO DE MOVIMENTO DO LOTE.
000280*                 RODA COMO SEGUNDO PASSO DO JOB, DEPOIS
000290*                 DO AKINIC E ANTES DO AKCATAL.
000300*========================================================
000310* HISTORICO DE ALTERACOES
000320*----------------------------------------------------------
000330* DATA       PROGR.  PEDIDO     DESCRICAO
000340* 22/05/1989 FCM     CPD-0238   IMPLANTACAO INICIAL - SOMENTE
000350*                               CRIACAO DE SOLICITACAO.
000360* 14/09/1989 FCM     CPD-0261   INCLUIDA REGRA DE DEPARTAMENTO
000370*                               E DE INCOMPATIBILIDADE ENTRE
000380*                               MODULOS.
000390* 03/02/1990 FCM     CPD-0289   INCLUIDA GERACAO DE PROTOCOLO
000400*                               NO FORMATO SOL-AAAAMMDD-NNNN.
000410* 30/07/1991 LRS     CPD-0415   INCLUIDO PROCESSAMENTO DE
000420*                               RENOVACAO DE ACESSO (ACAO R).
000430* 18/12/1991 LRS     CPD-0429   INCLUIDO CANCELAMENTO DE
000440*                               SOLICITACAO (ACAO X) E BAIXA
000450*                               DOS ACESSOS CONCEDIDOS.
000460* 25/06/1993 LRS     CPD-0481   REVISAO DA REGRA DE LIMITE DE
000470*                               MODULOS ATIVOS (10 P/ TI, 5
000480*                               PARA OS DEMAIS DEPARTAMENTOS).
000490* 14/03/1995 JAS     CPD-0539   ROTINA PROPRIA DE SOMA DE DIAS
000500*                               EM SUBSTITUICAO AO CALENDARIO
000510*                               MANUAL (CONTROLE DE BISSEXTO).
000520* 08/08/1996 JAS     CPD-0558   INCLUIDO RELATORIO DE MOVIMENTO
000530*                               COM TOTAIS DE CONTROLE.
000540* 11/02/1998 MRS     CPD-0601   REJEITA JUSTIFICATIVA GENERICA
000550*                               (TESTE, AAA, PRECISO, ETC).
000560* 04/09/1999 MRS     CPD-0619   VIRADA DO SECULO - ROTINA DE
000570*                               DATA DO SISTEMA PASSA A MONTAR
000580*                               O ANO COM 4 DIGITOS (Y2K).
000590* 19/04/2001 VCS     CPD-0648   CORRIGIDA CONTAGEM DO PROTOCOLO
000600*                               QUANDO O ARQUIVO DE SOLICITACOES
000610*                               ESTA VAZIO NA CARGA.
000620* 09/11/2003 VCS     CPD-0673   PEQUENOS AJUSTES NAS MENSAGENS
000630*                               DE NEGACAO DO RELATORIO.
000640*----------------------------------------------------------
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT USERMAST ASSIGN TO USERMAST
000720                 ORGANIZATION LINE SEQUENTIAL
000730                 FILE STATUS  IS ST-USERMAST.
000740
000750     SELECT MODMAST  ASSIGN TO MODMAST
000760                 ORGANIZATION LINE SEQUENTIAL
000770                 FILE STATUS  IS ST-MODMAST.
000780
000790     SELECT USERMOD  ASSIGN TO USERMOD
000800                 ORGANIZATION LINE SEQUENTIAL
000810                 FILE STATUS  IS ST-USERMOD.
000820
000830     SELECT SOLICIT  ASSIGN TO SOLICIT
000840                 ORGANIZATION LINE SEQUENTIAL
000850                 FILE STATUS  IS ST-SOLICIT.
000860
000870     SELECT HISTORI  ASSIGN TO HISTORI
000880                 ORGANIZATION LINE SEQUENTIAL
000890                 FILE STATUS  IS ST-HISTORI.
000900
000910     SELECT TRANSAC  ASSIGN TO TRANSAC
000920                 ORGANIZATION LINE SEQUENTIAL
000930                 FILE STATUS  IS ST-TRANSAC.
000940
000950     SELECT RELAT    ASSIGN TO RELAT
000960                 ORGANIZATION LINE SEQUENTIAL
000970                 FILE STATUS  IS ST-RELAT.
000980
000990*----------------------------------------------------------
001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  USERMAST
001030     LABEL RECORD IS STANDARD
001040     VALUE OF FILE-ID IS 'USERMAST.DAT'
001050     RECORD CONTAINS 100 CHARACTERS.
001060
001070 01  REG-USERMAST.
001080*    USR-ID - USUARIO
001090     05  USR-ID              PIC 9(06).
001100*    AREA RESERVADA PARA EXPANSAO FUTURA
001110*    DO LAYOUT
001120     05  FILLER              PIC X(02).
001130*    USR-EMAIL - USUARIO
001140     05  USR-EMAIL           PIC X(40).
001150*    USR-NOME - NOME
001160     05  USR-NOME            PIC X(40).
001170*    USR-DEPTO - DEPARTAMENTO
001180     05  USR-DEPTO           PIC X(10).
001190*    AREA RESERVADA PARA EXPANSAO FUTURA
001200*    DO LAYOUT
001210     05  FILLER              PIC X(02).
001220
001230 FD  MODMAST
001240     LABEL RECORD IS STANDARD
001250     VALUE OF FILE-ID IS 'MODMAST.DAT'
001260     RECORD CONTAINS 160 CHARACTERS.
001270
001280 01  REG-MODMAST.
001290*    MOD-ID - MODULO
001300     05  MOD-ID              PIC 9(04).
001310*    MOD-NOME - NOME
001320     05  MOD-NOME            PIC X(30).
001330*    MOD-DESC - DESCRICAO
001340     05  MOD-DESC            PIC X(60).
001350*    MOD-ATIVO - INDICADOR DE
001360*    ATIVO/INATIVO
001370     05  MOD-ATIVO           PIC X(01).
001380*    MOD-DEPTOS - DEPARTAMENTO
001390     05  MOD-DEPTOS OCCURS 5 TIMES.
001400*    MOD-DEPTO - DEPARTAMENTO
001410         10  MOD-DEPTO       PIC X(10).
001420*    MOD-INCOMP - MODULO INCOMPATIVEL
001430     05  MOD-INCOMP OCCURS 3 TIMES.
001440*    MOD-INCOMP-ID - MODULO INCOMPATIVEL
001450         10  MOD-INCOMP-ID   PIC 9(04).
001460*    AREA RESERVADA PARA EXPANSAO FUTURA
001470*    DO LAYOUT
001480     05  FILLER              PIC X(03).
001490
001500 FD  USERMOD
001510     LABEL RECORD IS STANDARD
001520     VALUE OF FILE-ID IS 'USERMOD.DAT'
001530     RECORD CONTAINS 40 CHARACTERS.
001540
001550 01  REG-USERMOD.
001560*    UM-ID - CODIGO IDENTIFICADOR
001570     05  UM-ID                PIC 9(06).
001580*    UM-USER-ID - USUARIO
001590     05  UM-USER-ID           PIC 9(06).
001600*    UM-MOD-ID - MODULO
001610     05  UM-MOD-ID            PIC 9(04).
001620*    UM-GRANTED-DATE - DATA DE CONCESSAO
001630*    DO ACESSO
001640     05  UM-GRANTED-DATE      PIC 9(08).
001650*    UM-EXPIRATION-DATE - DATA DE
001660*    VALIDADE/EXPIRACAO
001670     05  UM-EXPIRATION-DATE   PIC 9(08).
001680*    UM-ACTIVE - INDICADOR DE
001690*    ATIVO/INATIVO
001700     05  UM-ACTIVE            PIC X(01).
001710*    AREA RESERVADA PARA EXPANSAO FUTURA
001720*    DO LAYOUT
001730     05  FILLER               PIC X(07).
001740
001750 FD  SOLICIT
001760     LABEL RECORD IS STANDARD
001770     VALUE OF FILE-ID IS 'SOLICIT.DAT'
001780     RECORD CONTAINS 660 CHARACTERS.
001790
001800 01  REG-SOLICIT.
001810*    AR-ID - CODIGO IDENTIFICADOR
001820     05  AR-ID                PIC 9(06).
001830*    AR-PROTOCOL - NUMERO DE PROTOCOLO DA
001840*    SOLICITACAO
001850     05  AR-PROTOCOL          PIC X(17).
001860*    AR-USER-ID - USUARIO
001870     05  AR-USER-ID           PIC 9(06).
001880*    AR-MODULE-IDS - MODULO
001890     05  AR-MODULE-IDS OCCURS 3 TIMES.
001900*    AR-MODULE-ID - MODULO
001910         10  AR-MODULE-ID     PIC 9(04).
001920*    AR-JUSTIFICATION - JUSTIFICATIVA DO
001930*    SOLICITANTE
001940     05  AR-JUSTIFICATION     PIC X(500).
001950*    AR-URGENT - INDICADOR DE URGENCIA
001960     05  AR-URGENT            PIC X(01).
001970*    AR-STATUS - SITUACAO ATUAL
001980     05  AR-STATUS            PIC X(10).
001990*    AR-REQUEST-DATE - DATA
002000     05  AR-REQUEST-DATE      PIC 9(08).
002010*    AR-EXPIRATION-DATE - DATA DE
002020*    VALIDADE/EXPIRACAO
002030     05  AR-EXPIRATION-DATE   PIC 9(08).
002040*    AR-DENIAL-REASON - MOTIVO DA
002050*    NEGATIVA
002060     05  AR-DENIAL-REASON     PIC X(80).
002070*    AR-RENEWED-FROM-ID - RENOVACAO DA
002080*    SOLICITACAO
002090     05  AR-RENEWED-FROM-ID   PIC 9(06).
002100*    AREA RESERVADA PARA EXPANSAO FUTURA
002110*    DO LAYOUT
002120     05  FILLER               PIC X(06).
002130
002140 FD  HISTORI
002150     LABEL RECORD IS STANDARD
002160     VALUE OF FILE-ID IS 'HISTORI.DAT'
002170     RECORD CONTAINS 124 CHARACTERS.
002180
002190 01  REG-HISTORI.
002200*    AH-ID - CODIGO IDENTIFICADOR
002210     05  AH-ID                PIC 9(06).
002220*    AH-REQUEST-ID - CODIGO IDENTIFICADOR
002230     05  AH-REQUEST-ID        PIC 9(06).
002240*    AH-PREV-STATUS - SITUACAO ATUAL
002250     05  AH-PREV-STATUS       PIC X(10).
002260*    AH-NEW-STATUS - SITUACAO ATUAL
002270     05  AH-NEW-STATUS        PIC X(10).
002280*    AH-CHANGE-DATE - DATA
002290     05  AH-CHANGE-DATE       PIC 9(08).
002300*    AH-REASON - MOTIVO REGISTRADO
002310     05  AH-REASON            PIC X(80).
002320*    AREA RESERVADA PARA EXPANSAO FUTURA
002330*    DO LAYOUT
002340     05  FILLER               PIC X(04).
002350
002360 FD  TRANSAC
002370     LABEL RECORD IS STANDARD
002380     VALUE OF FILE-ID IS 'TRANSAC.DAT'
002390     RECORD CONTAINS 530 CHARACTERS.
002400
002410 01  REG-TRANSAC.
002420*    IN-ACTION - CAMPO DE TRABALHO DA
002430*    ROTINA
002440     05  IN-ACTION            PIC X(01).
002450*    IN-USER-ID - USUARIO
002460     05  IN-USER-ID           PIC 9(06).
002470*    IN-MODULE-IDS - MODULO
002480     05  IN-MODULE-IDS OCCURS 3 TIMES.
002490*    IN-MODULE-ID - MODULO
002500         10  IN-MODULE-ID     PIC 9(04).
002510*    IN-REQUEST-ID - CODIGO IDENTIFICADOR
002520     05  IN-REQUEST-ID        PIC 9(06).
002530*    IN-URGENT - INDICADOR DE URGENCIA
002540     05  IN-URGENT            PIC X(01).
002550*    IN-TEXTO - CAMPO DE TRABALHO DA
002560*    ROTINA
002570     05  IN-TEXTO             PIC X(500).
002580*    AREA RESERVADA PARA EXPANSAO FUTURA
002590*    DO LAYOUT
002600     05  FILLER               PIC X(04).
002610
002620 FD  RELAT
002630     LABEL RECORD IS OMITTED.
002640
002650*    REG-RELAT - CAMPO DE TRABALHO DA
002660*    ROTINA
002670 01  REG-RELAT                PIC X(132).
002680
002690*----------------------------------------------------------
002700 WORKING-STORAGE SECTION.
002710*    ST-USERMAST - USUARIO
002720 01  ST-USERMAST             PIC X(02) VALUE SPACES.
002730*    ST-MODMAST - MODULO
002740 01  ST-MODMAST              PIC X(02) VALUE SPACES.
002750*    ST-USERMOD - USUARIO
002760 01  ST-USERMOD              PIC X(02) VALUE SPACES.
002770*    ST-SOLICIT - SOLICITACAO DE ACESSO
002780 01  ST-SOLICIT              PIC X(02) VALUE SPACES.
002790*    ST-HISTORI - HISTORICO DE MUDANCA DE
002800*    SITUACAO
002810 01  ST-HISTORI              PIC X(02) VALUE SPACES.
002820*    ST-TRANSAC - CAMPO DE TRABALHO DA
002830*    ROTINA
002840 01  ST-TRANSAC               PIC X(02) VALUE SPACES.
002850*    ST-RELAT - CAMPO DE TRABALHO DA
002860*    ROTINA
002870 01  ST-RELAT                PIC X(02) VALUE SPACES.
002880
002890*    WS-IND - INDICE DE TABELA EM MEMORIA
002900 77  WS-IND                  PIC 9(04) COMP VALUE ZEROS.
002910*    WS-JUST-LEN - CAMPO DE TRABALHO DA
002920*    ROTINA
002930 77  WS-JUST-LEN             PIC 9(04) COMP VALUE ZEROS.
002940*    WS-IND2 - INDICE DE TABELA EM
002950*    MEMORIA
002960 77  WS-IND2                 PIC 9(04) COMP VALUE ZEROS.
002970*    WS-IND3 - INDICE DE TABELA EM
002980*    MEMORIA
002990 77  WS-IND3                 PIC 9(04) COMP VALUE ZEROS.
003000*    WS-RENOV-ID-ORIGEM - RENOVACAO DA
003010*    SOLICITACAO
003020 77  WS-RENOV-ID-ORIGEM      PIC 9(06) COMP VALUE ZEROS.
003030*    WS-QTD-MODULO - QUANTIDADE/CONTADOR
003040*    EM MEMORIA
003050 77  WS-QTD-MODULO           PIC 9(04) COMP VALUE ZEROS.
003060*    WS-QTD-USUARIO - QUANTIDADE/CONTADOR
003070*    EM MEMORIA
003080 77  WS-QTD-USUARIO          PIC 9(04) COMP VALUE ZEROS.
003090*    WS-QTD-ACESSO - QUANTIDADE/CONTADOR
003100*    EM MEMORIA
003110 77  WS-QTD-ACESSO           PIC 9(04) COMP VALUE ZEROS.
003120*    WS-QTD-SOLIC - QUANTIDADE/CONTADOR
003130*    EM MEMORIA
003140 77  WS-QTD-SOLIC            PIC 9(04) COMP VALUE ZEROS.
003150*    WS-QTD-ACESSOS-ATIVOS -
003160*    QUANTIDADE/CONTADOR EM MEMORIA
003170 77  WS-QTD-ACESSOS-ATIVOS   PIC 9(04) COMP VALUE ZEROS.
003180
003190*    WS-TOT-LIDAS - TOTALIZADOR DA RODADA
003200 77  WS-TOT-LIDAS            PIC 9(06) COMP VALUE ZEROS.
003210*    WS-TOT-CRIADAS - TOTALIZADOR DA
003220*    RODADA
003230 77  WS-TOT-CRIADAS          PIC 9(06) COMP VALUE ZEROS.
003240*    WS-TOT-APROVADAS - TOTALIZADOR DA
003250*    RODADA
003260 77  WS-TOT-APROVADAS        PIC 9(06) COMP VALUE ZEROS.
003270*    WS-TOT-NEGADAS - TOTALIZADOR DA
003280*    RODADA
003290 77  WS-TOT-NEGADAS          PIC 9(06) COMP VALUE ZEROS.
003300*    WS-TOT-RENOVADAS - RENOVACAO DA
003310*    SOLICITACAO
003320 77  WS-TOT-RENOVADAS        PIC 9(06) COMP VALUE ZEROS.
003330*    WS-TOT-CANCELADAS - TOTALIZADOR DA
003340*    RODADA
003350 77  WS-TOT-CANCELADAS       PIC 9(06) COMP VALUE ZEROS.
003360*    WS-TOT-REJEITADAS - TOTALIZADOR DA
003370*    RODADA
003380 77  WS-TOT-REJEITADAS       PIC 9(06) COMP VALUE ZEROS.
003390
003400*    WS-MSG - MENSAGEM
003410 01  WS-MSG                  PIC X(60) VALUE SPACES.
003420*    WS-JUST-MINUSC - CAMPO DE TRABALHO
003430*    DA ROTINA
003440 01  WS-JUST-MINUSC          PIC X(500) VALUE SPACES.
003450*    WS-ACHOU - FLAG DE ACHOU/NAO ACHOU
003460*    NA BUSCA
003470 01  WS-ACHOU                PIC X(01) VALUE 'N'.
003480     88  ACHOU                      VALUE 'S'.
003490*    WS-NEGADA - CAMPO DE TRABALHO DA
003500*    ROTINA
003510 01  WS-NEGADA                PIC X(01) VALUE 'N'.
003520     88  SOLIC-NEGADA               VALUE 'S'.
003530*    WS-ERRO-TRANSACAO - INDICADOR DE
003540*    ERRO
003550 01  WS-ERRO-TRANSACAO       PIC X(01) VALUE 'N'.
003560     88  ERRO-TRANSACAO             VALUE 'S'.
003570
003580*----- MENSAGENS-PADRAO DE NEGACAO, MONTADAS 1 VEZ EM 0015 -------
003590 01  WS-MSG-DEPTO             PIC X(53) VALUE SPACES.
003600*    WS-MSG-INCOMPAT - MODULO
003610*    INCOMPATIVEL
003620 01  WS-MSG-INCOMPAT          PIC X(61) VALUE SPACES.
003630*    WS-MSG-LIMITE - MENSAGEM
003640 01  WS-MSG-LIMITE            PIC X(34) VALUE SPACES.
003650*    WS-MSG-APROVADA - MENSAGEM
003660 01  WS-MSG-APROVADA          PIC X(37) VALUE SPACES.
003670
003680*----- DATA DE HOJE, MONTADA NA ROTINA 0980 (FORMATO AAAAMMDD) --
003690 01  WS-HOJE                 PIC 9(08) VALUE ZEROS.
003700*    WS-DATA-LIMITE-RENOV - RENOVACAO DA
003710*    SOLICITACAO
003720 01  WS-DATA-LIMITE-RENOV    PIC 9(08) VALUE ZEROS.
003730 01  WS-DATA-SISTEMA.
003740*    WS-DSIS-AAMMDD - CAMPO DE TRABALHO
003750*    DA ROTINA
003760     05  WS-DSIS-AAMMDD      PIC 9(06).
003770*    AREA RESERVADA PARA EXPANSAO FUTURA
003780*    DO LAYOUT
003790     05  FILLER              PIC X(02) VALUE SPACES.
003800
003810*----- AREA DE TRABALHO DA SOLICITACAO EM PROCESSAMENTO ---------
003820 01  WS-SOLIC-ATUAL.
003830*    WS-SA-ID - CODIGO IDENTIFICADOR
003840     05  WS-SA-ID             PIC 9(06).
003850*    WS-SA-PROTOCOL - NUMERO DE PROTOCOLO
003860*    DA SOLICITACAO
003870     05  WS-SA-PROTOCOL       PIC X(17).
003880*    WS-SA-USER-ID - USUARIO
003890     05  WS-SA-USER-ID        PIC 9(06).
003900*    WS-SA-MODULE-IDS - MODULO
003910     05  WS-SA-MODULE-IDS OCCURS 3 TIMES PIC 9(04).
003920*    WS-SA-QTD-MOD - QUANTIDADE/CONTADOR
003930*    EM MEMORIA
003940     05  WS-SA-QTD-MOD        PIC 9(01) COMP.
003950*    WS-SA-JUSTIFICATION - JUSTIFICATIVA
003960*    DO SOLICITANTE
003970     05  WS-SA-JUSTIFICATION  PIC X(500).
003980*    WS-SA-URGENT - INDICADOR DE URGENCIA
003990     05  WS-SA-URGENT         PIC X(01).
004000*    WS-SA-STATUS - SITUACAO ATUAL
004010     05  WS-SA-STATUS         PIC X(10).
004020*    WS-SA-REQUEST-DATE - DATA
004030     05  WS-SA-REQUEST-DATE   PIC 9(08).
004040*    WS-SA-EXPIRATION-DATE - DATA DE
004050*    VALIDADE/EXPIRACAO
004060     05  WS-SA-EXPIRATION-DATE PIC 9(08).
004070*    WS-SA-DENIAL-REASON - MOTIVO DA
004080*    NEGATIVA
004090     05  WS-SA-DENIAL-REASON  PIC X(80).
004100*    WS-SA-RENEWED-FROM - RENOVACAO DA
004110*    SOLICITACAO
004120     05  WS-SA-RENEWED-FROM   PIC 9(06).
004130*    AREA RESERVADA PARA EXPANSAO FUTURA
004140*    DO LAYOUT
004150     05  FILLER               PIC X(04) VALUE SPACES.
004160
004170*----- TABELA DE MODULOS EM MEMORIA (CARREGADA DO MODMAST) ------
004180 01  WS-TAB-MODULO.
004190*    WS-MOD - MODULO
004200     05  WS-MOD OCCURS 30 TIMES.
004210*    WS-MOD-ID - MODULO
004220         10  WS-MOD-ID       PIC 9(04).
004230*    WS-MOD-NOME - NOME
004240         10  WS-MOD-NOME     PIC X(30).
004250*    WS-MOD-DESC - DESCRICAO
004260         10  WS-MOD-DESC     PIC X(60).
004270*    WS-MOD-ATIVO - INDICADOR DE
004280*    ATIVO/INATIVO
004290         10  WS-MOD-ATIVO    PIC X(01).
004300*    WS-MOD-DEPTOS - DEPARTAMENTO
004310         10  WS-MOD-DEPTOS OCCURS 5 TIMES PIC X(10).
004320*    WS-MOD-INCOMP - MODULO INCOMPATIVEL
004330         10  WS-MOD-INCOMP OCCURS 3 TIMES PIC 9(04).
004340*    AREA RESERVADA PARA EXPANSAO FUTURA
004350*    DO LAYOUT
004360     05  FILLER              PIC X(04) VALUE SPACES.
004370
004380*----- VISAO REDEFINIDA DA TABELA DE MODULOS, 1 OCCURS POR ENTRADA
004390 01  WS-TAB-MODULO-R REDEFINES WS-TAB-MODULO.
004400*    WS-MOD-R - MODULO
004410     05  WS-MOD-R OCCURS 30 TIMES PIC X(157).
004420
004430*----- TABELA DE USUARIOS EM MEMORIA (CARREGADA DO USERMAST) ----
004440 01  WS-TAB-USUARIO.
004450*    WS-USR - USUARIO
004460     05  WS-USR OCCURS 50 TIMES.
004470*    WS-USR-ID - USUARIO
004480         10  WS-USR-ID       PIC 9(06).
004490*    WS-USR-EMAIL - USUARIO
004500         10  WS-USR-EMAIL    PIC X(40).
004510*    WS-USR-NOME - NOME
004520         10  WS-USR-NOME     PIC X(40).
004530*    WS-USR-DEPTO - DEPARTAMENTO
004540         10  WS-USR-DEPTO    PIC X(10).
004550*    AREA RESERVADA PARA EXPANSAO FUTURA
004560*    DO LAYOUT
004570     05  FILLER              PIC X(04) VALUE SPACES.
004580
004590*----- VISAO REDEFINIDA DA TAB. USUARIOS, 1 OCCURS POR ENTRADA -
004600 01  WS-TAB-USUARIO-R REDEFINES WS-TAB-USUARIO.
004610*    WS-USR-R - USUARIO
004620     05  WS-USR-R OCCURS 50 TIMES PIC X(96).
004630
004640*----- TABELA DE ACESSOS CONCEDIDOS (USER-MODULE) EM MEMORIA -----
004650 01  WS-TAB-ACESSO.
004660*    WS-UM - CAMPO DE TRABALHO DA ROTINA
004670     05  WS-UM OCCURS 300 TIMES.
004680*    WS-UM-ID - CODIGO IDENTIFICADOR
004690         10  WS-UM-ID            PIC 9(06).
004700*    WS-UM-USER-ID - USUARIO
004710         10  WS-UM-USER-ID       PIC 9(06).
004720*    WS-UM-MOD-ID - MODULO
004730         10  WS-UM-MOD-ID        PIC 9(04).
004740*    WS-UM-GRANTED-DATE - DATA DE
004750*    CONCESSAO DO ACESSO
004760         10  WS-UM-GRANTED-DATE  PIC 9(08).
004770*    WS-UM-EXPIR-DATE - DATA DE
004780*    VALIDADE/EXPIRACAO
004790         10  WS-UM-EXPIR-DATE    PIC 9(08).
004800*    WS-UM-ACTIVE - INDICADOR DE
004810*    ATIVO/INATIVO
004820         10  WS-UM-ACTIVE        PIC X(01).
004830*    AREA RESERVADA PARA EXPANSAO FUTURA
004840*    DO LAYOUT
004850     05  FILLER                  PIC X(04) VALUE SPACES.
004860
004870*----- TABELA DE SOLICITACOES (ACCESS-REQUEST) EM MEMORIA --------
004880 01  WS-TAB-SOLIC.
004890*    WS-AR - CAMPO DE TRABALHO DA ROTINA
004900     05  WS-AR OCCURS 150 TIMES.
004910*    WS-AR-ID - CODIGO IDENTIFICADOR
004920         10  WS-AR-ID               PIC 9(06).
004930*    WS-AR-PROTOCOL - NUMERO DE PROTOCOLO
004940*    DA SOLICITACAO
004950         10  WS-AR-PROTOCOL         PIC X(17).
004960*    WS-AR-USER-ID - USUARIO
004970         10  WS-AR-USER-ID          PIC 9(06).
004980*    WS-AR-MODULE-IDS - MODULO
004990         10  WS-AR-MODULE-IDS OCCURS 3 TIMES PIC 9(04).
005000*    WS-AR-JUSTIFICATION - JUSTIFICATIVA
005010*    DO SOLICITANTE
005020         10  WS-AR-JUSTIFICATION    PIC X(500).
005030*    WS-AR-URGENT - INDICADOR DE URGENCIA
005040         10  WS-AR-URGENT           PIC X(01).
005050*    WS-AR-STATUS - SITUACAO ATUAL
005060         10  WS-AR-STATUS           PIC X(10).
005070*    WS-AR-REQUEST-DATE - DATA
005080         10  WS-AR-REQUEST-DATE     PIC 9(08).
005090*    WS-AR-EXPIRATION-DATE - DATA DE
005100*    VALIDADE/EXPIRACAO
005110         10  WS-AR-EXPIRATION-DATE  PIC 9(08).
005120*    WS-AR-DENIAL-REASON - MOTIVO DA
005130*    NEGATIVA
005140         10  WS-AR-DENIAL-REASON    PIC X(80).
005150*    WS-AR-RENEWED-FROM - RENOVACAO DA
005160*    SOLICITACAO
005170         10  WS-AR-RENEWED-FROM     PIC 9(06).
005180*    AREA RESERVADA PARA EXPANSAO FUTURA
005190*    DO LAYOUT
005200     05  FILLER                    PIC X(04) VALUE SPACES.
005210
005220*----- ROTINA DE SOMA DE DIAS A UMA DATA AAAAMMDD (PARA AS -------
005230*----- EXPIRACOES DE 180 DIAS E O PRAZO DE RENOVACAO DE 30) ------
005240 01  WS-SOMA-DATA-ENT         PIC 9(08).
005250*    WS-SOMA-DATA-SAI - DATA
005260 01  WS-SOMA-DATA-SAI         PIC 9(08).
005270*    WS-SOMA-QTD-DIAS -
005280*    QUANTIDADE/CONTADOR EM MEMORIA
005290 77  WS-SOMA-QTD-DIAS         PIC 9(03) COMP.
005300*    WS-SOMA-CONT - CAMPO DE TRABALHO DA
005310*    ROTINA
005320 77  WS-SOMA-CONT             PIC 9(03) COMP.
005330*    WS-SOMA-MAX-DIA - CAMPO DE TRABALHO
005340*    DA ROTINA
005350 77  WS-SOMA-MAX-DIA          PIC 9(02) COMP.
005360*    WS-SOMA-QUOC - CAMPO DE TRABALHO DA
005370*    ROTINA
005380 77  WS-SOMA-QUOC             PIC 9(04) COMP.
005390*    WS-SOMA-R4 - CAMPO DE TRABALHO DA
005400*    ROTINA
005410 77  WS-SOMA-R4               PIC 9(02) COMP.
005420*    WS-SOMA-R100 - CAMPO DE TRABALHO DA
005430*    ROTINA
005440 77  WS-SOMA-R100             PIC 9(02) COMP.
005450*    WS-SOMA-R400 - CAMPO DE TRABALHO DA
005460*    ROTINA
005470 77  WS-SOMA-R400             PIC 9(02) COMP.
005480 01  WS-SOMA-QUEBRA.
005490*    WS-SOMA-ANO - CAMPO DE TRABALHO DA
005500*    ROTINA
005510     05  WS-SOMA-ANO          PIC 9(04).
005520*    WS-SOMA-MES - CAMPO DE TRABALHO DA
005530*    ROTINA
005540     05  WS-SOMA-MES          PIC 9(02).
005550*    WS-SOMA-DIA - CAMPO DE TRABALHO DA
005560*    ROTINA
005570     05  WS-SOMA-DIA          PIC 9(02).
005580*    WS-SOMA-QUEBRA-R - CAMPO DE TRABALHO
005590*    DA ROTINA
005600 01  WS-SOMA-QUEBRA-R REDEFINES WS-SOMA-QUEBRA PIC 9(08).
005610
005620*----- TABELA DE DIAS POR MES (FEVEREIRO AJUSTADO NO BISSEXTO) ---
005630 01  WS-TAB-DIAS-MES.
005640*    WS-DIAS-MES - CAMPO DE TRABALHO DA
005650*    ROTINA
005660     05  WS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
005670*    AREA RESERVADA PARA EXPANSAO FUTURA
005680*    DO LAYOUT
005690     05  FILLER               PIC X(02) VALUE SPACES.
005700
005710*----- LINHAS DE IMPRESSAO DO RELATORIO DE MOVIMENTO -------------
005720 01  WS-LIN-CAB1.
005730*    AREA RESERVADA PARA EXPANSAO FUTURA
005740*    DO LAYOUT
005750     05  FILLER               PIC X(20) VALUE SPACES.
005760*    AREA RESERVADA PARA EXPANSAO FUTURA
005770*    DO LAYOUT
005780     05  FILLER               PIC X(40) VALUE
005790         'SUPERA S/A - CONTROLE DE ACESSO A MODULOS'.
005800*    AREA RESERVADA PARA EXPANSAO FUTURA
005810*    DO LAYOUT
005820     05  FILLER               PIC X(10) VALUE 'DATA '.
005830*    WS-C1-DATA - DATA
005840     05  WS-C1-DATA           PIC 9(08).
005850*    AREA RESERVADA PARA EXPANSAO FUTURA
005860*    DO LAYOUT
005870     05  FILLER               PIC X(54) VALUE SPACES.
005880
005890 01  WS-LIN-CAB2.
005900*    AREA RESERVADA PARA EXPANSAO FUTURA
005910*    DO LAYOUT
005920     05  FILLER               PIC X(20) VALUE SPACES.
005930*    AREA RESERVADA PARA EXPANSAO FUTURA
005940*    DO LAYOUT
005950     05  FILLER               PIC X(47) VALUE
005960         'RELATORIO DE MOVIMENTO DE SOLICITACOES - AKSOLIC'.
005970*    AREA RESERVADA PARA EXPANSAO FUTURA
005980*    DO LAYOUT
005990     05  FILLER               PIC X(65) VALUE SPACES.
006000
006010 01  WS-LIN-CAB3.
006020*    AREA RESERVADA PARA EXPANSAO FUTURA
006030*    DO LAYOUT
006040     05  FILLER               PIC X(02) VALUE SPACES.
006050*    AREA RESERVADA PARA EXPANSAO FUTURA
006060*    DO LAYOUT
006070     05  FILLER               PIC X(04) VALUE 'ACAO'.
006080*    AREA RESERVADA PARA EXPANSAO FUTURA
006090*    DO LAYOUT
006100     05  FILLER               PIC X(04) VALUE SPACES.
006110*    AREA RESERVADA PARA EXPANSAO FUTURA
006120*    DO LAYOUT
006130     05  FILLER               PIC X(08) VALUE 'USUARIO '.
006140*    AREA RESERVADA PARA EXPANSAO FUTURA
006150*    DO LAYOUT
006160     05  FILLER               PIC X(02) VALUE SPACES.
006170*    AREA RESERVADA PARA EXPANSAO FUTURA
006180*    DO LAYOUT
006190     05 FILLER PIC X(19) VALUE 'PROTOCOLO/ERRO '.
006200*    AREA RESERVADA PARA EXPANSAO FUTURA
006210*    DO LAYOUT
006220     05  FILLER               PIC X(02) VALUE SPACES.
006230*    AREA RESERVADA PARA EXPANSAO FUTURA
006240*    DO LAYOUT
006250     05  FILLER               PIC X(10) VALUE 'STATUS    '.
006260*    AREA RESERVADA PARA EXPANSAO FUTURA
006270*    DO LAYOUT
006280     05  FILLER               PIC X(02) VALUE SPACES.
006290*    AREA RESERVADA PARA EXPANSAO FUTURA
006300*    DO LAYOUT
006310     05 FILLER PIC X(55) VALUE 'MOTIVO DA NEGACAO / OBSERVACAO'.
006320*    AREA RESERVADA PARA EXPANSAO FUTURA
006330*    DO LAYOUT
006340     05  FILLER               PIC X(24) VALUE SPACES.
006350
006360 01  WS-LIN-DET.
006370*    AREA RESERVADA PARA EXPANSAO FUTURA
006380*    DO LAYOUT
006390     05  FILLER               PIC X(02) VALUE SPACES.
006400*    DET-ACAO - CAMPO DE TRABALHO DA
006410*    ROTINA
006420     05  DET-ACAO             PIC X(04).
006430*    AREA RESERVADA PARA EXPANSAO FUTURA
006440*    DO LAYOUT
006450     05  FILLER               PIC X(04) VALUE SPACES.
006460*    DET-USUARIO - CAMPO DE TRABALHO DA
006470*    ROTINA
006480     05  DET-USUARIO          PIC 9(06).
006490*    AREA RESERVADA PARA EXPANSAO FUTURA
006500*    DO LAYOUT
006510     05  FILLER               PIC X(04) VALUE SPACES.
006520*    DET-PROTOCOLO - NUMERO DE PROTOCOLO
006530*    DA SOLICITACAO
006540     05  DET-PROTOCOLO        PIC X(19).
006550*    AREA RESERVADA PARA EXPANSAO FUTURA
006560*    DO LAYOUT
006570     05  FILLER               PIC X(02) VALUE SPACES.
006580*    DET-STATUS - SITUACAO ATUAL
006590     05  DET-STATUS           PIC X(10).
006600*    AREA RESERVADA PARA EXPANSAO FUTURA
006610*    DO LAYOUT
006620     05  FILLER               PIC X(02) VALUE SPACES.
006630*    DET-MOTIVO - CAMPO DE TRABALHO DA
006640*    ROTINA
006650     05  DET-MOTIVO           PIC X(55).
006660*    AREA RESERVADA PARA EXPANSAO FUTURA
006670*    DO LAYOUT
006680     05  FILLER               PIC X(24) VALUE SPACES.
006690
006700 01  WS-LIN-TOT.
006710*    AREA RESERVADA PARA EXPANSAO FUTURA
006720*    DO LAYOUT
006730     05  FILLER               PIC X(02) VALUE SPACES.
006740*    TOT-ROTULO - TOTALIZADOR DA RODADA
006750     05  TOT-ROTULO           PIC X(40).
006760*    TOT-VALOR - TOTALIZADOR DA RODADA
006770     05  TOT-VALOR            PIC ZZZ.ZZ9.
006780*    AREA RESERVADA PARA EXPANSAO FUTURA
006790*    DO LAYOUT
006800     05  FILLER               PIC X(85) VALUE SPACES.
006810
006820*----------------------------------------------------------
006830 PROCEDURE DIVISION.
006840
006850 0000-PRINCIPAL.
006860*    EXECUTA A ROTINA
006870*    0015-MONTA-MENSAGENS
006880     PERFORM 0015-MONTA-MENSAGENS THRU 0015-FIM.
006890*    EXECUTA A ROTINA 0980-DATA-HOJE
006900     PERFORM 0980-DATA-HOJE THRU 0980-FIM.
006910*    EXECUTA A ROTINA 0100-CARGA-MODULOS
006920     PERFORM 0100-CARGA-MODULOS THRU 0100-FIM.
006930*    EXECUTA A ROTINA 0110-CARGA-USUARIOS
006940     PERFORM 0110-CARGA-USUARIOS THRU 0110-FIM.
006950*    EXECUTA A ROTINA 0120-CARGA-ACESSOS
006960     PERFORM 0120-CARGA-ACESSOS THRU 0120-FIM.
006970*    EXECUTA A ROTINA
006980*    0130-CARGA-SOLICITACOES
006990     PERFORM 0130-CARGA-SOLICITACOES THRU 0130-FIM.
007000*    EXECUTA A ROTINA 0210-ABRE-RELATORIO
007010     PERFORM 0210-ABRE-RELATORIO THRU 0210-FIM.
007020*    EXECUTA A ROTINA 0220-ABRE-HISTORICO
007030     PERFORM 0220-ABRE-HISTORICO THRU 0220-FIM.
007040*    EXECUTA A ROTINA 0300-LER-TRANSACAO
007050     PERFORM 0300-LER-TRANSACAO THRU 0300-FIM.
007060*    EXECUTA A ROTINA 0890-TOTAIS
007070     PERFORM 0890-TOTAIS THRU 0890-FIM.
007080*    EXECUTA A ROTINA 0900-GRAVA-ACESSOS
007090     PERFORM 0900-GRAVA-ACESSOS THRU 0900-FIM.
007100*    EXECUTA A ROTINA
007110*    0910-GRAVA-SOLICITACOES
007120     PERFORM 0910-GRAVA-SOLICITACOES THRU 0910-FIM.
007130*    EXECUTA A ROTINA 0990-ENCERRA
007140     PERFORM 0990-ENCERRA THRU 0990-FIM.
007150     STOP RUN.
007160
007170*--------[ MONTA AS MENSAGENS-PADRAO DE NEGACAO (MRS/CPD-0601) ]-
007180 0015-MONTA-MENSAGENS.
007190*    COPIA 'DEPARTAMENTO SEM PERMISSAO
007200*    PARA ACESSAR ESTE MODULO' PARA
007210*    WS-MSG-DEPTO
007220     MOVE 'Departamento sem permissao para acessar este modulo'
007230             TO WS-MSG-DEPTO.
007240*    MONTA O TEXTO CONCATENANDO OS
007250*    TRECHOS ABAIXO
007260     STRING 'Modulo incompativel com outro modulo ja ativo '
007270            'em seu perfil' DELIMITED BY SIZE
007280            INTO WS-MSG-INCOMPAT.
007290*    COPIA 'LIMITE DE MODULOS ATIVOS
007300*    ATINGIDO' PARA WS-MSG-LIMITE
007310     MOVE 'Limite de modulos ativos atingido' TO WS-MSG-LIMITE.
007320*    COPIA 'SOLICITACAO APROVADA
007330*    AUTOMATICAMENTE' PARA
007340*    WS-MSG-APROVADA
007350     MOVE 'Solicitacao aprovada automaticamente'
007360             TO WS-MSG-APROVADA.
007370 0015-FIM.
007380     EXIT.
007390
007400*--------[ CARGA DO CATALOGO DE MODULOS EM MEMORIA ]-------------
007410 0100-CARGA-MODULOS.
007420*    COPIA ZEROS PARA WS-QTD-MODULO
007430     MOVE ZEROS TO WS-QTD-MODULO.
007440*    ABRE INPUT MODMAST PARA A RODADA
007450     OPEN INPUT MODMAST
007460*    VERIFICA SE ST-MODMAST = '35' GO TO
007470*    0100-FIM
007480     IF ST-MODMAST = '35'
007490        GO TO 0100-FIM.
007500*    VERIFICA SE ST-MODMAST NOT = '00'
007510     IF ST-MODMAST NOT = '00'
007520*    COPIA 'ERRO NA ABERTURA DO
007530*    MODMAST.DAT' PARA WS-MSG
007540        MOVE 'ERRO NA ABERTURA DO MODMAST.DAT' TO WS-MSG
007550*    EXIBE MENSAGEM NO CONSOLE DO
007560*    OPERADOR
007570        DISPLAY WS-MSG
007580        STOP RUN.
007590 0100-LOOP.
007600*    LE O PROXIMO REGISTRO DO ARQUIVO
007610*    MODMAST
007620     READ MODMAST AT END
007630        GO TO 0100-FECHA.
007640*    SOMA 1 TO WS-QTD-MODULO
007650     ADD 1 TO WS-QTD-MODULO
007660*    COPIA MOD-ID PARA WS-MOD-ID
007670*    (WS-QTD-MODULO)
007680     MOVE MOD-ID       TO WS-MOD-ID (WS-QTD-MODULO)
007690*    COPIA MOD-NOME PARA WS-MOD-NOME
007700*    (WS-QTD-MODULO)
007710     MOVE MOD-NOME     TO WS-MOD-NOME (WS-QTD-MODULO)
007720*    COPIA MOD-DESC PARA WS-MOD-DESC
007730*    (WS-QTD-MODULO)
007740     MOVE MOD-DESC     TO WS-MOD-DESC (WS-QTD-MODULO)
007750*    COPIA MOD-ATIVO PARA WS-MOD-ATIVO
007760*    (WS-QTD-MODULO)
007770     MOVE MOD-ATIVO    TO WS-MOD-ATIVO (WS-QTD-MODULO)
007780*    COPIA MOD-DEPTO (1) PARA
007790*    WS-MOD-DEPTOS (WS-QTD-MODULO 1)
007800     MOVE MOD-DEPTO (1) TO WS-MOD-DEPTOS (WS-QTD-MODULO 1)
007810*    COPIA MOD-DEPTO (2) PARA
007820*    WS-MOD-DEPTOS (WS-QTD-MODULO 2)
007830     MOVE MOD-DEPTO (2) TO WS-MOD-DEPTOS (WS-QTD-MODULO 2)
007840*    COPIA MOD-DEPTO (3) PARA
007850*    WS-MOD-DEPTOS (WS-QTD-MODULO 3)
007860     MOVE MOD-DEPTO (3) TO WS-MOD-DEPTOS (WS-QTD-MODULO 3)
007870*    COPIA MOD-DEPTO (4) PARA
007880*    WS-MOD-DEPTOS (WS-QTD-MODULO 4)
007890     MOVE MOD-DEPTO (4) TO WS-MOD-DEPTOS (WS-QTD-MODULO 4)
007900*    COPIA MOD-DEPTO (5) PARA
007910*    WS-MOD-DEPTOS (WS-QTD-MODULO 5)
007920     MOVE MOD-DEPTO (5) TO WS-MOD-DEPTOS (WS-QTD-MODULO 5)
007930*    COPIA MOD-INCOMP-ID (1) PARA
007940*    WS-MOD-INCOMP (WS-QTD-MODULO 1)
007950     MOVE MOD-INCOMP-ID (1) TO WS-MOD-INCOMP (WS-QTD-MODULO 1)
007960*    COPIA MOD-INCOMP-ID (2) PARA
007970*    WS-MOD-INCOMP (WS-QTD-MODULO 2)
007980     MOVE MOD-INCOMP-ID (2) TO WS-MOD-INCOMP (WS-QTD-MODULO 2)
007990*    COPIA MOD-INCOMP-ID (3) PARA
008000*    WS-MOD-INCOMP (WS-QTD-MODULO 3) GO
008010*    TO 0100-LOOP
008020     MOVE MOD-INCOMP-ID (3) TO WS-MOD-INCOMP (WS-QTD-MODULO 3)
008030     GO TO 0100-LOOP.
008040 0100-FECHA.
008050*    FECHA MODMAST AO FINAL DA RODADA
008060     CLOSE MODMAST.
008070 0100-FIM.
008080     EXIT.
008090
008100*--------[ CARGA DO CADASTRO DE USUARIOS EM MEMORIA ]-------------
008110 0110-CARGA-USUARIOS.
008120*    COPIA ZEROS PARA WS-QTD-USUARIO
008130     MOVE ZEROS TO WS-QTD-USUARIO.
008140*    ABRE INPUT USERMAST PARA A RODADA
008150     OPEN INPUT USERMAST
008160*    VERIFICA SE ST-USERMAST = '35' GO TO
008170*    0110-FIM
008180     IF ST-USERMAST = '35'
008190        GO TO 0110-FIM.
008200*    VERIFICA SE ST-USERMAST NOT = '00'
008210     IF ST-USERMAST NOT = '00'
008220*    COPIA 'ERRO NA ABERTURA DO
008230*    USERMAST.DAT' PARA WS-MSG
008240        MOVE 'ERRO NA ABERTURA DO USERMAST.DAT' TO WS-MSG
008250*    EXIBE MENSAGEM NO CONSOLE DO
008260*    OPERADOR
008270        DISPLAY WS-MSG
008280        STOP RUN.
008290 0110-LOOP.
008300*    LE O PROXIMO REGISTRO DO ARQUIVO
008310*    USERMAST
008320     READ USERMAST AT END
008330        GO TO 0110-FECHA.
008340*    SOMA 1 TO WS-QTD-USUARIO
008350     ADD 1 TO WS-QTD-USUARIO
008360*    COPIA USR-ID PARA WS-USR-ID
008370*    (WS-QTD-USUARIO)
008380     MOVE USR-ID      TO WS-USR-ID (WS-QTD-USUARIO)
008390*    COPIA USR-EMAIL PARA WS-USR-EMAIL
008400*    (WS-QTD-USUARIO)
008410     MOVE USR-EMAIL   TO WS-USR-EMAIL (WS-QTD-USUARIO)
008420*    COPIA USR-NOME PARA WS-USR-NOME
008430*    (WS-QTD-USUARIO)
008440     MOVE USR-NOME    TO WS-USR-NOME (WS-QTD-USUARIO)
008450*    COPIA USR-DEPTO PARA WS-USR-DEPTO
008460*    (WS-QTD-USUARIO) GO TO 0110-LOOP
008470     MOVE USR-DEPTO   TO WS-USR-DEPTO (WS-QTD-USUARIO)
008480     GO TO 0110-LOOP.
008490 0110-FECHA.
008500*    FECHA USERMAST AO FINAL DA RODADA
008510     CLOSE USERMAST.
008520 0110-FIM.
008530     EXIT.
008540
008550*--------[ CARGA DOS ACESSOS CONCEDIDOS (USER-MODULE) ]-----------
008560 0120-CARGA-ACESSOS.
008570*    COPIA ZEROS PARA WS-QTD-ACESSO
008580     MOVE ZEROS TO WS-QTD-ACESSO.
008590*    ABRE INPUT USERMOD PARA A RODADA
008600     OPEN INPUT USERMOD
008610*    VERIFICA SE ST-USERMOD = '35' GO TO
008620*    0120-FIM
008630     IF ST-USERMOD = '35'
008640        GO TO 0120-FIM.
008650*    VERIFICA SE ST-USERMOD NOT = '00'
008660     IF ST-USERMOD NOT = '00'
008670*    COPIA 'ERRO NA ABERTURA DO
008680*    USERMOD.DAT' PARA WS-MSG
008690        MOVE 'ERRO NA ABERTURA DO USERMOD.DAT' TO WS-MSG
008700*    EXIBE MENSAGEM NO CONSOLE DO
008710*    OPERADOR
008720        DISPLAY WS-MSG
008730        STOP RUN.
008740 0120-LOOP.
008750*    LE O PROXIMO REGISTRO DO ARQUIVO
008760*    USERMOD
008770     READ USERMOD AT END
008780        GO TO 0120-FECHA.
008790*    SOMA 1 TO WS-QTD-ACESSO
008800     ADD 1 TO WS-QTD-ACESSO
008810*    COPIA UM-ID PARA WS-UM-ID
008820*    (WS-QTD-ACESSO)
008830     MOVE UM-ID               TO WS-UM-ID (WS-QTD-ACESSO)
008840*    COPIA UM-USER-ID PARA WS-UM-USER-ID
008850*    (WS-QTD-ACESSO)
008860     MOVE UM-USER-ID          TO WS-UM-USER-ID (WS-QTD-ACESSO)
008870*    COPIA UM-MOD-ID PARA WS-UM-MOD-ID
008880*    (WS-QTD-ACESSO)
008890     MOVE UM-MOD-ID           TO WS-UM-MOD-ID (WS-QTD-ACESSO)
008900*    COPIA UM-GRANTED-DATE PARA
008910*    WS-UM-GRANTED-DATE (WS-QTD-ACESSO)
008920     MOVE UM-GRANTED-DATE TO WS-UM-GRANTED-DATE (WS-QTD-ACESSO)
008930*    COPIA UM-EXPIRATION-DATE PARA
008940*    WS-UM-EXPIR-DATE (WS-QTD-ACESSO)
008950     MOVE UM-EXPIRATION-DATE  TO WS-UM-EXPIR-DATE (WS-QTD-ACESSO)
008960*    COPIA UM-ACTIVE PARA WS-UM-ACTIVE
008970*    (WS-QTD-ACESSO) GO TO 0120-LOOP
008980     MOVE UM-ACTIVE           TO WS-UM-ACTIVE (WS-QTD-ACESSO)
008990     GO TO 0120-LOOP.
009000 0120-FECHA.
009010*    FECHA USERMOD AO FINAL DA RODADA
009020     CLOSE USERMOD.
009030 0120-FIM.
009040     EXIT.
009050
009060*--------[ CARGA DAS SOLICITACOES JA EXISTENTES ]-----------------
009070 0130-CARGA-SOLICITACOES.
009080*    COPIA ZEROS PARA WS-QTD-SOLIC
009090     MOVE ZEROS TO WS-QTD-SOLIC.
009100*    ABRE INPUT SOLICIT PARA A RODADA
009110     OPEN INPUT SOLICIT
009120*    VERIFICA SE ST-SOLICIT = '35' GO TO
009130*    0130-FIM
009140     IF ST-SOLICIT = '35'
009150        GO TO 0130-FIM.
009160*    VERIFICA SE ST-SOLICIT NOT = '00'
009170     IF ST-SOLICIT NOT = '00'
009180*    COPIA 'ERRO NA ABERTURA DO
009190*    SOLICIT.DAT' PARA WS-MSG
009200        MOVE 'ERRO NA ABERTURA DO SOLICIT.DAT' TO WS-MSG
009210*    EXIBE MENSAGEM NO CONSOLE DO
009220*    OPERADOR
009230        DISPLAY WS-MSG
009240        STOP RUN.
009250 0130-LOOP.
009260*    LE O PROXIMO REGISTRO DO ARQUIVO
009270*    SOLICIT
009280     READ SOLICIT AT END
009290        GO TO 0130-FECHA.
009300*    SOMA 1 TO WS-QTD-SOLIC
009310     ADD 1 TO WS-QTD-SOLIC
009320*    COPIA AR-ID PARA WS-AR-ID
009330*    (WS-QTD-SOLIC)
009340     MOVE AR-ID               TO WS-AR-ID (WS-QTD-SOLIC)
009350*    COPIA AR-PROTOCOL PARA
009360*    WS-AR-PROTOCOL (WS-QTD-SOLIC)
009370     MOVE AR-PROTOCOL         TO WS-AR-PROTOCOL (WS-QTD-SOLIC)
009380*    COPIA AR-USER-ID PARA WS-AR-USER-ID
009390*    (WS-QTD-SOLIC)
009400     MOVE AR-USER-ID          TO WS-AR-USER-ID (WS-QTD-SOLIC)
009410*    COPIA AR-MODULE-ID (1) PARA
009420*    WS-AR-MODULE-IDS (WS-QTD-SOLIC 1)
009430     MOVE AR-MODULE-ID (1)    TO WS-AR-MODULE-IDS (WS-QTD-SOLIC 1)
009440*    COPIA AR-MODULE-ID (2) PARA
009450*    WS-AR-MODULE-IDS (WS-QTD-SOLIC 2)
009460     MOVE AR-MODULE-ID (2)    TO WS-AR-MODULE-IDS (WS-QTD-SOLIC 2)
009470*    COPIA AR-MODULE-ID (3) PARA
009480*    WS-AR-MODULE-IDS (WS-QTD-SOLIC 3)
009490     MOVE AR-MODULE-ID (3)    TO WS-AR-MODULE-IDS (WS-QTD-SOLIC 3)
009500*    COPIA AR-JUSTIFICATION PARA
009510*    WS-AR-JUSTIFICATION (WS-QTD-SOLIC)
009520     MOVE AR-JUSTIFICATION TO WS-AR-JUSTIFICATION (WS-QTD-SOLIC)
009530*    COPIA AR-URGENT PARA WS-AR-URGENT
009540*    (WS-QTD-SOLIC)
009550     MOVE AR-URGENT           TO WS-AR-URGENT (WS-QTD-SOLIC)
009560*    COPIA AR-STATUS PARA WS-AR-STATUS
009570*    (WS-QTD-SOLIC)
009580     MOVE AR-STATUS           TO WS-AR-STATUS (WS-QTD-SOLIC)
009590*    COPIA AR-REQUEST-DATE PARA
009600*    WS-AR-REQUEST-DATE (WS-QTD-SOLIC)
009610     MOVE AR-REQUEST-DATE     TO WS-AR-REQUEST-DATE (WS-QTD-SOLIC)
009620*    COPIA AR-EXPIRATION-DATE PARA
009630*    WS-AR-EXPIRATION-DATE (WS-QTD-SOLIC)
009640     MOVE AR-EXPIRATION-DATE TO WS-AR-EXPIRATION-DATE
009650        (WS-QTD-SOLIC)
009660*    COPIA AR-DENIAL-REASON PARA
009670*    WS-AR-DENIAL-REASON (WS-QTD-SOLIC)
009680     MOVE AR-DENIAL-REASON TO WS-AR-DENIAL-REASON (WS-QTD-SOLIC)
009690*    COPIA AR-RENEWED-FROM-ID PARA
009700*    WS-AR-RENEWED-FROM (WS-QTD-SOLIC) GO
009710*    TO 0130-LOOP
009720     MOVE AR-RENEWED-FROM-ID  TO WS-AR-RENEWED-FROM (WS-QTD-SOLIC)
009730     GO TO 0130-LOOP.
009740 0130-FECHA.
009750*    FECHA SOLICIT AO FINAL DA RODADA
009760     CLOSE SOLICIT.
009770 0130-FIM.
009780     EXIT.
009790
009800*--------[ ABRE O RELATORIO DE MOVIMENTO E IMPRIME CABECALHO ]----
009810 0210-ABRE-RELATORIO.
009820*    ABRE OUTPUT RELAT PARA A RODADA
009830     OPEN OUTPUT RELAT
009840*    COPIA WS-HOJE PARA WS-C1-DATA
009850     MOVE WS-HOJE TO WS-C1-DATA
009860*    COPIA WS-LIN-CAB1 PARA REG-RELAT
009870     MOVE WS-LIN-CAB1 TO REG-RELAT
009880*    GRAVA O REGISTRO REG-RELAT NO
009890*    ARQUIVO DE SAIDA
009900     WRITE REG-RELAT
009910*    COPIA WS-LIN-CAB2 PARA REG-RELAT
009920     MOVE WS-LIN-CAB2 TO REG-RELAT
009930*    GRAVA O REGISTRO REG-RELAT NO
009940*    ARQUIVO DE SAIDA
009950     WRITE REG-RELAT
009960*    COPIA SPACES PARA REG-RELAT
009970     MOVE SPACES      TO REG-RELAT
009980*    GRAVA O REGISTRO REG-RELAT NO
009990*    ARQUIVO DE SAIDA
010000     WRITE REG-RELAT
010010*    COPIA WS-LIN-CAB3 PARA REG-RELAT
010020     MOVE WS-LIN-CAB3 TO REG-RELAT
010030*    GRAVA O REGISTRO REG-RELAT NO
010040*    ARQUIVO DE SAIDA
010050     WRITE REG-RELAT.
010060 0210-FIM.
010070     EXIT.
010080
010090*--------[ ABRE HISTORI.DAT PARA ACUMULAR O HISTORICO ENTRE RUNS ]
010100*    AK 2009-03-18 CHAMADO 4504: HISTORI.DAT NUNCA ERA ABERTO E
010110*    O WRITE DE 0951/0700 DAVA ERRO NA RODADA.  ABRE EXTEND PARA
010120*    ACRESCENTAR AO HISTORICO JA GRAVADO; SE O ARQUIVO AINDA NAO
010130*    EXISTE (1A. RODADA, STATUS 35) ABRE OUTPUT PARA CRIA-LO.
010140 0220-ABRE-HISTORICO.
010150*    ABRE EXTEND HISTORI PARA A RODADA
010160     OPEN EXTEND HISTORI.
010170*    VERIFICA SE ST-HISTORI = '35'
010180     IF ST-HISTORI = '35'
010190*    ABRE OUTPUT HISTORI PARA A RODADA
010200        OPEN OUTPUT HISTORI.
010210*    VERIFICA SE ST-HISTORI NOT = '00'
010220     IF ST-HISTORI NOT = '00'
010230*    COPIA 'ERRO NA ABERTURA DO
010240*    HISTORI.DAT' PARA WS-MSG
010250        MOVE 'ERRO NA ABERTURA DO HISTORI.DAT' TO WS-MSG
010260*    EXIBE MENSAGEM NO CONSOLE DO
010270*    OPERADOR
010280        DISPLAY WS-MSG
010290        STOP RUN.
010300 0220-FIM.
010310     EXIT.
010320
010330*--------[ LEITURA SEQUENCIAL DO ARQUIVO DE TRANSACOES ]----------
010340 0300-LER-TRANSACAO.
010350*    ABRE INPUT TRANSAC PARA A RODADA
010360     OPEN INPUT TRANSAC
010370*    VERIFICA SE ST-TRANSAC = '35' GO TO
010380*    0300-FIM
010390     IF ST-TRANSAC = '35'
010400        GO TO 0300-FIM.
010410*    VERIFICA SE ST-TRANSAC NOT = '00'
010420     IF ST-TRANSAC NOT = '00'
010430*    COPIA 'ERRO NA ABERTURA DO
010440*    TRANSAC.DAT' PARA WS-MSG
010450        MOVE 'ERRO NA ABERTURA DO TRANSAC.DAT' TO WS-MSG
010460*    EXIBE MENSAGEM NO CONSOLE DO
010470*    OPERADOR
010480        DISPLAY WS-MSG
010490        STOP RUN.
010500 0300-LOOP.
010510*    LE O PROXIMO REGISTRO DO ARQUIVO
010520*    TRANSAC
010530     READ TRANSAC AT END
010540        GO TO 0300-FECHA.
010550*    SOMA 1 TO WS-TOT-LIDAS
010560     ADD 1 TO WS-TOT-LIDAS
010570*    COPIA 'N' PARA WS-ERRO-TRANSACAO
010580     MOVE 'N' TO WS-ERRO-TRANSACAO
010590*    EXECUTA A ROTINA
010600*    0310-PROCESSA-TRANSACAO
010610     PERFORM 0310-PROCESSA-TRANSACAO THRU 0310-FIM.
010620*    VOLTA PARA 0300-LOOP PARA PROCESSAR
010630*    O PROXIMO ITEM
010640     GO TO 0300-LOOP.
010650 0300-FECHA.
010660*    FECHA TRANSAC AO FINAL DA RODADA
010670     CLOSE TRANSAC.
010680 0300-FIM.
010690     EXIT.
010700
010710*--------[ DESPACHO DA TRANSACAO PELO CODIGO DE ACAO ]------------
010720 0310-PROCESSA-TRANSACAO.
010730*    VERIFICA SE IN-ACTION = 'C'
010740     IF IN-ACTION = 'C'
010750*    EXECUTA A ROTINA
010760*    0400-CRIAR-SOLICITACAO
010770        PERFORM 0400-CRIAR-SOLICITACAO THRU 0400-FIM
010780        GO TO 0310-FIM.
010790*    VERIFICA SE IN-ACTION = 'R'
010800     IF IN-ACTION = 'R'
010810*    EXECUTA A ROTINA
010820*    0600-RENOVAR-SOLICITACAO
010830        PERFORM 0600-RENOVAR-SOLICITACAO THRU 0600-FIM
010840        GO TO 0310-FIM.
010850*    VERIFICA SE IN-ACTION = 'X'
010860     IF IN-ACTION = 'X'
010870*    EXECUTA A ROTINA
010880*    0700-CANCELAR-SOLICITACAO
010890        PERFORM 0700-CANCELAR-SOLICITACAO THRU 0700-FIM
010900        GO TO 0310-FIM.
010910*    SOMA 1 TO WS-TOT-REJEITADAS
010920     ADD 1 TO WS-TOT-REJEITADAS
010930*    COPIA 'C/R/X' PARA DET-ACAO
010940     MOVE 'C/R/X'      TO DET-ACAO
010950*    COPIA IN-USER-ID PARA DET-USUARIO
010960     MOVE IN-USER-ID    TO DET-USUARIO
010970*    COPIA 'ACAO INVALIDA NA TRANSACAO'
010980*    PARA DET-PROTOCOLO
010990     MOVE 'ACAO INVALIDA NA TRANSACAO' TO DET-PROTOCOLO
011000*    COPIA SPACES PARA DET-STATUS
011010     MOVE SPACES        TO DET-STATUS
011020*    COPIA SPACES PARA DET-MOTIVO
011030     MOVE SPACES        TO DET-MOTIVO
011040*    EXECUTA A ROTINA
011050*    0850-IMPRIME-DETALHE
011060     PERFORM 0850-IMPRIME-DETALHE THRU 0850-FIM.
011070 0310-FIM.
011080     EXIT.
011090
011100*=================================================================
011110* CRIACAO DE SOLICITACAO (ACAO C) E MOTOR DE DECISAO AUTOMATICA
011120*=================================================================
011130 0400-CRIAR-SOLICITACAO.
011140*    COPIA 'N' PARA WS-ERRO-TRANSACAO
011150     MOVE 'N' TO WS-ERRO-TRANSACAO
011160*    COPIA SPACES PARA WS-MSG
011170     MOVE SPACES TO WS-MSG
011180*    EXECUTA A ROTINA 0410-VALIDA-ENTRADA
011190     PERFORM 0410-VALIDA-ENTRADA THRU 0410-FIM.
011200*    VERIFICA SE ERRO-TRANSACAO GO TO
011210*    0400-REJEITA
011220     IF ERRO-TRANSACAO
011230        GO TO 0400-REJEITA.
011240*    EXECUTA A ROTINA 0420-VALIDA-NEGOCIO
011250     PERFORM 0420-VALIDA-NEGOCIO THRU 0420-FIM.
011260*    VERIFICA SE ERRO-TRANSACAO GO TO
011270*    0400-REJEITA
011280     IF ERRO-TRANSACAO
011290        GO TO 0400-REJEITA.
011300*    ---- TRANSACAO VALIDA - MONTA A SOLICITACAO EM MEMORIA -----
011310     PERFORM 0430-GERA-PROTOCOLO THRU 0430-FIM.
011320*    SOMA 1 TO WS-QTD-SOLIC
011330     ADD 1 TO WS-QTD-SOLIC
011340*    COPIA WS-QTD-SOLIC PARA WS-SA-ID
011350     MOVE WS-QTD-SOLIC       TO WS-SA-ID
011360*    COPIA IN-USER-ID PARA WS-SA-USER-ID
011370     MOVE IN-USER-ID         TO WS-SA-USER-ID
011380*    COPIA IN-MODULE-ID (1) PARA
011390*    WS-SA-MODULE-IDS (1)
011400     MOVE IN-MODULE-ID (1)   TO WS-SA-MODULE-IDS (1)
011410*    COPIA IN-MODULE-ID (2) PARA
011420*    WS-SA-MODULE-IDS (2)
011430     MOVE IN-MODULE-ID (2)   TO WS-SA-MODULE-IDS (2)
011440*    COPIA IN-MODULE-ID (3) PARA
011450*    WS-SA-MODULE-IDS (3)
011460     MOVE IN-MODULE-ID (3)   TO WS-SA-MODULE-IDS (3)
011470*    COPIA IN-TEXTO PARA
011480*    WS-SA-JUSTIFICATION
011490     MOVE IN-TEXTO           TO WS-SA-JUSTIFICATION
011500*    COPIA IN-URGENT PARA WS-SA-URGENT
011510     MOVE IN-URGENT          TO WS-SA-URGENT
011520*    COPIA WS-HOJE PARA
011530*    WS-SA-REQUEST-DATE
011540     MOVE WS-HOJE            TO WS-SA-REQUEST-DATE
011550*    COPIA ZEROS PARA
011560*    WS-SA-EXPIRATION-DATE
011570     MOVE ZEROS              TO WS-SA-EXPIRATION-DATE
011580*    COPIA SPACES PARA
011590*    WS-SA-DENIAL-REASON
011600     MOVE SPACES             TO WS-SA-DENIAL-REASON
011610*    COPIA ZEROS PARA WS-SA-RENEWED-FROM
011620     MOVE ZEROS              TO WS-SA-RENEWED-FROM
011630*    COPIA 'N' PARA WS-NEGADA
011640     MOVE 'N' TO WS-NEGADA
011650*    EXECUTA A ROTINA 0440-REGRA-DEPTO
011660     PERFORM 0440-REGRA-DEPTO THRU 0440-FIM.
011670*    VERIFICA SE NOT SOLIC-NEGADA
011680     IF NOT SOLIC-NEGADA
011690*    EXECUTA A ROTINA
011700*    0450-REGRA-INCOMPAT-ATIVO
011710        PERFORM 0450-REGRA-INCOMPAT-ATIVO THRU 0450-FIM.
011720*    VERIFICA SE NOT SOLIC-NEGADA
011730     IF NOT SOLIC-NEGADA
011740*    EXECUTA A ROTINA
011750*    0460-REGRA-INCOMPAT-SOLIC
011760        PERFORM 0460-REGRA-INCOMPAT-SOLIC THRU 0460-FIM.
011770*    VERIFICA SE NOT SOLIC-NEGADA
011780     IF NOT SOLIC-NEGADA
011790*    EXECUTA A ROTINA 0470-REGRA-LIMITE
011800        PERFORM 0470-REGRA-LIMITE THRU 0470-FIM.
011810*    VERIFICA SE SOLIC-NEGADA
011820     IF SOLIC-NEGADA
011830*    COPIA 'NEGADO' PARA WS-SA-STATUS
011840        MOVE 'NEGADO' TO WS-SA-STATUS
011850*    SOMA 1 TO WS-TOT-NEGADAS ELSE
011860        ADD 1 TO WS-TOT-NEGADAS
011870     ELSE
011880*    EXECUTA A ROTINA
011890*    0480-APROVA-SOLICITACAO
011900        PERFORM 0480-APROVA-SOLICITACAO THRU 0480-FIM
011910*    SOMA 1 TO WS-TOT-APROVADAS
011920        ADD 1 TO WS-TOT-APROVADAS.
011930*    EXECUTA A ROTINA
011940*    0940-NOVA-SOLICITACAO
011950     PERFORM 0940-NOVA-SOLICITACAO THRU 0940-FIM.
011960*    EXECUTA A ROTINA
011970*    0950-GRAVA-HISTORICO
011980     PERFORM 0950-GRAVA-HISTORICO THRU 0950-FIM.
011990*    SOMA 1 TO WS-TOT-CRIADAS
012000     ADD 1 TO WS-TOT-CRIADAS
012010*    COPIA 'CRIAR' PARA DET-ACAO
012020     MOVE 'CRIAR' TO DET-ACAO
012030*    COPIA WS-SA-USER-ID PARA DET-USUARIO
012040     MOVE WS-SA-USER-ID TO DET-USUARIO
012050*    COPIA WS-SA-PROTOCOL PARA
012060*    DET-PROTOCOLO
012070     MOVE WS-SA-PROTOCOL TO DET-PROTOCOLO
012080*    COPIA WS-SA-STATUS PARA DET-STATUS
012090     MOVE WS-SA-STATUS   TO DET-STATUS
012100*    COPIA WS-SA-DENIAL-REASON PARA
012110*    DET-MOTIVO
012120     MOVE WS-SA-DENIAL-REASON TO DET-MOTIVO
012130*    EXECUTA A ROTINA
012140*    0850-IMPRIME-DETALHE
012150     PERFORM 0850-IMPRIME-DETALHE THRU 0850-FIM.
012160*    VOLTA PARA 0400-FIM PARA PROCESSAR O
012170*    PROXIMO ITEM
012180     GO TO 0400-FIM.
012190 0400-REJEITA.
012200*    SOMA 1 TO WS-TOT-REJEITADAS
012210     ADD 1 TO WS-TOT-REJEITADAS
012220*    COPIA 'CRIAR' PARA DET-ACAO
012230     MOVE 'CRIAR' TO DET-ACAO
012240*    COPIA IN-USER-ID PARA DET-USUARIO
012250     MOVE IN-USER-ID TO DET-USUARIO
012260*    COPIA 'TRANSACAO REJEITADA' PARA
012270*    DET-PROTOCOLO
012280     MOVE 'TRANSACAO REJEITADA' TO DET-PROTOCOLO
012290*    COPIA SPACES PARA DET-STATUS
012300     MOVE SPACES TO DET-STATUS
012310*    COPIA WS-MSG PARA DET-MOTIVO
012320     MOVE WS-MSG TO DET-MOTIVO
012330*    EXECUTA A ROTINA
012340*    0850-IMPRIME-DETALHE
012350     PERFORM 0850-IMPRIME-DETALHE THRU 0850-FIM.
012360 0400-FIM.
012370     EXIT.
012380
012390*--------[ VALIDACAO DE ENTRADA DA TRANSACAO DE CRIACAO ]---------
012400 0410-VALIDA-ENTRADA.
012410*    COPIA 'N' PARA WS-ERRO-TRANSACAO
012420     MOVE 'N' TO WS-ERRO-TRANSACAO
012430*    COPIA ZEROS PARA WS-SA-QTD-MOD
012440     MOVE ZEROS TO WS-SA-QTD-MOD
012450*    VERIFICA SE IN-MODULE-ID (1) NOT = 0
012460     IF IN-MODULE-ID (1) NOT = 0
012470*    SOMA 1 TO WS-SA-QTD-MOD
012480        ADD 1 TO WS-SA-QTD-MOD.
012490*    VERIFICA SE IN-MODULE-ID (2) NOT = 0
012500     IF IN-MODULE-ID (2) NOT = 0
012510*    SOMA 1 TO WS-SA-QTD-MOD
012520        ADD 1 TO WS-SA-QTD-MOD.
012530*    VERIFICA SE IN-MODULE-ID (3) NOT = 0
012540     IF IN-MODULE-ID (3) NOT = 0
012550*    SOMA 1 TO WS-SA-QTD-MOD
012560        ADD 1 TO WS-SA-QTD-MOD.
012570*    VERIFICA SE WS-SA-QTD-MOD < 1 OR
012580*    WS-SA-QTD-MOD > 3
012590     IF WS-SA-QTD-MOD < 1 OR WS-SA-QTD-MOD > 3
012600*    COPIA 'QUANTIDADE DE MODULOS DEVE
012610*    SER DE 1 A 3' PARA WS-MSG
012620        MOVE 'QUANTIDADE DE MODULOS DEVE SER DE 1 A 3' TO WS-MSG
012630*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
012640*    TO 0410-FIM
012650        MOVE 'S' TO WS-ERRO-TRANSACAO
012660        GO TO 0410-FIM.
012670*    VERIFICA SE IN-TEXTO = SPACES
012680     IF IN-TEXTO = SPACES
012690*    COPIA 'JUSTIFICATIVA OBRIGATORIA'
012700*    PARA WS-MSG
012710        MOVE 'JUSTIFICATIVA OBRIGATORIA' TO WS-MSG
012720*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
012730*    TO 0410-FIM
012740        MOVE 'S' TO WS-ERRO-TRANSACAO
012750        GO TO 0410-FIM.
012760*    EXECUTA A ROTINA
012770*    0415-CONTA-CARACTERES
012780     PERFORM 0415-CONTA-CARACTERES THRU 0415-FIM.
012790*    VERIFICA SE WS-JUST-LEN < 20 OR
012800*    WS-JUST-LEN > 500
012810     IF WS-JUST-LEN < 20 OR WS-JUST-LEN > 500
012820*    COPIA 'JUSTIFICATIVA DEVE TER DE 20
012830*    A 500 CARACTERES' PARA WS-MSG
012840        MOVE 'JUSTIFICATIVA DEVE TER DE 20 A 500 CARACTERES'
012850           TO WS-MSG
012860*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
012870*    TO 0410-FIM
012880        MOVE 'S' TO WS-ERRO-TRANSACAO
012890        GO TO 0410-FIM.
012900*    COPIA IN-USER-ID PARA WS-SA-USER-ID
012910     MOVE IN-USER-ID TO WS-SA-USER-ID
012920*    EXECUTA A ROTINA 0350-BUSCA-USUARIO
012930     PERFORM 0350-BUSCA-USUARIO THRU 0350-FIM.
012940*    VERIFICA SE NOT ACHOU
012950     IF NOT ACHOU
012960*    COPIA 'USUARIO INFORMADO NAO
012970*    CADASTRADO' PARA WS-MSG
012980        MOVE 'USUARIO INFORMADO NAO CADASTRADO' TO WS-MSG
012990*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
013000*    TO 0410-FIM
013010        MOVE 'S' TO WS-ERRO-TRANSACAO
013020        GO TO 0410-FIM.
013030*    VERIFICA SE IN-MODULE-ID (1) NOT = 0
013040     IF IN-MODULE-ID (1) NOT = 0
013050*    COPIA IN-MODULE-ID (1) PARA WS-IND2
013060        MOVE IN-MODULE-ID (1) TO WS-IND2
013070*    EXECUTA A ROTINA 0360-BUSCA-MODULO
013080        PERFORM 0360-BUSCA-MODULO THRU 0360-FIM
013090*    VERIFICA SE NOT ACHOU
013100        IF NOT ACHOU
013110*    COPIA 'MODULO INFORMADO NAO
013120*    CADASTRADO' PARA WS-MSG
013130           MOVE 'MODULO INFORMADO NAO CADASTRADO' TO WS-MSG
013140*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
013150*    TO 0410-FIM
013160           MOVE 'S' TO WS-ERRO-TRANSACAO
013170           GO TO 0410-FIM.
013180*    VERIFICA SE IN-MODULE-ID (2) NOT = 0
013190     IF IN-MODULE-ID (2) NOT = 0
013200*    COPIA IN-MODULE-ID (2) PARA WS-IND2
013210        MOVE IN-MODULE-ID (2) TO WS-IND2
013220*    EXECUTA A ROTINA 0360-BUSCA-MODULO
013230        PERFORM 0360-BUSCA-MODULO THRU 0360-FIM
013240*    VERIFICA SE NOT ACHOU
013250        IF NOT ACHOU
013260*    COPIA 'MODULO INFORMADO NAO
013270*    CADASTRADO' PARA WS-MSG
013280           MOVE 'MODULO INFORMADO NAO CADASTRADO' TO WS-MSG
013290*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
013300*    TO 0410-FIM
013310           MOVE 'S' TO WS-ERRO-TRANSACAO
013320           GO TO 0410-FIM.
013330*    VERIFICA SE IN-MODULE-ID (3) NOT = 0
013340     IF IN-MODULE-ID (3) NOT = 0
013350*    COPIA IN-MODULE-ID (3) PARA WS-IND2
013360        MOVE IN-MODULE-ID (3) TO WS-IND2
013370*    EXECUTA A ROTINA 0360-BUSCA-MODULO
013380        PERFORM 0360-BUSCA-MODULO THRU 0360-FIM
013390*    VERIFICA SE NOT ACHOU
013400        IF NOT ACHOU
013410*    COPIA 'MODULO INFORMADO NAO
013420*    CADASTRADO' PARA WS-MSG
013430           MOVE 'MODULO INFORMADO NAO CADASTRADO' TO WS-MSG
013440*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
013450*    TO 0410-FIM
013460           MOVE 'S' TO WS-ERRO-TRANSACAO
013470           GO TO 0410-FIM.
013480 0410-FIM.
013490     EXIT.
013500
013510*--------[ CONTA CARACTERES NAO-BRANCO DO CAMPO IN-TEXTO TODO ]---
013520*    AK 2009-03-11 CHAMADO 4471: INSPECT BEFORE INITIAL SPACES SO
013530*    PEGAVA A 1A. PALAVRA DA JUSTIFICATIVA. TROCADO POR VARRE-
013540*    DURA DA DIREITA PARA A ESQUERDA, ACHANDO O ULTIMO CARACTER
013550*    NAO-BRANCO DO CAMPO TODO.
013560*    AK 2009-03-25 CHAMADO 4511: O RESULTADO AGORA FICA EM
013570*    WS-JUST-LEN, QUE NAO E REUTILIZADO COMO INDICE DE BUSCA -
013580*    EM WS-IND O VALOR ERA PERDIDO ANTES DE CHEGAR EM 0429.
013590 0415-CONTA-CARACTERES.
013600*    COPIA 500 PARA WS-IND
013610     MOVE 500 TO WS-IND.
013620 0415-VOLTA.
013630*    VERIFICA SE WS-IND = ZEROS GO TO
013640*    0415-GRAVA
013650     IF WS-IND = ZEROS
013660        GO TO 0415-GRAVA.
013670*    VERIFICA SE IN-TEXTO (WS-IND:1) NOT
013680*    = SPACE GO TO 0415-GRAVA
013690     IF IN-TEXTO (WS-IND:1) NOT = SPACE
013700        GO TO 0415-GRAVA.
013710*    SUBTRAI 1 FROM WS-IND GO TO
013720*    0415-VOLTA
013730     SUBTRACT 1 FROM WS-IND
013740     GO TO 0415-VOLTA.
013750 0415-GRAVA.
013760*    COPIA WS-IND PARA WS-JUST-LEN
013770     MOVE WS-IND TO WS-JUST-LEN.
013780 0415-FIM.
013790     EXIT.
013800
013810*--------[ VALIDACAO DE NEGOCIO DA CRIACAO DE SOLICITACAO ]------
013820 0420-VALIDA-NEGOCIO.
013830*    COPIA 'N' PARA WS-ERRO-TRANSACAO
013840     MOVE 'N' TO WS-ERRO-TRANSACAO
013850*    VERIFICA SE IN-MODULE-ID (1) NOT = 0
013860     IF IN-MODULE-ID (1) NOT = 0
013870*    COPIA IN-MODULE-ID (1) PARA WS-IND2
013880        MOVE IN-MODULE-ID (1) TO WS-IND2
013890*    EXECUTA A ROTINA 0360-BUSCA-MODULO
013900        PERFORM 0360-BUSCA-MODULO THRU 0360-FIM
013910*    VERIFICA SE WS-MOD-ATIVO (WS-IND)
013920*    NOT = 'Y'
013930        IF WS-MOD-ATIVO (WS-IND) NOT = 'Y'
013940*    COPIA 'MODULO SOLICITADO NAO ESTA
013950*    ATIVO' PARA WS-MSG
013960           MOVE 'MODULO SOLICITADO NAO ESTA ATIVO' TO WS-MSG
013970*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
013980*    TO 0420-FIM
013990           MOVE 'S' TO WS-ERRO-TRANSACAO
014000           GO TO 0420-FIM.
014010*    VERIFICA SE IN-MODULE-ID (2) NOT = 0
014020     IF IN-MODULE-ID (2) NOT = 0
014030*    COPIA IN-MODULE-ID (2) PARA WS-IND2
014040        MOVE IN-MODULE-ID (2) TO WS-IND2
014050*    EXECUTA A ROTINA 0360-BUSCA-MODULO
014060        PERFORM 0360-BUSCA-MODULO THRU 0360-FIM
014070*    VERIFICA SE WS-MOD-ATIVO (WS-IND)
014080*    NOT = 'Y'
014090        IF WS-MOD-ATIVO (WS-IND) NOT = 'Y'
014100*    COPIA 'MODULO SOLICITADO NAO ESTA
014110*    ATIVO' PARA WS-MSG
014120           MOVE 'MODULO SOLICITADO NAO ESTA ATIVO' TO WS-MSG
014130*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
014140*    TO 0420-FIM
014150           MOVE 'S' TO WS-ERRO-TRANSACAO
014160           GO TO 0420-FIM.
014170*    VERIFICA SE IN-MODULE-ID (3) NOT = 0
014180     IF IN-MODULE-ID (3) NOT = 0
014190*    COPIA IN-MODULE-ID (3) PARA WS-IND2
014200        MOVE IN-MODULE-ID (3) TO WS-IND2
014210*    EXECUTA A ROTINA 0360-BUSCA-MODULO
014220        PERFORM 0360-BUSCA-MODULO THRU 0360-FIM
014230*    VERIFICA SE WS-MOD-ATIVO (WS-IND)
014240*    NOT = 'Y'
014250        IF WS-MOD-ATIVO (WS-IND) NOT = 'Y'
014260*    COPIA 'MODULO SOLICITADO NAO ESTA
014270*    ATIVO' PARA WS-MSG
014280           MOVE 'MODULO SOLICITADO NAO ESTA ATIVO' TO WS-MSG
014290*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
014300*    TO 0420-FIM
014310           MOVE 'S' TO WS-ERRO-TRANSACAO
014320           GO TO 0420-FIM.
014330*    EXECUTA A ROTINA
014340*    0425-VERIFICA-SOLIC-ATIVA
014350     PERFORM 0425-VERIFICA-SOLIC-ATIVA THRU 0425-FIM.
014360*    VERIFICA SE ERRO-TRANSACAO GO TO
014370*    0420-FIM
014380     IF ERRO-TRANSACAO
014390        GO TO 0420-FIM.
014400*    EXECUTA A ROTINA
014410*    0427-VERIFICA-ACESSO-ATIVO
014420     PERFORM 0427-VERIFICA-ACESSO-ATIVO THRU 0427-FIM.
014430*    VERIFICA SE ERRO-TRANSACAO GO TO
014440*    0420-FIM
014450     IF ERRO-TRANSACAO
014460        GO TO 0420-FIM.
014470*    EXECUTA A ROTINA
014480*    0429-VERIFICA-JUST-GENERICA
014490     PERFORM 0429-VERIFICA-JUST-GENERICA THRU 0429-FIM.
014500 0420-FIM.
014510     EXIT.
014520
014530*--------[ REJEITA SE JA HA SOLICITACAO ATIVA P/ MODULO PEDIDO ]--
014540 0425-VERIFICA-SOLIC-ATIVA.
014550*    COPIA 'N' PARA WS-ERRO-TRANSACAO
014560     MOVE 'N' TO WS-ERRO-TRANSACAO
014570*    COPIA ZEROS PARA WS-IND 0425-LOOP
014580     MOVE ZEROS TO WS-IND
014590 0425-LOOP.
014600*    SOMA 1 TO WS-IND
014610     ADD 1 TO WS-IND
014620*    VERIFICA SE WS-IND > WS-QTD-SOLIC GO
014630*    TO 0425-FIM
014640     IF WS-IND > WS-QTD-SOLIC
014650        GO TO 0425-FIM.
014660*    VERIFICA SE WS-AR-USER-ID (WS-IND)
014670*    NOT = IN-USER-ID GO TO 0425-LOOP
014680     IF WS-AR-USER-ID (WS-IND) NOT = IN-USER-ID
014690        GO TO 0425-LOOP.
014700*    VERIFICA SE WS-AR-STATUS (WS-IND)
014710*    NOT = 'ATIVO' GO TO 0425-LOOP
014720     IF WS-AR-STATUS (WS-IND) NOT = 'ATIVO'
014730        GO TO 0425-LOOP.
014740*    VERIFICA SE WS-AR-RENEWED-FROM
014750*    (WS-IND) NOT = 0 GO TO 0425-LOOP
014760     IF WS-AR-RENEWED-FROM (WS-IND) NOT = 0
014770        GO TO 0425-LOOP.
014780*    VERIFICA SE WS-AR-MODULE-IDS (WS-IND
014790*    1) = IN-MODULE-ID (1) OR
014800*    WS-AR-MODULE-IDS (WS-IND 1) =
014810*    IN-MODULE-ID (2) OR WS-AR-MODULE-IDS
014820*    (WS-IND 1) = IN-MODULE-ID (3) OR
014830*    WS-AR-MODULE-IDS (WS-IND 2) =
014840*    IN-MODULE-ID (1) OR WS-AR-MODULE-IDS
014850*    (WS-IND 2) = IN-MODULE-ID (2) OR
014860*    WS-AR-MODULE-IDS (WS-IND 2) =
014870*    IN-MODULE-ID (3) OR WS-AR-MODULE-IDS
014880*    (WS-IND 3) = IN-MODULE-ID (1)
014890     IF WS-AR-MODULE-IDS (WS-IND 1) = IN-MODULE-ID (1)
014900        OR WS-AR-MODULE-IDS (WS-IND 1) = IN-MODULE-ID (2)
014910        OR WS-AR-MODULE-IDS (WS-IND 1) = IN-MODULE-ID (3)
014920        OR WS-AR-MODULE-IDS (WS-IND 2) = IN-MODULE-ID (1)
014930        OR WS-AR-MODULE-IDS (WS-IND 2) = IN-MODULE-ID (2)
014940        OR WS-AR-MODULE-IDS (WS-IND 2) = IN-MODULE-ID (3)
014950        OR WS-AR-MODULE-IDS (WS-IND 3) = IN-MODULE-ID (1)
014960        OR WS-AR-MODULE-IDS (WS-IND 3) = IN-MODULE-ID (2)
014970        OR WS-AR-MODULE-IDS (WS-IND 3) = IN-MODULE-ID (3)
014980*    COPIA 'USUARIO JA TEM SOLICITACAO
014990*    ATIVA PARA O MODULO' PARA WS-MSG
015000        MOVE 'USUARIO JA TEM SOLICITACAO ATIVA PARA O MODULO'
015010                                          TO WS-MSG
015020*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
015030*    TO 0425-FIM
015040        MOVE 'S' TO WS-ERRO-TRANSACAO
015050        GO TO 0425-FIM.
015060*    VOLTA PARA 0425-LOOP PARA PROCESSAR
015070*    O PROXIMO ITEM
015080     GO TO 0425-LOOP.
015090 0425-FIM.
015100     EXIT.
015110
015120*--------[ REJEITA SE JA HA ACESSO ATIVO P/ MODULO PEDIDO ]-------
015130 0427-VERIFICA-ACESSO-ATIVO.
015140*    COPIA 'N' PARA WS-ERRO-TRANSACAO
015150     MOVE 'N' TO WS-ERRO-TRANSACAO
015160*    COPIA ZEROS PARA WS-IND 0427-LOOP
015170     MOVE ZEROS TO WS-IND
015180 0427-LOOP.
015190*    SOMA 1 TO WS-IND
015200     ADD 1 TO WS-IND
015210*    VERIFICA SE WS-IND > WS-QTD-ACESSO
015220*    GO TO 0427-FIM
015230     IF WS-IND > WS-QTD-ACESSO
015240        GO TO 0427-FIM.
015250*    VERIFICA SE WS-UM-USER-ID (WS-IND)
015260*    NOT = IN-USER-ID GO TO 0427-LOOP
015270     IF WS-UM-USER-ID (WS-IND) NOT = IN-USER-ID
015280        GO TO 0427-LOOP.
015290*    VERIFICA SE WS-UM-ACTIVE (WS-IND)
015300*    NOT = 'Y' GO TO 0427-LOOP
015310     IF WS-UM-ACTIVE (WS-IND) NOT = 'Y'
015320        GO TO 0427-LOOP.
015330*    VERIFICA SE WS-UM-MOD-ID (WS-IND) =
015340*    IN-MODULE-ID (1) OR WS-UM-MOD-ID
015350*    (WS-IND) = IN-MODULE-ID (2) OR
015360*    WS-UM-MOD-ID (WS-IND) = IN-MODULE-ID
015370*    (3)
015380     IF WS-UM-MOD-ID (WS-IND) = IN-MODULE-ID (1)
015390        OR WS-UM-MOD-ID (WS-IND) = IN-MODULE-ID (2)
015400        OR WS-UM-MOD-ID (WS-IND) = IN-MODULE-ID (3)
015410*    COPIA 'USUARIO JA POSSUI ACESSO
015420*    ATIVO AO MODULO' PARA WS-MSG
015430        MOVE 'USUARIO JA POSSUI ACESSO ATIVO AO MODULO' TO WS-MSG
015440*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
015450*    TO 0427-FIM
015460        MOVE 'S' TO WS-ERRO-TRANSACAO
015470        GO TO 0427-FIM.
015480*    VOLTA PARA 0427-LOOP PARA PROCESSAR
015490*    O PROXIMO ITEM
015500     GO TO 0427-LOOP.
015510 0427-FIM.
015520     EXIT.
015530
015540*--------[ REJEITA JUSTIFICATIVA GENERICA (TESTE/AAA/PRECISO) ]---
015550*    AK 2009-03-18 CHAMADO 4503: JUSTIFICATIVA EM MAIUSCULA OU
015560*    MISTA PASSAVA DIRETO PELA REGRA.  AGORA CONVERTE PARA
015570*    MINUSCULAS EM WS-JUST-MINUSC ANTES DE COMPARAR.
015580 0429-VERIFICA-JUST-GENERICA.
015590*    COPIA 'N' PARA WS-ERRO-TRANSACAO
015600     MOVE 'N' TO WS-ERRO-TRANSACAO
015610*    COPIA SPACES PARA WS-MSG
015620     MOVE SPACES TO WS-MSG
015630*    COPIA IN-TEXTO PARA WS-JUST-MINUSC
015640     MOVE IN-TEXTO TO WS-JUST-MINUSC
015650*    EXAMINA/CONVERTE OS CARACTERES DE
015660*    WS-JUST-MINUSC
015670     INSPECT WS-JUST-MINUSC CONVERTING
015680             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015690             TO 'abcdefghijklmnopqrstuvwxyz'.
015700*    VERIFICA SE WS-JUST-MINUSC
015710*    (1:WS-JUST-LEN) = 'TESTE' OR
015720*    WS-JUST-MINUSC (1:WS-JUST-LEN) =
015730*    'AAA' OR WS-JUST-MINUSC
015740*    (1:WS-JUST-LEN) = 'PRECISO'
015750     IF WS-JUST-MINUSC (1:WS-JUST-LEN) = 'teste'
015760        OR WS-JUST-MINUSC (1:WS-JUST-LEN) = 'aaa'
015770        OR WS-JUST-MINUSC (1:WS-JUST-LEN) = 'preciso'
015780*    COPIA 'JUSTIFICATIVA GENERICA NAO E
015790*    ACEITA' PARA WS-MSG
015800        MOVE 'JUSTIFICATIVA GENERICA NAO E ACEITA' TO WS-MSG
015810*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
015820*    TO 0429-FIM
015830        MOVE 'S' TO WS-ERRO-TRANSACAO
015840        GO TO 0429-FIM.
015850*    VERIFICA SE WS-JUST-LEN <= 20
015860     IF WS-JUST-LEN <= 20
015870*    EXECUTA A ROTINA
015880*    0428-SO-MINUSCULA-ESPACO
015890        PERFORM 0428-SO-MINUSCULA-ESPACO THRU 0428-FIM
015900*    VERIFICA SE ACHOU
015910        IF ACHOU
015920*    COPIA 'JUSTIFICATIVA GENERICA NAO E
015930*    ACEITA' PARA WS-MSG
015940           MOVE 'JUSTIFICATIVA GENERICA NAO E ACEITA' TO WS-MSG
015950*    COPIA 'S' PARA WS-ERRO-TRANSACAO
015960           MOVE 'S' TO WS-ERRO-TRANSACAO.
015970 0429-FIM.
015980     EXIT.
015990
016000*--------[ TESTA SE O TEXTO CONVERTIDO E SO MINUSCULA E ESPACO ]--
016010 0428-SO-MINUSCULA-ESPACO.
016020*    COPIA 'S' PARA WS-ACHOU
016030     MOVE 'S' TO WS-ACHOU
016040*    COPIA ZEROS PARA WS-IND3 0428-LOOP
016050     MOVE ZEROS TO WS-IND3
016060 0428-LOOP.
016070*    SOMA 1 TO WS-IND3
016080     ADD 1 TO WS-IND3
016090*    VERIFICA SE WS-IND3 > WS-JUST-LEN GO
016100*    TO 0428-FIM
016110     IF WS-IND3 > WS-JUST-LEN
016120        GO TO 0428-FIM.
016130*    VERIFICA SE WS-JUST-MINUSC
016140*    (WS-IND3:1) = SPACE GO TO 0428-LOOP
016150     IF WS-JUST-MINUSC (WS-IND3:1) = SPACE
016160        GO TO 0428-LOOP.
016170*    VERIFICA SE WS-JUST-MINUSC
016180*    (WS-IND3:1) < 'A' OR WS-JUST-MINUSC
016190*    (WS-IND3:1) > 'Z'
016200     IF WS-JUST-MINUSC (WS-IND3:1) < 'a' OR
016210        WS-JUST-MINUSC (WS-IND3:1) > 'z'
016220*    COPIA 'N' PARA WS-ACHOU GO TO
016230*    0428-FIM
016240        MOVE 'N' TO WS-ACHOU
016250        GO TO 0428-FIM.
016260*    VOLTA PARA 0428-LOOP PARA PROCESSAR
016270*    O PROXIMO ITEM
016280     GO TO 0428-LOOP.
016290 0428-FIM.
016300     EXIT.
016310
016320*--------[ BUSCA USUARIO PELO ID - DEIXA INDICE EM WS-IND ]-------
016330 0350-BUSCA-USUARIO.
016340*    COPIA 'N' PARA WS-ACHOU
016350     MOVE 'N' TO WS-ACHOU
016360*    COPIA ZEROS PARA WS-IND 0350-LOOP
016370     MOVE ZEROS TO WS-IND
016380 0350-LOOP.
016390*    SOMA 1 TO WS-IND
016400     ADD 1 TO WS-IND
016410*    VERIFICA SE WS-IND > WS-QTD-USUARIO
016420*    GO TO 0350-FIM
016430     IF WS-IND > WS-QTD-USUARIO
016440        GO TO 0350-FIM.
016450*    VERIFICA SE WS-USR-ID (WS-IND) =
016460*    WS-SA-USER-ID
016470     IF WS-USR-ID (WS-IND) = WS-SA-USER-ID
016480*    COPIA 'S' PARA WS-ACHOU GO TO
016490*    0350-FIM
016500        MOVE 'S' TO WS-ACHOU
016510        GO TO 0350-FIM.
016520*    VOLTA PARA 0350-LOOP PARA PROCESSAR
016530*    O PROXIMO ITEM
016540     GO TO 0350-LOOP.
016550 0350-FIM.
016560     EXIT.
016570
016580*--------[ BUSCA MODULO PELO ID (EM WS-IND2) - INDICE EM WS-IND ]-
016590 0360-BUSCA-MODULO.
016600*    COPIA 'N' PARA WS-ACHOU
016610     MOVE 'N' TO WS-ACHOU
016620*    COPIA ZEROS PARA WS-IND 0360-LOOP
016630     MOVE ZEROS TO WS-IND
016640 0360-LOOP.
016650*    SOMA 1 TO WS-IND
016660     ADD 1 TO WS-IND
016670*    VERIFICA SE WS-IND > WS-QTD-MODULO
016680*    GO TO 0360-FIM
016690     IF WS-IND > WS-QTD-MODULO
016700        GO TO 0360-FIM.
016710*    VERIFICA SE WS-MOD-ID (WS-IND) =
016720*    WS-IND2
016730     IF WS-MOD-ID (WS-IND) = WS-IND2
016740*    COPIA 'S' PARA WS-ACHOU GO TO
016750*    0360-FIM
016760        MOVE 'S' TO WS-ACHOU
016770        GO TO 0360-FIM.
016780*    VOLTA PARA 0360-LOOP PARA PROCESSAR
016790*    O PROXIMO ITEM
016800     GO TO 0360-LOOP.
016810 0360-FIM.
016820     EXIT.
016830
016840*--------[ BUSCA SOLICITACAO PELO ID - INDICE EM WS-IND ]---------
016850 0370-BUSCA-SOLICITACAO.
016860*    COPIA 'N' PARA WS-ACHOU
016870     MOVE 'N' TO WS-ACHOU
016880*    COPIA ZEROS PARA WS-IND 0370-LOOP
016890     MOVE ZEROS TO WS-IND
016900 0370-LOOP.
016910*    SOMA 1 TO WS-IND
016920     ADD 1 TO WS-IND
016930*    VERIFICA SE WS-IND > WS-QTD-SOLIC GO
016940*    TO 0370-FIM
016950     IF WS-IND > WS-QTD-SOLIC
016960        GO TO 0370-FIM.
016970*    VERIFICA SE WS-AR-ID (WS-IND) =
016980*    IN-REQUEST-ID
016990     IF WS-AR-ID (WS-IND) = IN-REQUEST-ID
017000*    COPIA 'S' PARA WS-ACHOU GO TO
017010*    0370-FIM
017020        MOVE 'S' TO WS-ACHOU
017030        GO TO 0370-FIM.
017040*    VOLTA PARA 0370-LOOP PARA PROCESSAR
017050*    O PROXIMO ITEM
017060     GO TO 0370-LOOP.
017070 0370-FIM.
017080     EXIT.
017090
017100*=================================================================
017110* MOTOR DE DECISAO AUTOMATICA - REGRAS 1 A 5
017120*=================================================================
017130*--------[ REGRA 1 - PERMISSAO DE DEPARTAMENTO ]------------------
017140 0440-REGRA-DEPTO.
017150*    COPIA 'N' PARA WS-NEGADA
017160     MOVE 'N' TO WS-NEGADA
017170*    EXECUTA A ROTINA 0350-BUSCA-USUARIO
017180     PERFORM 0350-BUSCA-USUARIO THRU 0350-FIM.
017190*    COPIA WS-IND PARA WS-IND3
017200     MOVE WS-IND TO WS-IND3
017210*    VERIFICA SE WS-SA-MODULE-IDS (1) NOT
017220*    = 0
017230     IF WS-SA-MODULE-IDS (1) NOT = 0
017240*    COPIA WS-SA-MODULE-IDS (1) PARA
017250*    WS-IND2
017260        MOVE WS-SA-MODULE-IDS (1) TO WS-IND2
017270*    EXECUTA A ROTINA
017280*    0441-TESTA-DEPTO-MODULO
017290        PERFORM 0441-TESTA-DEPTO-MODULO THRU 0441-FIM
017300*    VERIFICA SE SOLIC-NEGADA GO TO
017310*    0440-FIM
017320        IF SOLIC-NEGADA GO TO 0440-FIM.
017330*    VERIFICA SE WS-SA-MODULE-IDS (2) NOT
017340*    = 0
017350     IF WS-SA-MODULE-IDS (2) NOT = 0
017360*    COPIA WS-SA-MODULE-IDS (2) PARA
017370*    WS-IND2
017380        MOVE WS-SA-MODULE-IDS (2) TO WS-IND2
017390*    EXECUTA A ROTINA
017400*    0441-TESTA-DEPTO-MODULO
017410        PERFORM 0441-TESTA-DEPTO-MODULO THRU 0441-FIM
017420*    VERIFICA SE SOLIC-NEGADA GO TO
017430*    0440-FIM
017440        IF SOLIC-NEGADA GO TO 0440-FIM.
017450*    VERIFICA SE WS-SA-MODULE-IDS (3) NOT
017460*    = 0
017470     IF WS-SA-MODULE-IDS (3) NOT = 0
017480*    COPIA WS-SA-MODULE-IDS (3) PARA
017490*    WS-IND2
017500        MOVE WS-SA-MODULE-IDS (3) TO WS-IND2
017510*    EXECUTA A ROTINA
017520*    0441-TESTA-DEPTO-MODULO
017530        PERFORM 0441-TESTA-DEPTO-MODULO THRU 0441-FIM.
017540 0440-FIM.
017550     EXIT.
017560
017570*--------[ TESTA PERMISSAO DE 1 MODULO (ID EM WS-IND2) P/ O ------
017580*--------[ DEPTO DO USUARIO (INDICE EM WS-IND3) ]-----------------
017590 0441-TESTA-DEPTO-MODULO.
017600*    COPIA 'N' PARA WS-NEGADA
017610     MOVE 'N' TO WS-NEGADA
017620*    EXECUTA A ROTINA 0360-BUSCA-MODULO
017630     PERFORM 0360-BUSCA-MODULO THRU 0360-FIM.
017640*    VERIFICA SE WS-USR-DEPTO (WS-IND3) =
017650*    'TI' GO TO 0441-FIM
017660     IF WS-USR-DEPTO (WS-IND3) = 'TI'
017670        GO TO 0441-FIM.
017680*    VERIFICA SE WS-MOD-DEPTOS (WS-IND 1)
017690*    = SPACES AND WS-MOD-DEPTOS (WS-IND
017700*    2) = SPACES AND WS-MOD-DEPTOS
017710*    (WS-IND 3) = SPACES AND
017720*    WS-MOD-DEPTOS (WS-IND 4) = SPACES
017730*    AND WS-MOD-DEPTOS (WS-IND 5) =
017740*    SPACES
017750     IF WS-MOD-DEPTOS (WS-IND 1) = SPACES
017760        AND WS-MOD-DEPTOS (WS-IND 2) = SPACES
017770        AND WS-MOD-DEPTOS (WS-IND 3) = SPACES
017780        AND WS-MOD-DEPTOS (WS-IND 4) = SPACES
017790        AND WS-MOD-DEPTOS (WS-IND 5) = SPACES
017800*    VERIFICA SE WS-MOD-NOME (WS-IND) =
017810*    'PORTAL DO COLABORADOR' OR
017820*    WS-MOD-NOME (WS-IND) = 'RELATORIOS
017830*    GERENCIAIS' GO TO 0441-FIM ELSE
017840        IF WS-MOD-NOME (WS-IND) = 'Portal do Colaborador'
017850           OR WS-MOD-NOME (WS-IND) = 'Relatorios Gerenciais'
017860           GO TO 0441-FIM
017870        ELSE
017880*    COPIA WS-MSG-DEPTO PARA
017890*    WS-SA-DENIAL-REASON
017900           MOVE WS-MSG-DEPTO TO WS-SA-DENIAL-REASON
017910*    COPIA 'S' PARA WS-NEGADA GO TO
017920*    0441-FIM
017930           MOVE 'S' TO WS-NEGADA
017940           GO TO 0441-FIM.
017950*    VERIFICA SE WS-USR-DEPTO (WS-IND3) =
017960*    WS-MOD-DEPTOS (WS-IND 1) OR
017970*    WS-USR-DEPTO (WS-IND3) =
017980*    WS-MOD-DEPTOS (WS-IND 2) OR
017990*    WS-USR-DEPTO (WS-IND3) =
018000*    WS-MOD-DEPTOS (WS-IND 3) OR
018010*    WS-USR-DEPTO (WS-IND3) =
018020*    WS-MOD-DEPTOS (WS-IND 4) OR
018030*    WS-USR-DEPTO (WS-IND3) =
018040*    WS-MOD-DEPTOS (WS-IND 5) GO TO
018050*    0441-FIM
018060     IF WS-USR-DEPTO (WS-IND3) = WS-MOD-DEPTOS (WS-IND 1)
018070        OR WS-USR-DEPTO (WS-IND3) = WS-MOD-DEPTOS (WS-IND 2)
018080        OR WS-USR-DEPTO (WS-IND3) = WS-MOD-DEPTOS (WS-IND 3)
018090        OR WS-USR-DEPTO (WS-IND3) = WS-MOD-DEPTOS (WS-IND 4)
018100        OR WS-USR-DEPTO (WS-IND3) = WS-MOD-DEPTOS (WS-IND 5)
018110        GO TO 0441-FIM.
018120*    COPIA WS-MSG-DEPTO PARA
018130*    WS-SA-DENIAL-REASON
018140     MOVE WS-MSG-DEPTO TO WS-SA-DENIAL-REASON
018150*    COPIA 'S' PARA WS-NEGADA
018160     MOVE 'S' TO WS-NEGADA.
018170 0441-FIM.
018180     EXIT.
018190
018200*--------[ REGRA 2 - INCOMPATIBILIDADE COM MODULO JA ATIVO ]------
018210 0450-REGRA-INCOMPAT-ATIVO.
018220*    COPIA 'N' PARA WS-NEGADA
018230     MOVE 'N' TO WS-NEGADA
018240*    COPIA ZEROS PARA WS-IND 0450-LOOP
018250     MOVE ZEROS TO WS-IND
018260 0450-LOOP.
018270*    SOMA 1 TO WS-IND
018280     ADD 1 TO WS-IND
018290*    VERIFICA SE WS-IND > WS-QTD-ACESSO
018300*    GO TO 0450-FIM
018310     IF WS-IND > WS-QTD-ACESSO
018320        GO TO 0450-FIM.
018330*    VERIFICA SE WS-UM-USER-ID (WS-IND)
018340*    NOT = WS-SA-USER-ID GO TO 0450-LOOP
018350     IF WS-UM-USER-ID (WS-IND) NOT = WS-SA-USER-ID
018360        GO TO 0450-LOOP.
018370*    VERIFICA SE WS-UM-ACTIVE (WS-IND)
018380*    NOT = 'Y' GO TO 0450-LOOP
018390     IF WS-UM-ACTIVE (WS-IND) NOT = 'Y'
018400        GO TO 0450-LOOP.
018410*    EXECUTA A ROTINA
018420*    0451-TESTA-INCOMPAT-PAR
018430     PERFORM 0451-TESTA-INCOMPAT-PAR THRU 0451-FIM.
018440*    VERIFICA SE SOLIC-NEGADA GO TO
018450*    0450-FIM
018460     IF SOLIC-NEGADA
018470        GO TO 0450-FIM.
018480*    VOLTA PARA 0450-LOOP PARA PROCESSAR
018490*    O PROXIMO ITEM
018500     GO TO 0450-LOOP.
018510 0450-FIM.
018520     EXIT.
018530
018540*--------[ TESTA SE O MODULO ATIVO (WS-IND) E INCOMPATIVEL COM ---
018550*--------[ ALGUM DOS MODULOS DA SOLICITACAO ATUAL ]---------------
018560 0451-TESTA-INCOMPAT-PAR.
018570*    COPIA 'N' PARA WS-NEGADA
018580     MOVE 'N' TO WS-NEGADA
018590*    VERIFICA SE WS-UM-MOD-ID (WS-IND) =
018600*    WS-SA-MODULE-IDS (1) OR WS-UM-MOD-ID
018610*    (WS-IND) = WS-SA-MODULE-IDS (2) OR
018620*    WS-UM-MOD-ID (WS-IND) =
018630*    WS-SA-MODULE-IDS (3) GO TO 0451-FIM
018640     IF WS-UM-MOD-ID (WS-IND) = WS-SA-MODULE-IDS (1)
018650        OR WS-UM-MOD-ID (WS-IND) = WS-SA-MODULE-IDS (2)
018660        OR WS-UM-MOD-ID (WS-IND) = WS-SA-MODULE-IDS (3)
018670        GO TO 0451-FIM.
018680*    COPIA WS-UM-MOD-ID (WS-IND) PARA
018690*    WS-IND2
018700     MOVE WS-UM-MOD-ID (WS-IND) TO WS-IND2
018710*    EXECUTA A ROTINA 0360-BUSCA-MODULO
018720     PERFORM 0360-BUSCA-MODULO THRU 0360-FIM.
018730*    VERIFICA SE NOT ACHOU GO TO 0451-FIM
018740     IF NOT ACHOU
018750        GO TO 0451-FIM.
018760*    COPIA WS-IND PARA WS-IND3
018770     MOVE WS-IND TO WS-IND3
018780*    VERIFICA SE WS-MOD-INCOMP (WS-IND3
018790*    1) = WS-SA-MODULE-IDS (1) OR
018800*    WS-MOD-INCOMP (WS-IND3 1) =
018810*    WS-SA-MODULE-IDS (2) OR
018820*    WS-MOD-INCOMP (WS-IND3 1) =
018830*    WS-SA-MODULE-IDS (3) OR
018840*    WS-MOD-INCOMP (WS-IND3 2) =
018850*    WS-SA-MODULE-IDS (1) OR
018860*    WS-MOD-INCOMP (WS-IND3 2) =
018870*    WS-SA-MODULE-IDS (2) OR
018880*    WS-MOD-INCOMP (WS-IND3 2) =
018890*    WS-SA-MODULE-IDS (3) OR
018900*    WS-MOD-INCOMP (WS-IND3 3) =
018910*    WS-SA-MODULE-IDS (1)
018920     IF WS-MOD-INCOMP (WS-IND3 1) = WS-SA-MODULE-IDS (1)
018930        OR WS-MOD-INCOMP (WS-IND3 1) = WS-SA-MODULE-IDS (2)
018940        OR WS-MOD-INCOMP (WS-IND3 1) = WS-SA-MODULE-IDS (3)
018950        OR WS-MOD-INCOMP (WS-IND3 2) = WS-SA-MODULE-IDS (1)
018960        OR WS-MOD-INCOMP (WS-IND3 2) = WS-SA-MODULE-IDS (2)
018970        OR WS-MOD-INCOMP (WS-IND3 2) = WS-SA-MODULE-IDS (3)
018980        OR WS-MOD-INCOMP (WS-IND3 3) = WS-SA-MODULE-IDS (1)
018990        OR WS-MOD-INCOMP (WS-IND3 3) = WS-SA-MODULE-IDS (2)
019000        OR WS-MOD-INCOMP (WS-IND3 3) = WS-SA-MODULE-IDS (3)
019010*    COPIA WS-MSG-INCOMPAT PARA
019020*    WS-SA-DENIAL-REASON
019030        MOVE WS-MSG-INCOMPAT TO WS-SA-DENIAL-REASON
019040*    COPIA 'S' PARA WS-NEGADA GO TO
019050*    0451-FIM
019060        MOVE 'S' TO WS-NEGADA
019070        GO TO 0451-FIM.
019080*    EXECUTA A ROTINA
019090*    0452-TESTA-INCOMPAT-INVERSO
019100     PERFORM 0452-TESTA-INCOMPAT-INVERSO THRU 0452-FIM.
019110 0451-FIM.
019120     EXIT.
019130
019140*--------[ TESTA O MESMO PAR NO SENTIDO INVERSO (MODULO DA -------
019150*--------[ SOLICITACAO INCOMPATIVEL COM O MODULO ATIVO) ]---------
019160 0452-TESTA-INCOMPAT-INVERSO.
019170*    COPIA 'N' PARA WS-NEGADA
019180     MOVE 'N' TO WS-NEGADA
019190*    VERIFICA SE WS-SA-MODULE-IDS (1) NOT
019200*    = 0
019210     IF WS-SA-MODULE-IDS (1) NOT = 0
019220*    COPIA WS-SA-MODULE-IDS (1) PARA
019230*    WS-IND2
019240        MOVE WS-SA-MODULE-IDS (1) TO WS-IND2
019250*    EXECUTA A ROTINA 0360-BUSCA-MODULO
019260        PERFORM 0360-BUSCA-MODULO THRU 0360-FIM
019270*    VERIFICA SE ACHOU
019280        IF ACHOU
019290*    VERIFICA SE WS-MOD-INCOMP (WS-IND 1)
019300*    = WS-UM-MOD-ID (WS-IND3) OR
019310*    WS-MOD-INCOMP (WS-IND 2) =
019320*    WS-UM-MOD-ID (WS-IND3) OR
019330*    WS-MOD-INCOMP (WS-IND 3) =
019340*    WS-UM-MOD-ID (WS-IND3)
019350           IF WS-MOD-INCOMP (WS-IND 1) = WS-UM-MOD-ID (WS-IND3)
019360              OR WS-MOD-INCOMP (WS-IND 2) = WS-UM-MOD-ID (WS-IND3)
019370              OR WS-MOD-INCOMP (WS-IND 3) = WS-UM-MOD-ID (WS-IND3)
019380*    COPIA WS-MSG-INCOMPAT PARA
019390*    WS-SA-DENIAL-REASON
019400              MOVE WS-MSG-INCOMPAT TO WS-SA-DENIAL-REASON
019410*    COPIA 'S' PARA WS-NEGADA GO TO
019420*    0452-FIM
019430              MOVE 'S' TO WS-NEGADA
019440              GO TO 0452-FIM.
019450*    VERIFICA SE WS-SA-MODULE-IDS (2) NOT
019460*    = 0
019470     IF WS-SA-MODULE-IDS (2) NOT = 0
019480*    COPIA WS-SA-MODULE-IDS (2) PARA
019490*    WS-IND2
019500        MOVE WS-SA-MODULE-IDS (2) TO WS-IND2
019510*    EXECUTA A ROTINA 0360-BUSCA-MODULO
019520        PERFORM 0360-BUSCA-MODULO THRU 0360-FIM
019530*    VERIFICA SE ACHOU
019540        IF ACHOU
019550*    VERIFICA SE WS-MOD-INCOMP (WS-IND 1)
019560*    = WS-UM-MOD-ID (WS-IND3) OR
019570*    WS-MOD-INCOMP (WS-IND 2) =
019580*    WS-UM-MOD-ID (WS-IND3) OR
019590*    WS-MOD-INCOMP (WS-IND 3) =
019600*    WS-UM-MOD-ID (WS-IND3)
019610           IF WS-MOD-INCOMP (WS-IND 1) = WS-UM-MOD-ID (WS-IND3)
019620              OR WS-MOD-INCOMP (WS-IND 2) = WS-UM-MOD-ID (WS-IND3)
019630              OR WS-MOD-INCOMP (WS-IND 3) = WS-UM-MOD-ID (WS-IND3)
019640*    COPIA WS-MSG-INCOMPAT PARA
019650*    WS-SA-DENIAL-REASON
019660              MOVE WS-MSG-INCOMPAT TO WS-SA-DENIAL-REASON
019670*    COPIA 'S' PARA WS-NEGADA GO TO
019680*    0452-FIM
019690              MOVE 'S' TO WS-NEGADA
019700              GO TO 0452-FIM.
019710*    VERIFICA SE WS-SA-MODULE-IDS (3) NOT
019720*    = 0
019730     IF WS-SA-MODULE-IDS (3) NOT = 0
019740*    COPIA WS-SA-MODULE-IDS (3) PARA
019750*    WS-IND2
019760        MOVE WS-SA-MODULE-IDS (3) TO WS-IND2
019770*    EXECUTA A ROTINA 0360-BUSCA-MODULO
019780        PERFORM 0360-BUSCA-MODULO THRU 0360-FIM
019790*    VERIFICA SE ACHOU
019800        IF ACHOU
019810*    VERIFICA SE WS-MOD-INCOMP (WS-IND 1)
019820*    = WS-UM-MOD-ID (WS-IND3) OR
019830*    WS-MOD-INCOMP (WS-IND 2) =
019840*    WS-UM-MOD-ID (WS-IND3) OR
019850*    WS-MOD-INCOMP (WS-IND 3) =
019860*    WS-UM-MOD-ID (WS-IND3)
019870           IF WS-MOD-INCOMP (WS-IND 1) = WS-UM-MOD-ID (WS-IND3)
019880              OR WS-MOD-INCOMP (WS-IND 2) = WS-UM-MOD-ID (WS-IND3)
019890              OR WS-MOD-INCOMP (WS-IND 3) = WS-UM-MOD-ID (WS-IND3)
019900*    COPIA WS-MSG-INCOMPAT PARA
019910*    WS-SA-DENIAL-REASON
019920              MOVE WS-MSG-INCOMPAT TO WS-SA-DENIAL-REASON
019930*    COPIA 'S' PARA WS-NEGADA
019940              MOVE 'S' TO WS-NEGADA.
019950 0452-FIM.
019960     EXIT.
019970
019980*--------[ REGRA 3 - INCOMPATIBILIDADE ENTRE OS PROPRIOS MODULOS -
019990*--------[ PEDIDOS NA MESMA SOLICITACAO ]-------------------------
020000 0460-REGRA-INCOMPAT-SOLIC.
020010*    COPIA 'N' PARA WS-NEGADA
020020     MOVE 'N' TO WS-NEGADA
020030*    VERIFICA SE WS-SA-MODULE-IDS (1) = 0
020040*    OR WS-SA-MODULE-IDS (2) = 0 GO TO
020050*    0460-PAR2
020060     IF WS-SA-MODULE-IDS (1) = 0 OR WS-SA-MODULE-IDS (2) = 0
020070        GO TO 0460-PAR2.
020080*    COPIA WS-SA-MODULE-IDS (1) PARA
020090*    WS-IND2
020100     MOVE WS-SA-MODULE-IDS (1) TO WS-IND2
020110*    EXECUTA A ROTINA 0360-BUSCA-MODULO
020120     PERFORM 0360-BUSCA-MODULO THRU 0360-FIM.
020130*    VERIFICA SE ACHOU
020140     IF ACHOU
020150*    VERIFICA SE WS-MOD-INCOMP (WS-IND 1)
020160*    = WS-SA-MODULE-IDS (2) OR
020170*    WS-MOD-INCOMP (WS-IND 2) =
020180*    WS-SA-MODULE-IDS (2) OR
020190*    WS-MOD-INCOMP (WS-IND 3) =
020200*    WS-SA-MODULE-IDS (2)
020210        IF WS-MOD-INCOMP (WS-IND 1) = WS-SA-MODULE-IDS (2)
020220           OR WS-MOD-INCOMP (WS-IND 2) = WS-SA-MODULE-IDS (2)
020230           OR WS-MOD-INCOMP (WS-IND 3) = WS-SA-MODULE-IDS (2)
020240*    COPIA WS-MSG-INCOMPAT PARA
020250*    WS-SA-DENIAL-REASON
020260           MOVE WS-MSG-INCOMPAT TO WS-SA-DENIAL-REASON
020270*    COPIA 'S' PARA WS-NEGADA GO TO
020280*    0460-FIM
020290           MOVE 'S' TO WS-NEGADA
020300           GO TO 0460-FIM.
020310 0460-PAR2.
020320*    VERIFICA SE WS-SA-MODULE-IDS (1) = 0
020330*    OR WS-SA-MODULE-IDS (3) = 0 GO TO
020340*    0460-PAR3
020350     IF WS-SA-MODULE-IDS (1) = 0 OR WS-SA-MODULE-IDS (3) = 0
020360        GO TO 0460-PAR3.
020370*    COPIA WS-SA-MODULE-IDS (1) PARA
020380*    WS-IND2
020390     MOVE WS-SA-MODULE-IDS (1) TO WS-IND2
020400*    EXECUTA A ROTINA 0360-BUSCA-MODULO
020410     PERFORM 0360-BUSCA-MODULO THRU 0360-FIM.
020420*    VERIFICA SE ACHOU
020430     IF ACHOU
020440*    VERIFICA SE WS-MOD-INCOMP (WS-IND 1)
020450*    = WS-SA-MODULE-IDS (3) OR
020460*    WS-MOD-INCOMP (WS-IND 2) =
020470*    WS-SA-MODULE-IDS (3) OR
020480*    WS-MOD-INCOMP (WS-IND 3) =
020490*    WS-SA-MODULE-IDS (3)
020500        IF WS-MOD-INCOMP (WS-IND 1) = WS-SA-MODULE-IDS (3)
020510           OR WS-MOD-INCOMP (WS-IND 2) = WS-SA-MODULE-IDS (3)
020520           OR WS-MOD-INCOMP (WS-IND 3) = WS-SA-MODULE-IDS (3)
020530*    COPIA WS-MSG-INCOMPAT PARA
020540*    WS-SA-DENIAL-REASON
020550           MOVE WS-MSG-INCOMPAT TO WS-SA-DENIAL-REASON
020560*    COPIA 'S' PARA WS-NEGADA GO TO
020570*    0460-FIM
020580           MOVE 'S' TO WS-NEGADA
020590           GO TO 0460-FIM.
020600 0460-PAR3.
020610*    VERIFICA SE WS-SA-MODULE-IDS (2) = 0
020620*    OR WS-SA-MODULE-IDS (3) = 0 GO TO
020630*    0460-FIM
020640     IF WS-SA-MODULE-IDS (2) = 0 OR WS-SA-MODULE-IDS (3) = 0
020650        GO TO 0460-FIM.
020660*    COPIA WS-SA-MODULE-IDS (2) PARA
020670*    WS-IND2
020680     MOVE WS-SA-MODULE-IDS (2) TO WS-IND2
020690*    EXECUTA A ROTINA 0360-BUSCA-MODULO
020700     PERFORM 0360-BUSCA-MODULO THRU 0360-FIM.
020710*    VERIFICA SE ACHOU
020720     IF ACHOU
020730*    VERIFICA SE WS-MOD-INCOMP (WS-IND 1)
020740*    = WS-SA-MODULE-IDS (3) OR
020750*    WS-MOD-INCOMP (WS-IND 2) =
020760*    WS-SA-MODULE-IDS (3) OR
020770*    WS-MOD-INCOMP (WS-IND 3) =
020780*    WS-SA-MODULE-IDS (3)
020790        IF WS-MOD-INCOMP (WS-IND 1) = WS-SA-MODULE-IDS (3)
020800           OR WS-MOD-INCOMP (WS-IND 2) = WS-SA-MODULE-IDS (3)
020810           OR WS-MOD-INCOMP (WS-IND 3) = WS-SA-MODULE-IDS (3)
020820*    COPIA WS-MSG-INCOMPAT PARA
020830*    WS-SA-DENIAL-REASON
020840           MOVE WS-MSG-INCOMPAT TO WS-SA-DENIAL-REASON
020850*    COPIA 'S' PARA WS-NEGADA
020860           MOVE 'S' TO WS-NEGADA.
020870 0460-FIM.
020880     EXIT.
020890
020900*--------[ REGRA 4 - LIMITE DE MODULOS ATIVOS (10 TI / 5 DEMAIS) -
020910 0470-REGRA-LIMITE.
020920*    COPIA 'N' PARA WS-NEGADA
020930     MOVE 'N' TO WS-NEGADA
020940*    EXECUTA A ROTINA
020950*    0471-CONTA-ACESSOS-ATIVOS
020960     PERFORM 0471-CONTA-ACESSOS-ATIVOS THRU 0471-FIM.
020970*    EXECUTA A ROTINA 0350-BUSCA-USUARIO
020980     PERFORM 0350-BUSCA-USUARIO THRU 0350-FIM.
020990*    VERIFICA SE WS-USR-DEPTO (WS-IND) =
021000*    'TI'
021010     IF WS-USR-DEPTO (WS-IND) = 'TI'
021020*    VERIFICA SE (WS-QTD-ACESSOS-ATIVOS +
021030*    WS-SA-QTD-MOD) > 10
021040        IF (WS-QTD-ACESSOS-ATIVOS + WS-SA-QTD-MOD) > 10
021050*    COPIA WS-MSG-LIMITE PARA
021060*    WS-SA-DENIAL-REASON
021070           MOVE WS-MSG-LIMITE TO WS-SA-DENIAL-REASON
021080*    COPIA 'S' PARA WS-NEGADA ELSE NEXT
021090*    SENTENCE ELSE
021100           MOVE 'S' TO WS-NEGADA
021110        ELSE
021120           NEXT SENTENCE
021130     ELSE
021140*    VERIFICA SE (WS-QTD-ACESSOS-ATIVOS +
021150*    WS-SA-QTD-MOD) > 5
021160        IF (WS-QTD-ACESSOS-ATIVOS + WS-SA-QTD-MOD) > 5
021170*    COPIA WS-MSG-LIMITE PARA
021180*    WS-SA-DENIAL-REASON
021190           MOVE WS-MSG-LIMITE TO WS-SA-DENIAL-REASON
021200*    COPIA 'S' PARA WS-NEGADA
021210           MOVE 'S' TO WS-NEGADA.
021220 0470-FIM.
021230     EXIT.
021240
021250*--------[ CONTA OS ACESSOS ATIVOS DO USUARIO DA SOLICITACAO ]----
021260 0471-CONTA-ACESSOS-ATIVOS.
021270*    COPIA ZEROS PARA
021280*    WS-QTD-ACESSOS-ATIVOS
021290     MOVE ZEROS TO WS-QTD-ACESSOS-ATIVOS
021300*    COPIA ZEROS PARA WS-IND 0471-LOOP
021310     MOVE ZEROS TO WS-IND
021320 0471-LOOP.
021330*    SOMA 1 TO WS-IND
021340     ADD 1 TO WS-IND
021350*    VERIFICA SE WS-IND > WS-QTD-ACESSO
021360*    GO TO 0471-FIM
021370     IF WS-IND > WS-QTD-ACESSO
021380        GO TO 0471-FIM.
021390*    VERIFICA SE WS-UM-USER-ID (WS-IND) =
021400*    WS-SA-USER-ID AND WS-UM-ACTIVE
021410*    (WS-IND) = 'Y'
021420     IF WS-UM-USER-ID (WS-IND) = WS-SA-USER-ID
021430        AND WS-UM-ACTIVE (WS-IND) = 'Y'
021440*    SOMA 1 TO WS-QTD-ACESSOS-ATIVOS
021450        ADD 1 TO WS-QTD-ACESSOS-ATIVOS.
021460*    VOLTA PARA 0471-LOOP PARA PROCESSAR
021470*    O PROXIMO ITEM
021480     GO TO 0471-LOOP.
021490 0471-FIM.
021500     EXIT.
021510
021520*--------[ REGRA 5 - APROVACAO E CONCESSAO DOS ACESSOS ]----------
021530 0480-APROVA-SOLICITACAO.
021540*    COPIA 'ATIVO' PARA WS-SA-STATUS
021550     MOVE 'ATIVO' TO WS-SA-STATUS
021560*    COPIA WS-SA-REQUEST-DATE PARA
021570*    WS-SOMA-DATA-ENT
021580     MOVE WS-SA-REQUEST-DATE TO WS-SOMA-DATA-ENT
021590*    COPIA 180 PARA WS-SOMA-QTD-DIAS
021600     MOVE 180 TO WS-SOMA-QTD-DIAS
021610*    EXECUTA A ROTINA 0860-SOMA-DIAS
021620     PERFORM 0860-SOMA-DIAS THRU 0860-FIM
021630*    COPIA WS-SOMA-DATA-SAI PARA
021640*    WS-SA-EXPIRATION-DATE
021650     MOVE WS-SOMA-DATA-SAI TO WS-SA-EXPIRATION-DATE
021660*    COPIA SPACES PARA
021670*    WS-SA-DENIAL-REASON
021680     MOVE SPACES TO WS-SA-DENIAL-REASON
021690*    VERIFICA SE WS-SA-MODULE-IDS (1) NOT
021700*    = 0
021710     IF WS-SA-MODULE-IDS (1) NOT = 0
021720*    COPIA WS-SA-MODULE-IDS (1) PARA
021730*    WS-IND2
021740        MOVE WS-SA-MODULE-IDS (1) TO WS-IND2
021750*    EXECUTA A ROTINA 0945-NOVO-ACESSO
021760        PERFORM 0945-NOVO-ACESSO THRU 0945-FIM.
021770*    VERIFICA SE WS-SA-MODULE-IDS (2) NOT
021780*    = 0
021790     IF WS-SA-MODULE-IDS (2) NOT = 0
021800*    COPIA WS-SA-MODULE-IDS (2) PARA
021810*    WS-IND2
021820        MOVE WS-SA-MODULE-IDS (2) TO WS-IND2
021830*    EXECUTA A ROTINA 0945-NOVO-ACESSO
021840        PERFORM 0945-NOVO-ACESSO THRU 0945-FIM.
021850*    VERIFICA SE WS-SA-MODULE-IDS (3) NOT
021860*    = 0
021870     IF WS-SA-MODULE-IDS (3) NOT = 0
021880*    COPIA WS-SA-MODULE-IDS (3) PARA
021890*    WS-IND2
021900        MOVE WS-SA-MODULE-IDS (3) TO WS-IND2
021910*    EXECUTA A ROTINA 0945-NOVO-ACESSO
021920        PERFORM 0945-NOVO-ACESSO THRU 0945-FIM.
021930 0480-FIM.
021940     EXIT.
021950
021960*--------[ ACRESCENTA 1 ACESSO CONCEDIDO (MODULO EM WS-IND2) ]----
021970 0945-NOVO-ACESSO.
021980*    SOMA 1 TO WS-QTD-ACESSO
021990     ADD 1 TO WS-QTD-ACESSO
022000*    COPIA WS-QTD-ACESSO PARA WS-UM-ID
022010*    (WS-QTD-ACESSO)
022020     MOVE WS-QTD-ACESSO          TO WS-UM-ID (WS-QTD-ACESSO)
022030*    COPIA WS-SA-USER-ID PARA
022040*    WS-UM-USER-ID (WS-QTD-ACESSO)
022050     MOVE WS-SA-USER-ID          TO WS-UM-USER-ID (WS-QTD-ACESSO)
022060*    COPIA WS-IND2 PARA WS-UM-MOD-ID
022070*    (WS-QTD-ACESSO)
022080     MOVE WS-IND2                TO WS-UM-MOD-ID (WS-QTD-ACESSO)
022090*    COPIA WS-HOJE PARA
022100*    WS-UM-GRANTED-DATE (WS-QTD-ACESSO)
022110     MOVE WS-HOJE TO WS-UM-GRANTED-DATE (WS-QTD-ACESSO)
022120*    COPIA WS-SA-EXPIRATION-DATE PARA
022130*    WS-UM-EXPIR-DATE (WS-QTD-ACESSO)
022140     MOVE WS-SA-EXPIRATION-DATE TO WS-UM-EXPIR-DATE
022150        (WS-QTD-ACESSO)
022160*    COPIA 'Y' PARA WS-UM-ACTIVE
022170*    (WS-QTD-ACESSO)
022180     MOVE 'Y'                    TO WS-UM-ACTIVE (WS-QTD-ACESSO).
022190 0945-FIM.
022200     EXIT.
022210
022220*--------[ GERACAO DO PROTOCOLO SOL-AAAAMMDD-NNNN ]---------------
022230 0430-GERA-PROTOCOLO.
022240*    COPIA WS-QTD-SOLIC PARA WS-IND
022250     MOVE WS-QTD-SOLIC TO WS-IND
022260*    SOMA 1 TO WS-IND
022270     ADD 1 TO WS-IND
022280*    MONTA O TEXTO CONCATENANDO OS
022290*    TRECHOS ABAIXO
022300     STRING 'SOL-' WS-HOJE '-' DELIMITED BY SIZE
022310            INTO WS-SA-PROTOCOL
022320*    COPIA WS-IND PARA WS-SOMA-QUOC
022330     MOVE WS-IND TO WS-SOMA-QUOC
022340*    EXECUTA A ROTINA
022350*    0431-MONTA-SEQUENCIA
022360     PERFORM 0431-MONTA-SEQUENCIA THRU 0431-FIM.
022370 0430-FIM.
022380     EXIT.
022390
022400*--------[ GRAVA A SEQUENCIA DE 4 DIGITOS NO FINAL DO PROTOCOLO ]-
022410 0431-MONTA-SEQUENCIA.
022420*    COPIA SPACES PARA WS-MSG
022430     MOVE SPACES TO WS-MSG
022440*    COPIA WS-SOMA-QUOC PARA WS-IND3
022450     MOVE WS-SOMA-QUOC TO WS-IND3
022460*    MONTA O TEXTO CONCATENANDO OS
022470*    TRECHOS ABAIXO
022480     STRING WS-SA-PROTOCOL DELIMITED BY SIZE INTO WS-MSG.
022490*    COPIA WS-IND3 PARA WS-MSG (14:4)
022500     MOVE WS-IND3 TO WS-MSG (14:4).
022510*    COPIA WS-MSG (1:17) PARA
022520*    WS-SA-PROTOCOL
022530     MOVE WS-MSG (1:17) TO WS-SA-PROTOCOL.
022540 0431-FIM.
022550     EXIT.
022560
022570*--------[ ACRESCENTA A SOLICITACAO EM WS-SOLIC-ATUAL NA TABELA ]-
022580 0940-NOVA-SOLICITACAO.
022590*    COPIA WS-SA-ID PARA WS-AR-ID
022600*    (WS-QTD-SOLIC)
022610     MOVE WS-SA-ID              TO WS-AR-ID (WS-QTD-SOLIC)
022620*    COPIA WS-SA-PROTOCOL PARA
022630*    WS-AR-PROTOCOL (WS-QTD-SOLIC)
022640     MOVE WS-SA-PROTOCOL        TO WS-AR-PROTOCOL (WS-QTD-SOLIC)
022650*    COPIA WS-SA-USER-ID PARA
022660*    WS-AR-USER-ID (WS-QTD-SOLIC)
022670     MOVE WS-SA-USER-ID         TO WS-AR-USER-ID (WS-QTD-SOLIC)
022680*    COPIA WS-SA-MODULE-IDS (1) PARA
022690*    WS-AR-MODULE-IDS (WS-QTD-SOLIC 1)
022700     MOVE WS-SA-MODULE-IDS (1) TO WS-AR-MODULE-IDS (WS-QTD-SOLIC
022710        1)
022720*    COPIA WS-SA-MODULE-IDS (2) PARA
022730*    WS-AR-MODULE-IDS (WS-QTD-SOLIC 2)
022740     MOVE WS-SA-MODULE-IDS (2) TO WS-AR-MODULE-IDS (WS-QTD-SOLIC
022750        2)
022760*    COPIA WS-SA-MODULE-IDS (3) PARA
022770*    WS-AR-MODULE-IDS (WS-QTD-SOLIC 3)
022780     MOVE WS-SA-MODULE-IDS (3) TO WS-AR-MODULE-IDS (WS-QTD-SOLIC
022790        3)
022800*    COPIA WS-SA-JUSTIFICATION PARA
022810*    WS-AR-JUSTIFICATION (WS-QTD-SOLIC)
022820     MOVE WS-SA-JUSTIFICATION TO WS-AR-JUSTIFICATION
022830        (WS-QTD-SOLIC)
022840*    COPIA WS-SA-URGENT PARA WS-AR-URGENT
022850*    (WS-QTD-SOLIC)
022860     MOVE WS-SA-URGENT          TO WS-AR-URGENT (WS-QTD-SOLIC)
022870*    COPIA WS-SA-STATUS PARA WS-AR-STATUS
022880*    (WS-QTD-SOLIC)
022890     MOVE WS-SA-STATUS          TO WS-AR-STATUS (WS-QTD-SOLIC)
022900*    COPIA WS-SA-REQUEST-DATE PARA
022910*    WS-AR-REQUEST-DATE (WS-QTD-SOLIC)
022920     MOVE WS-SA-REQUEST-DATE TO WS-AR-REQUEST-DATE (WS-QTD-SOLIC)
022930*    COPIA WS-SA-EXPIRATION-DATE PARA
022940*    WS-AR-EXPIRATION-DATE (WS-QTD-SOLIC)
022950     MOVE WS-SA-EXPIRATION-DATE TO WS-AR-EXPIRATION-DATE
022960        (WS-QTD-SOLIC)
022970*    COPIA WS-SA-DENIAL-REASON PARA
022980*    WS-AR-DENIAL-REASON (WS-QTD-SOLIC)
022990     MOVE WS-SA-DENIAL-REASON TO WS-AR-DENIAL-REASON
023000        (WS-QTD-SOLIC)
023010*    COPIA WS-SA-RENEWED-FROM PARA
023020*    WS-AR-RENEWED-FROM (WS-QTD-SOLIC)
023030     MOVE WS-SA-RENEWED-FROM TO WS-AR-RENEWED-FROM (WS-QTD-SOLIC).
023040 0940-FIM.
023050     EXIT.
023060
023070*--------[ GRAVA HISTORICO DA SOLICITACAO RECEM PROCESSADA ]------
023080 0950-GRAVA-HISTORICO.
023090*    SOMA 1 TO WS-IND
023100     ADD 1 TO WS-IND
023110*    VERIFICA SE WS-SA-STATUS = 'ATIVO'
023120     IF WS-SA-STATUS = 'ATIVO'
023130*    COPIA WS-MSG-APROVADA PARA
023140*    WS-SA-DENIAL-REASON
023150        MOVE WS-MSG-APROVADA TO WS-SA-DENIAL-REASON
023160*    EXECUTA A ROTINA
023170*    0951-ESCREVE-HISTORICO
023180        PERFORM 0951-ESCREVE-HISTORICO THRU 0951-FIM
023190     ELSE
023200*    EXECUTA A ROTINA
023210*    0951-ESCREVE-HISTORICO
023220        PERFORM 0951-ESCREVE-HISTORICO THRU 0951-FIM.
023230 0950-FIM.
023240     EXIT.
023250
023260*--------[ ESCREVE 1 LINHA DE HISTORICO NO ARQUIVO HISTORI.DAT ]--
023270*    AK 2009-03-18 CHAMADO 4502: NEGACAO TEM QUE GRAVAR
023280*    AH-PREV-STATUS = ATIVO (SOLIC. NOVA NEGADA SAI DE ATIVO),
023290*    SO A APROVACAO E QUE NAO TEM STATUS ANTERIOR DE VERDADE.
023300 0951-ESCREVE-HISTORICO.
023310*    COPIA SPACES PARA REG-HISTORI
023320     MOVE SPACES            TO REG-HISTORI
023330*    COPIA WS-SA-ID PARA AH-ID
023340     MOVE WS-SA-ID           TO AH-ID
023350*    COPIA WS-SA-ID PARA AH-REQUEST-ID
023360     MOVE WS-SA-ID           TO AH-REQUEST-ID
023370*    VERIFICA SE WS-SA-STATUS = 'NEGADO'
023380     IF WS-SA-STATUS = 'NEGADO'
023390*    COPIA 'ATIVO' PARA AH-PREV-STATUS
023400*    ELSE
023410        MOVE 'ATIVO'         TO AH-PREV-STATUS
023420     ELSE
023430*    COPIA SPACES PARA AH-PREV-STATUS
023440        MOVE SPACES          TO AH-PREV-STATUS.
023450*    COPIA WS-SA-STATUS PARA
023460*    AH-NEW-STATUS
023470     MOVE WS-SA-STATUS        TO AH-NEW-STATUS
023480*    COPIA WS-HOJE PARA AH-CHANGE-DATE
023490     MOVE WS-HOJE             TO AH-CHANGE-DATE
023500*    VERIFICA SE WS-SA-STATUS = 'ATIVO'
023510     IF WS-SA-STATUS = 'ATIVO'
023520*    COPIA WS-MSG-APROVADA PARA AH-REASON
023530*    ELSE
023540        MOVE WS-MSG-APROVADA TO AH-REASON
023550     ELSE
023560*    COPIA WS-SA-DENIAL-REASON PARA
023570*    AH-REASON
023580        MOVE WS-SA-DENIAL-REASON TO AH-REASON.
023590*    GRAVA O REGISTRO REG-HISTORI NO
023600*    ARQUIVO DE SAIDA
023610     WRITE REG-HISTORI.
023620 0951-FIM.
023630     EXIT.
023640
023650*=================================================================
023660* RENOVACAO DE SOLICITACAO (ACAO R)
023670*=================================================================
023680 0600-RENOVAR-SOLICITACAO.
023690*    COPIA 'N' PARA WS-ERRO-TRANSACAO
023700     MOVE 'N' TO WS-ERRO-TRANSACAO
023710*    EXECUTA A ROTINA
023720*    0370-BUSCA-SOLICITACAO
023730     PERFORM 0370-BUSCA-SOLICITACAO THRU 0370-FIM.
023740*    VERIFICA SE NOT ACHOU
023750     IF NOT ACHOU
023760*    COPIA 'SOLICITACAO ORIGINAL NAO
023770*    ENCONTRADA' PARA WS-MSG GO TO
023780*    0600-REJEITA
023790        MOVE 'SOLICITACAO ORIGINAL NAO ENCONTRADA' TO WS-MSG
023800        GO TO 0600-REJEITA.
023810*    EXECUTA A ROTINA
023820*    0610-VALIDA-RENOVACAO
023830     PERFORM 0610-VALIDA-RENOVACAO THRU 0610-FIM.
023840*    VERIFICA SE ERRO-TRANSACAO GO TO
023850*    0600-REJEITA
023860     IF ERRO-TRANSACAO
023870        GO TO 0600-REJEITA.
023880*    ---- ELEGIVEL - MONTA TRANSACAO DE CRIACAO EQUIVALENTE -----
023890     MOVE WS-AR-USER-ID (WS-IND) TO IN-USER-ID
023900*    COPIA WS-AR-MODULE-IDS (WS-IND 1)
023910*    PARA IN-MODULE-ID (1)
023920     MOVE WS-AR-MODULE-IDS (WS-IND 1) TO IN-MODULE-ID (1)
023930*    COPIA WS-AR-MODULE-IDS (WS-IND 2)
023940*    PARA IN-MODULE-ID (2)
023950     MOVE WS-AR-MODULE-IDS (WS-IND 2) TO IN-MODULE-ID (2)
023960*    COPIA WS-AR-MODULE-IDS (WS-IND 3)
023970*    PARA IN-MODULE-ID (3)
023980     MOVE WS-AR-MODULE-IDS (WS-IND 3) TO IN-MODULE-ID (3)
023990*    COPIA WS-AR-URGENT (WS-IND) PARA
024000*    IN-URGENT
024010     MOVE WS-AR-URGENT (WS-IND) TO IN-URGENT
024020*    MONTA O TEXTO CONCATENANDO OS
024030*    TRECHOS ABAIXO
024040     STRING 'Renovacao de acesso - '
024050            WS-AR-JUSTIFICATION (WS-IND) DELIMITED BY SIZE
024060            INTO IN-TEXTO
024070*    COPIA WS-AR-ID (WS-IND) PARA
024080*    WS-RENOV-ID-ORIGEM
024090     MOVE WS-AR-ID (WS-IND) TO WS-RENOV-ID-ORIGEM
024100*    EXECUTA A ROTINA
024110*    0400-CRIAR-SOLICITACAO
024120     PERFORM 0400-CRIAR-SOLICITACAO THRU 0400-FIM.
024130*    COPIA WS-RENOV-ID-ORIGEM PARA
024140*    WS-AR-RENEWED-FROM (WS-QTD-SOLIC)
024150     MOVE WS-RENOV-ID-ORIGEM TO WS-AR-RENEWED-FROM (WS-QTD-SOLIC)
024160*    SOMA 1 TO WS-TOT-RENOVADAS GO TO
024170*    0600-FIM
024180     ADD 1 TO WS-TOT-RENOVADAS
024190     GO TO 0600-FIM.
024200 0600-REJEITA.
024210*    SOMA 1 TO WS-TOT-REJEITADAS
024220     ADD 1 TO WS-TOT-REJEITADAS
024230*    COPIA 'RENOVAR' PARA DET-ACAO
024240     MOVE 'RENOVAR' TO DET-ACAO
024250*    COPIA IN-USER-ID PARA DET-USUARIO
024260     MOVE IN-USER-ID TO DET-USUARIO
024270*    COPIA 'TRANSACAO REJEITADA' PARA
024280*    DET-PROTOCOLO
024290     MOVE 'TRANSACAO REJEITADA' TO DET-PROTOCOLO
024300*    COPIA SPACES PARA DET-STATUS
024310     MOVE SPACES TO DET-STATUS
024320*    COPIA WS-MSG PARA DET-MOTIVO
024330     MOVE WS-MSG TO DET-MOTIVO
024340*    EXECUTA A ROTINA
024350*    0850-IMPRIME-DETALHE
024360     PERFORM 0850-IMPRIME-DETALHE THRU 0850-FIM.
024370 0600-FIM.
024380     EXIT.
024390
024400*--------[ VALIDA ELEGIBILIDADE DE RENOVACAO ]--------------------
024410 0610-VALIDA-RENOVACAO.
024420*    COPIA 'N' PARA WS-ERRO-TRANSACAO
024430     MOVE 'N' TO WS-ERRO-TRANSACAO
024440*    VERIFICA SE WS-AR-USER-ID (WS-IND)
024450*    NOT = IN-USER-ID
024460     IF WS-AR-USER-ID (WS-IND) NOT = IN-USER-ID
024470*    COPIA 'SOLICITACAO NAO PERTENCE AO
024480*    USUARIO INFORMADO' PARA WS-MSG
024490        MOVE 'SOLICITACAO NAO PERTENCE AO USUARIO INFORMADO'
024500           TO WS-MSG
024510*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
024520*    TO 0610-FIM
024530        MOVE 'S' TO WS-ERRO-TRANSACAO
024540        GO TO 0610-FIM.
024550*    VERIFICA SE WS-AR-STATUS (WS-IND)
024560*    NOT = 'ATIVO'
024570     IF WS-AR-STATUS (WS-IND) NOT = 'ATIVO'
024580*    COPIA 'SOLICITACAO NAO ESTA ATIVA'
024590*    PARA WS-MSG
024600        MOVE 'SOLICITACAO NAO ESTA ATIVA' TO WS-MSG
024610*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
024620*    TO 0610-FIM
024630        MOVE 'S' TO WS-ERRO-TRANSACAO
024640        GO TO 0610-FIM.
024650*    VERIFICA SE WS-AR-EXPIRATION-DATE
024660*    (WS-IND) = 0
024670     IF WS-AR-EXPIRATION-DATE (WS-IND) = 0
024680*    COPIA 'SOLICITACAO SEM DATA DE
024690*    EXPIRACAO' PARA WS-MSG
024700        MOVE 'SOLICITACAO SEM DATA DE EXPIRACAO' TO WS-MSG
024710*    COPIA 'S' PARA WS-ERRO-TRANSACAO GO
024720*    TO 0610-FIM
024730        MOVE 'S' TO WS-ERRO-TRANSACAO
024740        GO TO 0610-FIM.
024750*    COPIA WS-HOJE PARA WS-SOMA-DATA-ENT
024760     MOVE WS-HOJE TO WS-SOMA-DATA-ENT
024770*    COPIA 30 PARA WS-SOMA-QTD-DIAS
024780     MOVE 30 TO WS-SOMA-QTD-DIAS
024790*    EXECUTA A ROTINA 0860-SOMA-DIAS
024800     PERFORM 0860-SOMA-DIAS THRU 0860-FIM.
024810*    COPIA WS-SOMA-DATA-SAI PARA
024820*    WS-DATA-LIMITE-RENOV
024830     MOVE WS-SOMA-DATA-SAI TO WS-DATA-LIMITE-RENOV
024840*    VERIFICA SE WS-AR-EXPIRATION-DATE
024850*    (WS-IND) > WS-DATA-LIMITE-RENOV
024860     IF WS-AR-EXPIRATION-DATE (WS-IND) > WS-DATA-LIMITE-RENOV
024870*    COPIA 'RENOVACAO SO PERMITIDA NOS
024880*    ULTIMOS 30 DIAS' PARA WS-MSG
024890        MOVE 'RENOVACAO SO PERMITIDA NOS ULTIMOS 30 DIAS'
024900           TO WS-MSG
024910*    COPIA 'S' PARA WS-ERRO-TRANSACAO
024920        MOVE 'S' TO WS-ERRO-TRANSACAO.
024930 0610-FIM.
024940     EXIT.
024950
024960*=================================================================
024970* CANCELAMENTO DE SOLICITACAO (ACAO X)
024980*=================================================================
024990 0700-CANCELAR-SOLICITACAO.
025000*    COPIA 'N' PARA WS-ERRO-TRANSACAO
025010     MOVE 'N' TO WS-ERRO-TRANSACAO
025020*    EXECUTA A ROTINA
025030*    0370-BUSCA-SOLICITACAO
025040     PERFORM 0370-BUSCA-SOLICITACAO THRU 0370-FIM.
025050*    VERIFICA SE NOT ACHOU
025060     IF NOT ACHOU
025070*    COPIA 'SOLICITACAO A CANCELAR NAO
025080*    ENCONTRADA' PARA WS-MSG GO TO
025090*    0700-REJEITA
025100        MOVE 'SOLICITACAO A CANCELAR NAO ENCONTRADA' TO WS-MSG
025110        GO TO 0700-REJEITA.
025120*    VERIFICA SE WS-AR-USER-ID (WS-IND)
025130*    NOT = IN-USER-ID
025140     IF WS-AR-USER-ID (WS-IND) NOT = IN-USER-ID
025150*    COPIA 'SOLICITACAO NAO PERTENCE AO
025160*    USUARIO INFORMADO' PARA WS-MSG GO TO
025170*    0700-REJEITA
025180        MOVE 'SOLICITACAO NAO PERTENCE AO USUARIO INFORMADO'
025190           TO WS-MSG
025200        GO TO 0700-REJEITA.
025210*    VERIFICA SE WS-AR-STATUS (WS-IND)
025220*    NOT = 'ATIVO'
025230     IF WS-AR-STATUS (WS-IND) NOT = 'ATIVO'
025240*    COPIA 'SOLICITACAO NAO ESTA ATIVA'
025250*    PARA WS-MSG GO TO 0700-REJEITA
025260        MOVE 'SOLICITACAO NAO ESTA ATIVA' TO WS-MSG
025270        GO TO 0700-REJEITA.
025280*    COPIA WS-IND PARA WS-IND3
025290     MOVE WS-IND TO WS-IND3
025300*    COPIA 'CANCELADO' PARA WS-AR-STATUS
025310*    (WS-IND3)
025320     MOVE 'CANCELADO' TO WS-AR-STATUS (WS-IND3)
025330*    COPIA SPACES PARA REG-HISTORI
025340     MOVE SPACES TO REG-HISTORI
025350*    COPIA WS-AR-ID (WS-IND3) PARA AH-ID
025360     MOVE WS-AR-ID (WS-IND3)   TO AH-ID
025370*    COPIA WS-AR-ID (WS-IND3) PARA
025380*    AH-REQUEST-ID
025390     MOVE WS-AR-ID (WS-IND3)   TO AH-REQUEST-ID
025400*    COPIA 'ATIVO' PARA AH-PREV-STATUS
025410     MOVE 'ATIVO'              TO AH-PREV-STATUS
025420*    COPIA 'CANCELADO' PARA AH-NEW-STATUS
025430     MOVE 'CANCELADO'          TO AH-NEW-STATUS
025440*    COPIA WS-HOJE PARA AH-CHANGE-DATE
025450     MOVE WS-HOJE              TO AH-CHANGE-DATE
025460*    COPIA IN-TEXTO (1:80) PARA AH-REASON
025470     MOVE IN-TEXTO (1:80)      TO AH-REASON
025480*    GRAVA O REGISTRO REG-HISTORI NO
025490*    ARQUIVO DE SAIDA
025500     WRITE REG-HISTORI.
025510*    EXECUTA A ROTINA
025520*    0710-DESATIVA-ACESSOS
025530     PERFORM 0710-DESATIVA-ACESSOS THRU 0710-FIM.
025540*    SOMA 1 TO WS-TOT-CANCELADAS
025550     ADD 1 TO WS-TOT-CANCELADAS
025560*    COPIA 'CANCELAR' PARA DET-ACAO
025570     MOVE 'CANCELAR' TO DET-ACAO
025580*    COPIA IN-USER-ID PARA DET-USUARIO
025590     MOVE IN-USER-ID TO DET-USUARIO
025600*    COPIA WS-AR-PROTOCOL (WS-IND3) PARA
025610*    DET-PROTOCOLO
025620     MOVE WS-AR-PROTOCOL (WS-IND3) TO DET-PROTOCOLO
025630*    COPIA 'CANCELADO' PARA DET-STATUS
025640     MOVE 'CANCELADO' TO DET-STATUS
025650*    COPIA SPACES PARA DET-MOTIVO
025660     MOVE SPACES TO DET-MOTIVO
025670*    EXECUTA A ROTINA
025680*    0850-IMPRIME-DETALHE
025690     PERFORM 0850-IMPRIME-DETALHE THRU 0850-FIM.
025700*    VOLTA PARA 0700-FIM PARA PROCESSAR O
025710*    PROXIMO ITEM
025720     GO TO 0700-FIM.
025730 0700-REJEITA.
025740*    SOMA 1 TO WS-TOT-REJEITADAS
025750     ADD 1 TO WS-TOT-REJEITADAS
025760*    COPIA 'CANCELAR' PARA DET-ACAO
025770     MOVE 'CANCELAR' TO DET-ACAO
025780*    COPIA IN-USER-ID PARA DET-USUARIO
025790     MOVE IN-USER-ID TO DET-USUARIO
025800*    COPIA 'TRANSACAO REJEITADA' PARA
025810*    DET-PROTOCOLO
025820     MOVE 'TRANSACAO REJEITADA' TO DET-PROTOCOLO
025830*    COPIA SPACES PARA DET-STATUS
025840     MOVE SPACES TO DET-STATUS
025850*    COPIA WS-MSG PARA DET-MOTIVO
025860     MOVE WS-MSG TO DET-MOTIVO
025870*    EXECUTA A ROTINA
025880*    0850-IMPRIME-DETALHE
025890     PERFORM 0850-IMPRIME-DETALHE THRU 0850-FIM.
025900 0700-FIM.
025910     EXIT.
025920
025930*--------[ DESATIVA OS ACESSOS DO USUARIO P/ OS MODULOS DA -------
025940*--------[ SOLICITACAO CANCELADA (INDICE EM WS-IND3) ]------------
025950 0710-DESATIVA-ACESSOS.
025960*    COPIA ZEROS PARA WS-IND 0710-LOOP
025970     MOVE ZEROS TO WS-IND
025980 0710-LOOP.
025990*    SOMA 1 TO WS-IND
026000     ADD 1 TO WS-IND
026010*    VERIFICA SE WS-IND > WS-QTD-ACESSO
026020*    GO TO 0710-FIM
026030     IF WS-IND > WS-QTD-ACESSO
026040        GO TO 0710-FIM.
026050*    VERIFICA SE WS-UM-USER-ID (WS-IND)
026060*    NOT = IN-USER-ID GO TO 0710-LOOP
026070     IF WS-UM-USER-ID (WS-IND) NOT = IN-USER-ID
026080        GO TO 0710-LOOP.
026090*    VERIFICA SE WS-UM-ACTIVE (WS-IND)
026100*    NOT = 'Y' GO TO 0710-LOOP
026110     IF WS-UM-ACTIVE (WS-IND) NOT = 'Y'
026120        GO TO 0710-LOOP.
026130*    VERIFICA SE WS-UM-MOD-ID (WS-IND) =
026140*    WS-AR-MODULE-IDS (WS-IND3 1) OR
026150*    WS-UM-MOD-ID (WS-IND) =
026160*    WS-AR-MODULE-IDS (WS-IND3 2) OR
026170*    WS-UM-MOD-ID (WS-IND) =
026180*    WS-AR-MODULE-IDS (WS-IND3 3)
026190     IF WS-UM-MOD-ID (WS-IND) = WS-AR-MODULE-IDS (WS-IND3 1)
026200        OR WS-UM-MOD-ID (WS-IND) = WS-AR-MODULE-IDS (WS-IND3 2)
026210        OR WS-UM-MOD-ID (WS-IND) = WS-AR-MODULE-IDS (WS-IND3 3)
026220*    COPIA 'N' PARA WS-UM-ACTIVE (WS-IND)
026230        MOVE 'N' TO WS-UM-ACTIVE (WS-IND).
026240*    VOLTA PARA 0710-LOOP PARA PROCESSAR
026250*    O PROXIMO ITEM
026260     GO TO 0710-LOOP.
026270 0710-FIM.
026280     EXIT.
026290
026300*=================================================================
026310* IMPRESSAO DO RELATORIO DE MOVIMENTO
026320*=================================================================
026330 0850-IMPRIME-DETALHE.
026340*    COPIA WS-LIN-DET PARA REG-RELAT
026350     MOVE WS-LIN-DET TO REG-RELAT
026360*    GRAVA O REGISTRO REG-RELAT NO
026370*    ARQUIVO DE SAIDA
026380     WRITE REG-RELAT.
026390 0850-FIM.
026400     EXIT.
026410
026420*--------[ IMPRIME OS TOTAIS DE CONTROLE DE FIM DE LOTE ]---------
026430 0890-TOTAIS.
026440*    COPIA SPACES PARA REG-RELAT
026450     MOVE SPACES TO REG-RELAT
026460*    GRAVA O REGISTRO REG-RELAT NO
026470*    ARQUIVO DE SAIDA
026480     WRITE REG-RELAT.
026490*    COPIA 'TRANSACOES
026500*    LIDAS.......................:' PARA
026510*    TOT-ROTULO
026520     MOVE 'TRANSACOES LIDAS.......................:' TO TOT-ROTULO
026530*    COPIA WS-TOT-LIDAS PARA TOT-VALOR
026540     MOVE WS-TOT-LIDAS TO TOT-VALOR
026550*    COPIA WS-LIN-TOT PARA REG-RELAT
026560     MOVE WS-LIN-TOT TO REG-RELAT
026570*    GRAVA O REGISTRO REG-RELAT NO
026580*    ARQUIVO DE SAIDA
026590     WRITE REG-RELAT.
026600*    COPIA 'SOLICITACOES
026610*    CRIADAS...................:' PARA
026620*    TOT-ROTULO
026630     MOVE 'SOLICITACOES CRIADAS...................:' TO TOT-ROTULO
026640*    COPIA WS-TOT-CRIADAS PARA TOT-VALOR
026650     MOVE WS-TOT-CRIADAS TO TOT-VALOR
026660*    COPIA WS-LIN-TOT PARA REG-RELAT
026670     MOVE WS-LIN-TOT TO REG-RELAT
026680*    GRAVA O REGISTRO REG-RELAT NO
026690*    ARQUIVO DE SAIDA
026700     WRITE REG-RELAT.
026710*    COPIA 'SOLICITACOES
026720*    APROVADAS.................:' PARA
026730*    TOT-ROTULO
026740     MOVE 'SOLICITACOES APROVADAS.................:' TO TOT-ROTULO
026750*    COPIA WS-TOT-APROVADAS PARA
026760*    TOT-VALOR
026770     MOVE WS-TOT-APROVADAS TO TOT-VALOR
026780*    COPIA WS-LIN-TOT PARA REG-RELAT
026790     MOVE WS-LIN-TOT TO REG-RELAT
026800*    GRAVA O REGISTRO REG-RELAT NO
026810*    ARQUIVO DE SAIDA
026820     WRITE REG-RELAT.
026830*    COPIA 'SOLICITACOES
026840*    NEGADAS...................:' PARA
026850*    TOT-ROTULO
026860     MOVE 'SOLICITACOES NEGADAS...................:' TO TOT-ROTULO
026870*    COPIA WS-TOT-NEGADAS PARA TOT-VALOR
026880     MOVE WS-TOT-NEGADAS TO TOT-VALOR
026890*    COPIA WS-LIN-TOT PARA REG-RELAT
026900     MOVE WS-LIN-TOT TO REG-RELAT
026910*    GRAVA O REGISTRO REG-RELAT NO
026920*    ARQUIVO DE SAIDA
026930     WRITE REG-RELAT.
026940*    COPIA 'SOLICITACOES
026950*    RENOVADAS..................:' PARA
026960*    TOT-ROTULO
026970     MOVE 'SOLICITACOES RENOVADAS..................:'
026980        TO TOT-ROTULO
026990*    COPIA WS-TOT-RENOVADAS PARA
027000*    TOT-VALOR
027010     MOVE WS-TOT-RENOVADAS TO TOT-VALOR
027020*    COPIA WS-LIN-TOT PARA REG-RELAT
027030     MOVE WS-LIN-TOT TO REG-RELAT
027040*    GRAVA O REGISTRO REG-RELAT NO
027050*    ARQUIVO DE SAIDA
027060     WRITE REG-RELAT.
027070*    COPIA 'SOLICITACOES
027080*    CANCELADAS................:' PARA
027090*    TOT-ROTULO
027100     MOVE 'SOLICITACOES CANCELADAS................:' TO TOT-ROTULO
027110*    COPIA WS-TOT-CANCELADAS PARA
027120*    TOT-VALOR
027130     MOVE WS-TOT-CANCELADAS TO TOT-VALOR
027140*    COPIA WS-LIN-TOT PARA REG-RELAT
027150     MOVE WS-LIN-TOT TO REG-RELAT
027160*    GRAVA O REGISTRO REG-RELAT NO
027170*    ARQUIVO DE SAIDA
027180     WRITE REG-RELAT.
027190*    COPIA 'TRANSACOES REJEITADAS EM
027200*    ERRO...........:' PARA TOT-ROTULO
027210     MOVE 'TRANSACOES REJEITADAS EM ERRO...........:'
027220        TO TOT-ROTULO
027230*    COPIA WS-TOT-REJEITADAS PARA
027240*    TOT-VALOR
027250     MOVE WS-TOT-REJEITADAS TO TOT-VALOR
027260*    COPIA WS-LIN-TOT PARA REG-RELAT
027270     MOVE WS-LIN-TOT TO REG-RELAT
027280*    GRAVA O REGISTRO REG-RELAT NO
027290*    ARQUIVO DE SAIDA
027300     WRITE REG-RELAT.
027310 0890-FIM.
027320     EXIT.
027330
027340*=================================================================
027350* GRAVACAO/REESCRITA DOS ARQUIVOS DE SAIDA
027360*=================================================================
027370 0900-GRAVA-ACESSOS.
027380*    ABRE OUTPUT USERMOD PARA A RODADA
027390     OPEN OUTPUT USERMOD
027400*    VERIFICA SE ST-USERMOD NOT = '00'
027410     IF ST-USERMOD NOT = '00'
027420*    COPIA 'ERRO NA CRIACAO DO
027430*    USERMOD.DAT' PARA WS-MSG
027440        MOVE 'ERRO NA CRIACAO DO USERMOD.DAT' TO WS-MSG
027450*    EXIBE MENSAGEM NO CONSOLE DO
027460*    OPERADOR
027470        DISPLAY WS-MSG
027480        STOP RUN.
027490*    COPIA ZEROS PARA WS-IND
027500     MOVE ZEROS TO WS-IND.
027510 0900-LOOP.
027520*    SOMA 1 TO WS-IND
027530     ADD 1 TO WS-IND
027540*    VERIFICA SE WS-IND > WS-QTD-ACESSO
027550*    GO TO 0900-FECHA
027560     IF WS-IND > WS-QTD-ACESSO
027570        GO TO 0900-FECHA.
027580*    COPIA SPACES PARA REG-USERMOD
027590     MOVE SPACES TO REG-USERMOD
027600*    COPIA WS-UM-ID (WS-IND) PARA UM-ID
027610     MOVE WS-UM-ID (WS-IND)           TO UM-ID
027620*    COPIA WS-UM-USER-ID (WS-IND) PARA
027630*    UM-USER-ID
027640     MOVE WS-UM-USER-ID (WS-IND)      TO UM-USER-ID
027650*    COPIA WS-UM-MOD-ID (WS-IND) PARA
027660*    UM-MOD-ID
027670     MOVE WS-UM-MOD-ID (WS-IND)       TO UM-MOD-ID
027680*    COPIA WS-UM-GRANTED-DATE (WS-IND)
027690*    PARA UM-GRANTED-DATE
027700     MOVE WS-UM-GRANTED-DATE (WS-IND) TO UM-GRANTED-DATE
027710*    COPIA WS-UM-EXPIR-DATE (WS-IND) PARA
027720*    UM-EXPIRATION-DATE
027730     MOVE WS-UM-EXPIR-DATE (WS-IND)   TO UM-EXPIRATION-DATE
027740*    COPIA WS-UM-ACTIVE (WS-IND) PARA
027750*    UM-ACTIVE
027760     MOVE WS-UM-ACTIVE (WS-IND)       TO UM-ACTIVE
027770*    GRAVA O REGISTRO REG-USERMOD NO
027780*    ARQUIVO DE SAIDA
027790     WRITE REG-USERMOD
027800     GO TO 0900-LOOP.
027810 0900-FECHA.
027820*    FECHA USERMOD AO FINAL DA RODADA
027830     CLOSE USERMOD.
027840 0900-FIM.
027850     EXIT.
027860
027870 0910-GRAVA-SOLICITACOES.
027880*    ABRE OUTPUT SOLICIT PARA A RODADA
027890     OPEN OUTPUT SOLICIT
027900*    VERIFICA SE ST-SOLICIT NOT = '00'
027910     IF ST-SOLICIT NOT = '00'
027920*    COPIA 'ERRO NA CRIACAO DO
027930*    SOLICIT.DAT' PARA WS-MSG
027940        MOVE 'ERRO NA CRIACAO DO SOLICIT.DAT' TO WS-MSG
027950*    EXIBE MENSAGEM NO CONSOLE DO
027960*    OPERADOR
027970        DISPLAY WS-MSG
027980        STOP RUN.
027990*    COPIA ZEROS PARA WS-IND
028000     MOVE ZEROS TO WS-IND.
028010 0910-LOOP.
028020*    SOMA 1 TO WS-IND
028030     ADD 1 TO WS-IND
028040*    VERIFICA SE WS-IND > WS-QTD-SOLIC GO
028050*    TO 0910-FECHA
028060     IF WS-IND > WS-QTD-SOLIC
028070        GO TO 0910-FECHA.
028080*    COPIA SPACES PARA REG-SOLICIT
028090     MOVE SPACES TO REG-SOLICIT
028100*    COPIA WS-AR-ID (WS-IND) PARA AR-ID
028110     MOVE WS-AR-ID (WS-IND)               TO AR-ID
028120*    COPIA WS-AR-PROTOCOL (WS-IND) PARA
028130*    AR-PROTOCOL
028140     MOVE WS-AR-PROTOCOL (WS-IND)         TO AR-PROTOCOL
028150*    COPIA WS-AR-USER-ID (WS-IND) PARA
028160*    AR-USER-ID
028170     MOVE WS-AR-USER-ID (WS-IND)          TO AR-USER-ID
028180*    COPIA WS-AR-MODULE-IDS (WS-IND 1)
028190*    PARA AR-MODULE-ID (1)
028200     MOVE WS-AR-MODULE-IDS (WS-IND 1)     TO AR-MODULE-ID (1)
028210*    COPIA WS-AR-MODULE-IDS (WS-IND 2)
028220*    PARA AR-MODULE-ID (2)
028230     MOVE WS-AR-MODULE-IDS (WS-IND 2)     TO AR-MODULE-ID (2)
028240*    COPIA WS-AR-MODULE-IDS (WS-IND 3)
028250*    PARA AR-MODULE-ID (3)
028260     MOVE WS-AR-MODULE-IDS (WS-IND 3)     TO AR-MODULE-ID (3)
028270*    COPIA WS-AR-JUSTIFICATION (WS-IND)
028280*    PARA AR-JUSTIFICATION
028290     MOVE WS-AR-JUSTIFICATION (WS-IND)    TO AR-JUSTIFICATION
028300*    COPIA WS-AR-URGENT (WS-IND) PARA
028310*    AR-URGENT
028320     MOVE WS-AR-URGENT (WS-IND)           TO AR-URGENT
028330*    COPIA WS-AR-STATUS (WS-IND) PARA
028340*    AR-STATUS
028350     MOVE WS-AR-STATUS (WS-IND)           TO AR-STATUS
028360*    COPIA WS-AR-REQUEST-DATE (WS-IND)
028370*    PARA AR-REQUEST-DATE
028380     MOVE WS-AR-REQUEST-DATE (WS-IND)     TO AR-REQUEST-DATE
028390*    COPIA WS-AR-EXPIRATION-DATE (WS-IND)
028400*    PARA AR-EXPIRATION-DATE
028410     MOVE WS-AR-EXPIRATION-DATE (WS-IND)  TO AR-EXPIRATION-DATE
028420*    COPIA WS-AR-DENIAL-REASON (WS-IND)
028430*    PARA AR-DENIAL-REASON
028440     MOVE WS-AR-DENIAL-REASON (WS-IND)    TO AR-DENIAL-REASON
028450*    COPIA WS-AR-RENEWED-FROM (WS-IND)
028460*    PARA AR-RENEWED-FROM-ID
028470     MOVE WS-AR-RENEWED-FROM (WS-IND)     TO AR-RENEWED-FROM-ID
028480*    GRAVA O REGISTRO REG-SOLICIT NO
028490*    ARQUIVO DE SAIDA
028500     WRITE REG-SOLICIT
028510     GO TO 0910-LOOP.
028520 0910-FECHA.
028530*    FECHA SOLICIT AO FINAL DA RODADA
028540     CLOSE SOLICIT.
028550 0910-FIM.
028560     EXIT.
028570
028580*=================================================================
028590* ROTINA DE DATA DO SISTEMA E ARITMETICA DE DATAS (AAAAMMDD)
028600*=================================================================
028610*--------[ MONTA A DATA DE HOJE COM 4 DIGITOS DE ANO (Y2K) ]------
028620 0980-DATA-HOJE.
028630     ACCEPT WS-DSIS-AAMMDD FROM DATE.
028640*    VERIFICA SE WS-DSIS-AAMMDD (1:2) <
028650*    50
028660     IF WS-DSIS-AAMMDD (1:2) < 50
028670*    MONTA O TEXTO CONCATENANDO OS
028680*    TRECHOS ABAIXO
028690        STRING '20' WS-DSIS-AAMMDD DELIMITED BY SIZE INTO WS-MSG
028700     ELSE
028710*    MONTA O TEXTO CONCATENANDO OS
028720*    TRECHOS ABAIXO
028730        STRING '19' WS-DSIS-AAMMDD DELIMITED BY SIZE INTO WS-MSG.
028740*    COPIA WS-MSG (1:8) PARA WS-HOJE
028750     MOVE WS-MSG (1:8) TO WS-HOJE.
028760*    COPIA 31 PARA WS-DIAS-MES (1)
028770     MOVE 31 TO WS-DIAS-MES (1)
028780*    COPIA 28 PARA WS-DIAS-MES (2)
028790     MOVE 28 TO WS-DIAS-MES (2)
028800*    COPIA 31 PARA WS-DIAS-MES (3)
028810     MOVE 31 TO WS-DIAS-MES (3)
028820*    COPIA 30 PARA WS-DIAS-MES (4)
028830     MOVE 30 TO WS-DIAS-MES (4)
028840*    COPIA 31 PARA WS-DIAS-MES (5)
028850     MOVE 31 TO WS-DIAS-MES (5)
028860*    COPIA 30 PARA WS-DIAS-MES (6)
028870     MOVE 30 TO WS-DIAS-MES (6)
028880*    COPIA 31 PARA WS-DIAS-MES (7)
028890     MOVE 31 TO WS-DIAS-MES (7)
028900*    COPIA 31 PARA WS-DIAS-MES (8)
028910     MOVE 31 TO WS-DIAS-MES (8)
028920*    COPIA 30 PARA WS-DIAS-MES (9)
028930     MOVE 30 TO WS-DIAS-MES (9)
028940*    COPIA 31 PARA WS-DIAS-MES (10)
028950     MOVE 31 TO WS-DIAS-MES (10)
028960*    COPIA 30 PARA WS-DIAS-MES (11)
028970     MOVE 30 TO WS-DIAS-MES (11)
028980*    COPIA 31 PARA WS-DIAS-MES (12)
028990     MOVE 31 TO WS-DIAS-MES (12).
029000 0980-FIM.
029010     EXIT.
029020
029030*--------[ SOMA WS-SOMA-QTD-DIAS DIAS A WS-SOMA-DATA-ENT ]--------
029040 0860-SOMA-DIAS.
029050*    COPIA WS-SOMA-DATA-ENT PARA
029060*    WS-SOMA-QUEBRA-R
029070     MOVE WS-SOMA-DATA-ENT TO WS-SOMA-QUEBRA-R
029080*    COPIA ZEROS PARA WS-SOMA-CONT
029090     MOVE ZEROS TO WS-SOMA-CONT.
029100 0860-LOOP.
029110*    VERIFICA SE WS-SOMA-CONT >=
029120*    WS-SOMA-QTD-DIAS GO TO 0860-GRAVA
029130     IF WS-SOMA-CONT >= WS-SOMA-QTD-DIAS
029140        GO TO 0860-GRAVA.
029150*    SOMA 1 TO WS-SOMA-DIA
029160     ADD 1 TO WS-SOMA-DIA
029170*    COPIA WS-DIAS-MES (WS-SOMA-MES) PARA
029180*    WS-SOMA-MAX-DIA
029190     MOVE WS-DIAS-MES (WS-SOMA-MES) TO WS-SOMA-MAX-DIA
029200*    VERIFICA SE WS-SOMA-MES = 2
029210     IF WS-SOMA-MES = 2
029220*    EXECUTA A ROTINA
029230*    0865-VERIFICA-BISSEXTO
029240        PERFORM 0865-VERIFICA-BISSEXTO THRU 0865-FIM.
029250*    VERIFICA SE WS-SOMA-DIA >
029260*    WS-SOMA-MAX-DIA
029270     IF WS-SOMA-DIA > WS-SOMA-MAX-DIA
029280*    COPIA 1 PARA WS-SOMA-DIA
029290        MOVE 1 TO WS-SOMA-DIA
029300*    SOMA 1 TO WS-SOMA-MES
029310        ADD 1 TO WS-SOMA-MES
029320*    VERIFICA SE WS-SOMA-MES > 12
029330        IF WS-SOMA-MES > 12
029340*    COPIA 1 PARA WS-SOMA-MES
029350           MOVE 1 TO WS-SOMA-MES
029360*    SOMA 1 TO WS-SOMA-ANO
029370           ADD 1 TO WS-SOMA-ANO.
029380*    SOMA 1 TO WS-SOMA-CONT GO TO
029390*    0860-LOOP
029400     ADD 1 TO WS-SOMA-CONT
029410     GO TO 0860-LOOP.
029420 0860-GRAVA.
029430*    COPIA WS-SOMA-QUEBRA-R PARA
029440*    WS-SOMA-DATA-SAI
029450     MOVE WS-SOMA-QUEBRA-R TO WS-SOMA-DATA-SAI.
029460 0860-FIM.
029470     EXIT.
029480
029490*--------[ AJUSTA WS-SOMA-MAX-DIA PARA 29 SE O ANO FOR BISSEXTO ]-
029500 0865-VERIFICA-BISSEXTO.
029510*    DIVIDE WS-SOMA-ANO BY 4 GIVING
029520*    WS-SOMA-QUOC REMAINDER WS-SOMA-R4
029530     DIVIDE WS-SOMA-ANO BY 4 GIVING WS-SOMA-QUOC
029540        REMAINDER WS-SOMA-R4
029550*    COPIA 28 PARA WS-SOMA-MAX-DIA
029560     MOVE 28 TO WS-SOMA-MAX-DIA
029570*    VERIFICA SE WS-SOMA-R4 = 0
029580     IF WS-SOMA-R4 = 0
029590*    COPIA 29 PARA WS-SOMA-MAX-DIA
029600        MOVE 29 TO WS-SOMA-MAX-DIA
029610*    DIVIDE WS-SOMA-ANO BY 100 GIVING
029620*    WS-SOMA-QUOC REMAINDER WS-SOMA-R100
029630        DIVIDE WS-SOMA-ANO BY 100 GIVING WS-SOMA-QUOC
029640           REMAINDER WS-SOMA-R100
029650*    VERIFICA SE WS-SOMA-R100 = 0
029660        IF WS-SOMA-R100 = 0
029670*    COPIA 28 PARA WS-SOMA-MAX-DIA
029680           MOVE 28 TO WS-SOMA-MAX-DIA
029690*    DIVIDE WS-SOMA-ANO BY 400 GIVING
029700*    WS-SOMA-QUOC REMAINDER WS-SOMA-R400
029710           DIVIDE WS-SOMA-ANO BY 400 GIVING WS-SOMA-QUOC
029720              REMAINDER WS-SOMA-R400
029730*    VERIFICA SE WS-SOMA-R400 = 0
029740           IF WS-SOMA-R400 = 0
029750*    COPIA 29 PARA WS-SOMA-MAX-DIA
029760              MOVE 29 TO WS-SOMA-MAX-DIA.
029770 0865-FIM.
029780     EXIT.
029790
029800*--------[ ENCERRAMENTO DO LOTE - FECHA O RELATORIO ]-------------
029810 0990-ENCERRA.
029820*    FECHA RELAT AO FINAL DA RODADA
029830     CLOSE RELAT
029840*    FECHA HISTORI AO FINAL DA RODADA
029850     CLOSE HISTORI
029860*    EXIBE MENSAGEM NO CONSOLE DO
029870*    OPERADOR
029880     DISPLAY 'AKSOLIC - LIDAS: ' WS-TOT-LIDAS
029890             ' CRIADAS: ' WS-TOT-CRIADAS
029900             ' APROVADAS: ' WS-TOT-APROVADAS
029910             ' NEGADAS: ' WS-TOT-NEGADAS
029920*    EXIBE MENSAGEM NO CONSOLE DO
029930*    OPERADOR
029940     DISPLAY 'AKSOLIC - RENOVADAS: ' WS-TOT-RENOVADAS
029950             ' CANCELADAS: ' WS-TOT-CANCELADAS
029960             ' REJEITADAS: ' WS-TOT-REJEITADAS.
029970 0990-FIM.
029980     EXIT.
