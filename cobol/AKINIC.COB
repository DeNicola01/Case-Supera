000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AKINIC-COB.
000120 AUTHOR.        FABIO C. MENDES.
000130 INSTALLATION.  SUPERA S/A - CPD.
000140 DATE-WRITTEN.  14/03/1989.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - CPD SUPERA.
000170*========================================================
000180* SISTEMA DE CONTROLE DE ACESSO A MODULOS - SUPERA S/A
000190* PROGRAMA......: AKINIC
000200* FINALIDADE....: CARGA INICIAL DO CADASTRO DE USUARIOS E
000210*                 DO CATALOGO DE MODULOS, QUANDO OS ARQUIVOS
000220*                 MESTRES AINDA NAO EXISTEM OU ESTAO VAZIOS.
000230*                 RODA COMO PRIMEIRO PASSO DO JOB DE LOTE,
000240*                 ANTES DO AKSOLIC.
000250*========================================================
000260* HISTORICO DE ALTERACOES
000270*----------------------------------------------------------
000280* DATA       PROGR.  PEDIDO     DESCRICAO
000290* 14/03/1989 FCM     CPD-0231   IMPLANTACAO INICIAL.
000300* 02/08/1989 FCM     CPD-0255   AJUSTE NO LAYOUT DO CATALOGO
000310*                               DE MODULOS (INCLUSAO DAS
000320*                               COLUNAS DE DEPARTAMENTO).
000330* 19/01/1991 LRS     CPD-0402   INCLUIDA VERIFICACAO SE O
000340*                               ARQUIVO DE USUARIOS JA TEM
000350*                               CONTEUDO ANTES DE GRAVAR
000360*                               A CARGA PADRAO (EVITA
000370*                               DUPLICACAO EM REPROCESSO).
000380* 07/05/1993 LRS     CPD-0488   INCLUSAO DO MODULO 10 -
000390*                               AUDITORIA (SOMENTE TI).
000400* 23/11/1994 JAS     CPD-0517   REVISAO GERAL DE COMENTARIOS.
000410* 30/06/1996 JAS     CPD-0560   PREPARACAO P/ MIGRACAO DE
000420*                               DISCO - AJUSTE DE ASSIGN.
000430* 11/02/1998 MRS     CPD-0601   CORRECAO DO FILLER DO REG-
000440*                               USERMAST (CAMPO DE PAD).
000450* 04/09/1999 MRS     CPD-0619   VIRADA DO SECULO - DATA DE
000460*                               CARGA PASSA A SER GRAVADA
000470*                               COM 4 DIGITOS DE ANO (Y2K).
000480* 17/05/2001 VCS     CPD-0644   INCLUSAO DO PAR DE MODULOS
000490*                               INCOMPATIVEIS 6/7 (RH).
000500* 21/10/2003 VCS     CPD-0671   PEQUENOS AJUSTES DE MENSAGEM.
000510*----------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT USERMAST ASSIGN TO USERMAST
000590                 ORGANIZATION LINE SEQUENTIAL
000600                 FILE STATUS  IS ST-USERMAST.
000610
000620     SELECT MODMAST  ASSIGN TO MODMAST
000630                 ORGANIZATION LINE SEQUENTIAL
000640                 FILE STATUS  IS ST-MODMAST.
000650
000660*----------------------------------------------------------
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  USERMAST
000700     LABEL RECORD IS STANDARD
000710     VALUE OF FILE-ID IS 'USERMAST.DAT'
000720     RECORD CONTAINS 100 CHARACTERS.
000730
000740 01  REG-USERMAST.
000750*    USR-ID - USUARIO
000760     05  USR-ID              PIC 9(06).
000770*    AREA RESERVADA PARA EXPANSAO FUTURA
000780*    DO LAYOUT
000790     05  FILLER              PIC X(02).
000800*    USR-EMAIL - USUARIO
000810     05  USR-EMAIL           PIC X(40).
000820*    USR-NOME - NOME
000830     05  USR-NOME            PIC X(40).
000840*    USR-DEPTO - DEPARTAMENTO
000850     05  USR-DEPTO           PIC X(10).
000860*    AREA RESERVADA PARA EXPANSAO FUTURA
000870*    DO LAYOUT
000880     05  FILLER              PIC X(02).
000890*----- VISAO REDEFINIDA, USADA SO PARA CONTAGEM DE BYTES ---
000900 01  REG-USERMAST-R REDEFINES REG-USERMAST PIC X(100).
000910
000920 FD  MODMAST
000930     LABEL RECORD IS STANDARD
000940     VALUE OF FILE-ID IS 'MODMAST.DAT'
000950     RECORD CONTAINS 160 CHARACTERS.
000960
000970 01  REG-MODMAST.
000980*    MOD-ID - MODULO
000990     05  MOD-ID              PIC 9(04).
001000*    MOD-NOME - NOME
001010     05  MOD-NOME            PIC X(30).
001020*    MOD-DESC - DESCRICAO
001030     05  MOD-DESC            PIC X(60).
001040*    MOD-ATIVO - INDICADOR DE
001050*    ATIVO/INATIVO
001060     05  MOD-ATIVO           PIC X(01).
001070*    MOD-DEPTOS - DEPARTAMENTO
001080     05  MOD-DEPTOS OCCURS 5 TIMES.
001090*    MOD-DEPTO - DEPARTAMENTO
001100         10  MOD-DEPTO       PIC X(10).
001110*    MOD-INCOMP - MODULO INCOMPATIVEL
001120     05  MOD-INCOMP OCCURS 3 TIMES.
001130*    MOD-INCOMP-ID - MODULO INCOMPATIVEL
001140         10  MOD-INCOMP-ID   PIC 9(04).
001150*    AREA RESERVADA PARA EXPANSAO FUTURA
001160*    DO LAYOUT
001170     05  FILLER              PIC X(03).
001180
001190*----------------------------------------------------------
001200 WORKING-STORAGE SECTION.
001210*    ST-USERMAST - USUARIO
001220 01  ST-USERMAST             PIC X(02) VALUE SPACES.
001230*    ST-MODMAST - MODULO
001240 01  ST-MODMAST              PIC X(02) VALUE SPACES.
001250*    WS-IND - INDICE DE TABELA EM MEMORIA
001260 77  WS-IND                  PIC 9(02) COMP VALUE ZEROS.
001270*    WS-QTD-USR-GRAVADO -
001280*    QUANTIDADE/CONTADOR EM MEMORIA
001290 77  WS-QTD-USR-GRAVADO      PIC 9(03) COMP VALUE ZEROS.
001300*    WS-QTD-MOD-GRAVADO -
001310*    QUANTIDADE/CONTADOR EM MEMORIA
001320 77  WS-QTD-MOD-GRAVADO      PIC 9(03) COMP VALUE ZEROS.
001330*    WS-USERMAST-VAZIO - USUARIO
001340 01  WS-USERMAST-VAZIO       PIC X(01) VALUE 'N'.
001350     88  USERMAST-VAZIO             VALUE 'S'.
001360*    WS-MODMAST-VAZIO - MODULO
001370 01  WS-MODMAST-VAZIO        PIC X(01) VALUE 'N'.
001380     88  MODMAST-VAZIO              VALUE 'S'.
001390*    WS-MSG - MENSAGEM
001400 01  WS-MSG                  PIC X(60) VALUE SPACES.
001410
001420*----- TABELA DE CARGA PADRAO DE USUARIOS (1 POR DEPTO) ----
001430 01  WS-TAB-USUARIOS.
001440*    WS-USR - USUARIO
001450     05  WS-USR OCCURS 5 TIMES.
001460*    WS-USR-ID - USUARIO
001470         10  WS-USR-ID       PIC 9(06).
001480*    WS-USR-EMAIL - USUARIO
001490         10  WS-USR-EMAIL    PIC X(40).
001500*    WS-USR-NOME - NOME
001510         10  WS-USR-NOME     PIC X(40).
001520*    WS-USR-DEPTO - DEPARTAMENTO
001530         10  WS-USR-DEPTO    PIC X(10).
001540*    AREA RESERVADA PARA EXPANSAO FUTURA
001550*    DO LAYOUT
001560     05  FILLER              PIC X(04) VALUE SPACES.
001570
001580*----- VISAO REDEFINIDA DA TABELA, USADA NA GRAVACAO EM LOTE
001590 01  WS-TAB-USUARIOS-R REDEFINES WS-TAB-USUARIOS.
001600*    WS-USR-R - USUARIO
001610     05  WS-USR-R OCCURS 5 TIMES PIC X(96).
001620
001630*----- TABELA DE CARGA PADRAO DO CATALOGO DE MODULOS -------
001640 01  WS-TAB-MODULOS.
001650*    WS-MOD - MODULO
001660     05  WS-MOD OCCURS 10 TIMES.
001670*    WS-MOD-ID - MODULO
001680         10  WS-MOD-ID       PIC 9(04).
001690*    WS-MOD-NOME - NOME
001700         10  WS-MOD-NOME     PIC X(30).
001710*    WS-MOD-DESC - DESCRICAO
001720         10  WS-MOD-DESC     PIC X(60).
001730*    WS-MOD-DEPTOS - DEPARTAMENTO
001740         10  WS-MOD-DEPTOS OCCURS 5 TIMES PIC X(10).
001750*    WS-MOD-INCOMP - MODULO INCOMPATIVEL
001760         10  WS-MOD-INCOMP OCCURS 3 TIMES PIC 9(04).
001770*    AREA RESERVADA PARA EXPANSAO FUTURA
001780*    DO LAYOUT
001790     05  FILLER              PIC X(04) VALUE SPACES.
001800
001810*----- VISAO REDEFINIDA, USADA SO PARA CONTAGEM DE BYTES ---
001820 01  WS-TAB-MODULOS-R REDEFINES WS-TAB-MODULOS.
001830*    WS-MOD-R - MODULO
001840     05  WS-MOD-R OCCURS 10 TIMES PIC X(156).
001850
001860*----------------------------------------------------------
001870 PROCEDURE DIVISION.
001880
001890 0000-PRINCIPAL.
001900*    EXECUTA A ROTINA 0010-MONTA-TABELAS
001910     PERFORM 0010-MONTA-TABELAS THRU 0010-FIM.
001920*    EXECUTA A ROTINA
001930*    0050-VERIFICA-USERMAST
001940     PERFORM 0050-VERIFICA-USERMAST THRU 0050-FIM.
001950*    EXECUTA A ROTINA
001960*    0060-VERIFICA-MODMAST
001970     PERFORM 0060-VERIFICA-MODMAST THRU 0060-FIM.
001980*    VERIFICA SE USERMAST-VAZIO
001990     IF USERMAST-VAZIO
002000*    EXECUTA A ROTINA 0200-GRAVA-USUARIOS
002010        PERFORM 0200-GRAVA-USUARIOS THRU 0200-FIM.
002020*    VERIFICA SE MODMAST-VAZIO
002030     IF MODMAST-VAZIO
002040*    EXECUTA A ROTINA 0100-GRAVA-MODULOS
002050        PERFORM 0100-GRAVA-MODULOS THRU 0100-FIM.
002060*    EXECUTA A ROTINA 0900-ENCERRA
002070     PERFORM 0900-ENCERRA THRU 0900-FIM.
002080     STOP RUN.
002090
002100*--------[ MONTAGEM EM MEMORIA DA CARGA PADRAO ]-----------
002110 0010-MONTA-TABELAS.
002120*    COPIA 000001 PARA WS-USR-ID (1)
002130     MOVE 000001 TO WS-USR-ID (1)
002140*    COPIA 'TI.USUARIO@SUPERA.COM.BR'
002150*    PARA WS-USR-EMAIL (1)
002160     MOVE 'TI.USUARIO@SUPERA.COM.BR'     TO WS-USR-EMAIL (1)
002170*    COPIA 'USUARIO DE REFERENCIA - TI'
002180*    PARA WS-USR-NOME (1)
002190     MOVE 'USUARIO DE REFERENCIA - TI'   TO WS-USR-NOME (1)
002200*    COPIA 'TI' PARA WS-USR-DEPTO (1)
002210     MOVE 'TI'                           TO WS-USR-DEPTO (1)
002220
002230*    COPIA 000002 PARA WS-USR-ID (2)
002240     MOVE 000002 TO WS-USR-ID (2)
002250*    COPIA 'FIN.USUARIO@SUPERA.COM.BR'
002260*    PARA WS-USR-EMAIL (2)
002270     MOVE 'FIN.USUARIO@SUPERA.COM.BR'    TO WS-USR-EMAIL (2)
002280*    COPIA 'USUARIO DE REFERENCIA - FIN'
002290*    PARA WS-USR-NOME (2)
002300     MOVE 'USUARIO DE REFERENCIA - FIN'  TO WS-USR-NOME (2)
002310*    COPIA 'FINANCEIRO' PARA WS-USR-DEPTO
002320*    (2)
002330     MOVE 'FINANCEIRO'                   TO WS-USR-DEPTO (2)
002340
002350*    COPIA 000003 PARA WS-USR-ID (3)
002360     MOVE 000003 TO WS-USR-ID (3)
002370*    COPIA 'RH.USUARIO@SUPERA.COM.BR'
002380*    PARA WS-USR-EMAIL (3)
002390     MOVE 'RH.USUARIO@SUPERA.COM.BR'     TO WS-USR-EMAIL (3)
002400*    COPIA 'USUARIO DE REFERENCIA - RH'
002410*    PARA WS-USR-NOME (3)
002420     MOVE 'USUARIO DE REFERENCIA - RH'   TO WS-USR-NOME (3)
002430*    COPIA 'RH' PARA WS-USR-DEPTO (3)
002440     MOVE 'RH'                           TO WS-USR-DEPTO (3)
002450
002460*    COPIA 000004 PARA WS-USR-ID (4)
002470     MOVE 000004 TO WS-USR-ID (4)
002480*    COPIA 'OPER.USUARIO@SUPERA.COM.BR'
002490*    PARA WS-USR-EMAIL (4)
002500     MOVE 'OPER.USUARIO@SUPERA.COM.BR'   TO WS-USR-EMAIL (4)
002510*    COPIA 'USUARIO DE REFERENCIA - OPER'
002520*    PARA WS-USR-NOME (4)
002530     MOVE 'USUARIO DE REFERENCIA - OPER' TO WS-USR-NOME (4)
002540*    COPIA 'OPERACOES' PARA WS-USR-DEPTO
002550*    (4)
002560     MOVE 'OPERACOES'                    TO WS-USR-DEPTO (4)
002570
002580*    COPIA 000005 PARA WS-USR-ID (5)
002590     MOVE 000005 TO WS-USR-ID (5)
002600*    COPIA 'OUT.USUARIO@SUPERA.COM.BR'
002610*    PARA WS-USR-EMAIL (5)
002620     MOVE 'OUT.USUARIO@SUPERA.COM.BR'    TO WS-USR-EMAIL (5)
002630*    COPIA 'USUARIO DE REFERENCIA - OUT'
002640*    PARA WS-USR-NOME (5)
002650     MOVE 'USUARIO DE REFERENCIA - OUT'  TO WS-USR-NOME (5)
002660*    COPIA 'OUTROS' PARA WS-USR-DEPTO (5)
002670     MOVE 'OUTROS'                       TO WS-USR-DEPTO (5).
002680
002690*    COPIA 0001 PARA WS-MOD-ID (1)
002700     MOVE 0001 TO WS-MOD-ID (1)
002710*    COPIA 'PORTAL DO COLABORADOR' PARA
002720*    WS-MOD-NOME (1)
002730     MOVE 'PORTAL DO COLABORADOR'        TO WS-MOD-NOME (1)
002740*    COPIA 'PORTAL DE ACESSO GERAL DO
002750*    COLABORADOR' PARA WS-MOD-DESC (1)
002760     MOVE 'PORTAL DE ACESSO GERAL DO COLABORADOR'
002770                                          TO WS-MOD-DESC (1)
002780*    COPIA 'TI' PARA WS-MOD-DEPTOS (1 1)
002790     MOVE 'TI'         TO WS-MOD-DEPTOS (1 1)
002800*    COPIA 'FINANCEIRO' PARA
002810*    WS-MOD-DEPTOS (1 2)
002820     MOVE 'FINANCEIRO' TO WS-MOD-DEPTOS (1 2)
002830*    COPIA 'RH' PARA WS-MOD-DEPTOS (1 3)
002840     MOVE 'RH'         TO WS-MOD-DEPTOS (1 3)
002850*    COPIA 'OPERACOES' PARA WS-MOD-DEPTOS
002860*    (1 4)
002870     MOVE 'OPERACOES'  TO WS-MOD-DEPTOS (1 4)
002880*    COPIA 'OUTROS' PARA WS-MOD-DEPTOS (1
002890*    5)
002900     MOVE 'OUTROS'     TO WS-MOD-DEPTOS (1 5)
002910
002920*    COPIA 0002 PARA WS-MOD-ID (2)
002930     MOVE 0002 TO WS-MOD-ID (2)
002940*    COPIA 'RELATORIOS GERENCIAIS' PARA
002950*    WS-MOD-NOME (2)
002960     MOVE 'RELATORIOS GERENCIAIS'        TO WS-MOD-NOME (2)
002970*    COPIA 'RELATORIOS GERENCIAIS DA
002980*    COMPANHIA' PARA WS-MOD-DESC (2)
002990     MOVE 'RELATORIOS GERENCIAIS DA COMPANHIA'
003000                                          TO WS-MOD-DESC (2)
003010*    COPIA 'TI' PARA WS-MOD-DEPTOS (2 1)
003020     MOVE 'TI'         TO WS-MOD-DEPTOS (2 1)
003030*    COPIA 'FINANCEIRO' PARA
003040*    WS-MOD-DEPTOS (2 2)
003050     MOVE 'FINANCEIRO' TO WS-MOD-DEPTOS (2 2)
003060*    COPIA 'RH' PARA WS-MOD-DEPTOS (2 3)
003070     MOVE 'RH'         TO WS-MOD-DEPTOS (2 3)
003080*    COPIA 'OPERACOES' PARA WS-MOD-DEPTOS
003090*    (2 4)
003100     MOVE 'OPERACOES'  TO WS-MOD-DEPTOS (2 4)
003110*    COPIA 'OUTROS' PARA WS-MOD-DEPTOS (2
003120*    5)
003130     MOVE 'OUTROS'     TO WS-MOD-DEPTOS (2 5)
003140
003150*    COPIA 0003 PARA WS-MOD-ID (3)
003160     MOVE 0003 TO WS-MOD-ID (3)
003170*    COPIA 'GESTAO FINANCEIRA' PARA
003180*    WS-MOD-NOME (3)
003190     MOVE 'GESTAO FINANCEIRA'            TO WS-MOD-NOME (3)
003200*    COPIA 'GESTAO DE CONTAS E
003210*    ORCAMENTOS' PARA WS-MOD-DESC (3)
003220     MOVE 'GESTAO DE CONTAS E ORCAMENTOS'
003230                                          TO WS-MOD-DESC (3)
003240*    COPIA 'FINANCEIRO' PARA
003250*    WS-MOD-DEPTOS (3 1)
003260     MOVE 'FINANCEIRO' TO WS-MOD-DEPTOS (3 1)
003270*    COPIA 'TI' PARA WS-MOD-DEPTOS (3 2)
003280     MOVE 'TI'         TO WS-MOD-DEPTOS (3 2)
003290
003300*    COPIA 0004 PARA WS-MOD-ID (4)
003310     MOVE 0004 TO WS-MOD-ID (4)
003320*    COPIA 'APROVADOR FINANCEIRO' PARA
003330*    WS-MOD-NOME (4)
003340     MOVE 'APROVADOR FINANCEIRO'         TO WS-MOD-NOME (4)
003350*    COPIA 'APROVACAO DE LANCAMENTOS
003360*    FINANCEIROS' PARA WS-MOD-DESC (4)
003370     MOVE 'APROVACAO DE LANCAMENTOS FINANCEIROS'
003380                                          TO WS-MOD-DESC (4)
003390*    COPIA 'FINANCEIRO' PARA
003400*    WS-MOD-DEPTOS (4 1)
003410     MOVE 'FINANCEIRO' TO WS-MOD-DEPTOS (4 1)
003420*    COPIA 'TI' PARA WS-MOD-DEPTOS (4 2)
003430     MOVE 'TI'         TO WS-MOD-DEPTOS (4 2)
003440*    COPIA 0005 PARA WS-MOD-INCOMP (4 1)
003450     MOVE 0005 TO WS-MOD-INCOMP (4 1)
003460
003470*    COPIA 0005 PARA WS-MOD-ID (5)
003480     MOVE 0005 TO WS-MOD-ID (5)
003490*    COPIA 'SOLICITANTE FINANCEIRO' PARA
003500*    WS-MOD-NOME (5)
003510     MOVE 'SOLICITANTE FINANCEIRO'       TO WS-MOD-NOME (5)
003520*    COPIA 'SOLICITACAO DE LANCAMENTOS
003530*    FINANCEIROS' PARA WS-MOD-DESC (5)
003540     MOVE 'SOLICITACAO DE LANCAMENTOS FINANCEIROS'
003550                                          TO WS-MOD-DESC (5)
003560*    COPIA 'FINANCEIRO' PARA
003570*    WS-MOD-DEPTOS (5 1)
003580     MOVE 'FINANCEIRO' TO WS-MOD-DEPTOS (5 1)
003590*    COPIA 'TI' PARA WS-MOD-DEPTOS (5 2)
003600     MOVE 'TI'         TO WS-MOD-DEPTOS (5 2)
003610*    COPIA 0004 PARA WS-MOD-INCOMP (5 1)
003620     MOVE 0004 TO WS-MOD-INCOMP (5 1)
003630
003640*    COPIA 0006 PARA WS-MOD-ID (6)
003650     MOVE 0006 TO WS-MOD-ID (6)
003660*    COPIA 'ADMINISTRADOR RH' PARA
003670*    WS-MOD-NOME (6)
003680     MOVE 'ADMINISTRADOR RH'             TO WS-MOD-NOME (6)
003690*    COPIA 'ADMINISTRACAO COMPLETA DO
003700*    MODULO DE RH' PARA WS-MOD-DESC (6)
003710     MOVE 'ADMINISTRACAO COMPLETA DO MODULO DE RH'
003720                                          TO WS-MOD-DESC (6)
003730*    COPIA 'RH' PARA WS-MOD-DEPTOS (6 1)
003740     MOVE 'RH'         TO WS-MOD-DEPTOS (6 1)
003750*    COPIA 'TI' PARA WS-MOD-DEPTOS (6 2)
003760     MOVE 'TI'         TO WS-MOD-DEPTOS (6 2)
003770*    COPIA 0007 PARA WS-MOD-INCOMP (6 1)
003780     MOVE 0007 TO WS-MOD-INCOMP (6 1)
003790
003800*    COPIA 0007 PARA WS-MOD-ID (7)
003810     MOVE 0007 TO WS-MOD-ID (7)
003820*    COPIA 'COLABORADOR RH' PARA
003830*    WS-MOD-NOME (7)
003840     MOVE 'COLABORADOR RH'               TO WS-MOD-NOME (7)
003850*    COPIA 'CONSULTA RESTRITA DE DADOS DE
003860*    RH' PARA WS-MOD-DESC (7)
003870     MOVE 'CONSULTA RESTRITA DE DADOS DE RH'
003880                                          TO WS-MOD-DESC (7)
003890*    COPIA 'RH' PARA WS-MOD-DEPTOS (7 1)
003900     MOVE 'RH'         TO WS-MOD-DEPTOS (7 1)
003910*    COPIA 'TI' PARA WS-MOD-DEPTOS (7 2)
003920     MOVE 'TI'         TO WS-MOD-DEPTOS (7 2)
003930*    COPIA 0006 PARA WS-MOD-INCOMP (7 1)
003940     MOVE 0006 TO WS-MOD-INCOMP (7 1)
003950
003960*    COPIA 0008 PARA WS-MOD-ID (8)
003970     MOVE 0008 TO WS-MOD-ID (8)
003980*    COPIA 'GESTAO DE ESTOQUE' PARA
003990*    WS-MOD-NOME (8)
004000     MOVE 'GESTAO DE ESTOQUE'            TO WS-MOD-NOME (8)
004010*    COPIA 'CONTROLE DE ESTOQUE E
004020*    ALMOXARIFADO' PARA WS-MOD-DESC (8)
004030     MOVE 'CONTROLE DE ESTOQUE E ALMOXARIFADO'
004040                                          TO WS-MOD-DESC (8)
004050*    COPIA 'OPERACOES' PARA WS-MOD-DEPTOS
004060*    (8 1)
004070     MOVE 'OPERACOES' TO WS-MOD-DEPTOS (8 1)
004080*    COPIA 'TI' PARA WS-MOD-DEPTOS (8 2)
004090     MOVE 'TI'        TO WS-MOD-DEPTOS (8 2)
004100
004110*    COPIA 0009 PARA WS-MOD-ID (9)
004120     MOVE 0009 TO WS-MOD-ID (9)
004130*    COPIA 'COMPRAS' PARA WS-MOD-NOME (9)
004140     MOVE 'COMPRAS'                      TO WS-MOD-NOME (9)
004150*    COPIA 'EMISSAO E ACOMPANHAMENTO DE
004160*    PEDIDOS DE COMPRA' PARA WS-MOD-DESC
004170*    (9)
004180     MOVE 'EMISSAO E ACOMPANHAMENTO DE PEDIDOS DE COMPRA'
004190                                          TO WS-MOD-DESC (9)
004200*    COPIA 'OPERACOES' PARA WS-MOD-DEPTOS
004210*    (9 1)
004220     MOVE 'OPERACOES' TO WS-MOD-DEPTOS (9 1)
004230*    COPIA 'TI' PARA WS-MOD-DEPTOS (9 2)
004240     MOVE 'TI'        TO WS-MOD-DEPTOS (9 2)
004250
004260*    COPIA 0010 PARA WS-MOD-ID (10)
004270     MOVE 0010 TO WS-MOD-ID (10)
004280*    COPIA 'AUDITORIA' PARA WS-MOD-NOME
004290*    (10)
004300     MOVE 'AUDITORIA'                    TO WS-MOD-NOME (10)
004310*    COPIA 'TRILHA DE AUDITORIA DE TODOS
004320*    OS MODULOS' PARA WS-MOD-DESC (10)
004330     MOVE 'TRILHA DE AUDITORIA DE TODOS OS MODULOS'
004340                                          TO WS-MOD-DESC (10)
004350*    COPIA 'TI' PARA WS-MOD-DEPTOS (10 1)
004360     MOVE 'TI'        TO WS-MOD-DEPTOS (10 1).
004370 0010-FIM.
004380     EXIT.
004390
004400*--------[ VERIFICA SE O MESTRE DE USUARIOS ESTA VAZIO ]---
004410 0050-VERIFICA-USERMAST.
004420*    COPIA 'N' PARA WS-USERMAST-VAZIO
004430     MOVE 'N' TO WS-USERMAST-VAZIO
004440*    ABRE INPUT USERMAST PARA A RODADA
004450     OPEN INPUT USERMAST
004460*    VERIFICA SE ST-USERMAST = '35'
004470     IF ST-USERMAST = '35'
004480*    COPIA 'S' PARA WS-USERMAST-VAZIO GO
004490*    TO 0050-FIM
004500        MOVE 'S' TO WS-USERMAST-VAZIO
004510        GO TO 0050-FIM.
004520*    VERIFICA SE ST-USERMAST NOT = '00'
004530     IF ST-USERMAST NOT = '00'
004540*    COPIA 'ERRO NA ABERTURA DO
004550*    USERMAST.DAT' PARA WS-MSG
004560        MOVE 'ERRO NA ABERTURA DO USERMAST.DAT' TO WS-MSG
004570*    EXIBE MENSAGEM NO CONSOLE DO
004580*    OPERADOR
004590        DISPLAY WS-MSG
004600        STOP RUN.
004610*    LE O PROXIMO REGISTRO DO ARQUIVO
004620*    USERMAST
004630     READ USERMAST AT END
004640*    COPIA 'S' PARA WS-USERMAST-VAZIO
004650        MOVE 'S' TO WS-USERMAST-VAZIO.
004660*    FECHA USERMAST AO FINAL DA RODADA
004670     CLOSE USERMAST.
004680 0050-FIM.
004690     EXIT.
004700
004710*--------[ VERIFICA SE O CATALOGO DE MODULOS ESTA VAZIO ]--
004720 0060-VERIFICA-MODMAST.
004730*    COPIA 'N' PARA WS-MODMAST-VAZIO
004740     MOVE 'N' TO WS-MODMAST-VAZIO
004750*    ABRE INPUT MODMAST PARA A RODADA
004760     OPEN INPUT MODMAST
004770*    VERIFICA SE ST-MODMAST = '35'
004780     IF ST-MODMAST = '35'
004790*    COPIA 'S' PARA WS-MODMAST-VAZIO GO
004800*    TO 0060-FIM
004810        MOVE 'S' TO WS-MODMAST-VAZIO
004820        GO TO 0060-FIM.
004830*    VERIFICA SE ST-MODMAST NOT = '00'
004840     IF ST-MODMAST NOT = '00'
004850*    COPIA 'ERRO NA ABERTURA DO
004860*    MODMAST.DAT' PARA WS-MSG
004870        MOVE 'ERRO NA ABERTURA DO MODMAST.DAT' TO WS-MSG
004880*    EXIBE MENSAGEM NO CONSOLE DO
004890*    OPERADOR
004900        DISPLAY WS-MSG
004910        STOP RUN.
004920*    LE O PROXIMO REGISTRO DO ARQUIVO
004930*    MODMAST
004940     READ MODMAST AT END
004950*    COPIA 'S' PARA WS-MODMAST-VAZIO
004960        MOVE 'S' TO WS-MODMAST-VAZIO.
004970*    FECHA MODMAST AO FINAL DA RODADA
004980     CLOSE MODMAST.
004990 0060-FIM.
005000     EXIT.
005010
005020*--------[ GRAVA O CATALOGO PADRAO DE 10 MODULOS ]---------
005030 0100-GRAVA-MODULOS.
005040*    ABRE OUTPUT MODMAST PARA A RODADA
005050     OPEN OUTPUT MODMAST
005060*    VERIFICA SE ST-MODMAST NOT = '00'
005070     IF ST-MODMAST NOT = '00'
005080*    COPIA 'ERRO NA CRIACAO DO
005090*    MODMAST.DAT' PARA WS-MSG
005100        MOVE 'ERRO NA CRIACAO DO MODMAST.DAT' TO WS-MSG
005110*    EXIBE MENSAGEM NO CONSOLE DO
005120*    OPERADOR
005130        DISPLAY WS-MSG
005140        STOP RUN.
005150*    COPIA ZEROS PARA WS-IND
005160     MOVE ZEROS TO WS-IND.
005170 0100-LOOP.
005180*    SOMA 1 TO WS-IND
005190     ADD 1 TO WS-IND
005200*    VERIFICA SE WS-IND > 10 GO TO
005210*    0100-FECHA
005220     IF WS-IND > 10
005230        GO TO 0100-FECHA.
005240*    COPIA SPACES PARA REG-MODMAST
005250     MOVE SPACES TO REG-MODMAST
005260*    COPIA WS-MOD-ID (WS-IND) PARA MOD-ID
005270     MOVE WS-MOD-ID (WS-IND)     TO MOD-ID
005280*    COPIA WS-MOD-NOME (WS-IND) PARA
005290*    MOD-NOME
005300     MOVE WS-MOD-NOME (WS-IND)   TO MOD-NOME
005310*    COPIA WS-MOD-DESC (WS-IND) PARA
005320*    MOD-DESC
005330     MOVE WS-MOD-DESC (WS-IND)   TO MOD-DESC
005340*    COPIA 'Y' PARA MOD-ATIVO
005350     MOVE 'Y'                    TO MOD-ATIVO
005360*    COPIA WS-MOD-DEPTOS (WS-IND 1) PARA
005370*    MOD-DEPTO (1)
005380     MOVE WS-MOD-DEPTOS (WS-IND 1) TO MOD-DEPTO (1)
005390*    COPIA WS-MOD-DEPTOS (WS-IND 2) PARA
005400*    MOD-DEPTO (2)
005410     MOVE WS-MOD-DEPTOS (WS-IND 2) TO MOD-DEPTO (2)
005420*    COPIA WS-MOD-DEPTOS (WS-IND 3) PARA
005430*    MOD-DEPTO (3)
005440     MOVE WS-MOD-DEPTOS (WS-IND 3) TO MOD-DEPTO (3)
005450*    COPIA WS-MOD-DEPTOS (WS-IND 4) PARA
005460*    MOD-DEPTO (4)
005470     MOVE WS-MOD-DEPTOS (WS-IND 4) TO MOD-DEPTO (4)
005480*    COPIA WS-MOD-DEPTOS (WS-IND 5) PARA
005490*    MOD-DEPTO (5)
005500     MOVE WS-MOD-DEPTOS (WS-IND 5) TO MOD-DEPTO (5)
005510*    COPIA WS-MOD-INCOMP (WS-IND 1) PARA
005520*    MOD-INCOMP-ID (1)
005530     MOVE WS-MOD-INCOMP (WS-IND 1) TO MOD-INCOMP-ID (1)
005540*    COPIA WS-MOD-INCOMP (WS-IND 2) PARA
005550*    MOD-INCOMP-ID (2)
005560     MOVE WS-MOD-INCOMP (WS-IND 2) TO MOD-INCOMP-ID (2)
005570*    COPIA WS-MOD-INCOMP (WS-IND 3) PARA
005580*    MOD-INCOMP-ID (3)
005590     MOVE WS-MOD-INCOMP (WS-IND 3) TO MOD-INCOMP-ID (3)
005600*    GRAVA O REGISTRO REG-MODMAST NO
005610*    ARQUIVO DE SAIDA
005620     WRITE REG-MODMAST
005630*    SOMA 1 TO WS-QTD-MOD-GRAVADO GO TO
005640*    0100-LOOP
005650     ADD 1 TO WS-QTD-MOD-GRAVADO
005660     GO TO 0100-LOOP.
005670 0100-FECHA.
005680*    FECHA MODMAST AO FINAL DA RODADA
005690     CLOSE MODMAST
005700*    EXIBE MENSAGEM NO CONSOLE DO
005710*    OPERADOR
005720     DISPLAY 'AKINIC - MODULOS CARREGADOS: ' WS-QTD-MOD-GRAVADO.
005730 0100-FIM.
005740     EXIT.
005750
005760*--------[ GRAVA A CARGA PADRAO DE 5 USUARIOS ]-------------
005770 0200-GRAVA-USUARIOS.
005780*    ABRE OUTPUT USERMAST PARA A RODADA
005790     OPEN OUTPUT USERMAST
005800*    VERIFICA SE ST-USERMAST NOT = '00'
005810     IF ST-USERMAST NOT = '00'
005820*    COPIA 'ERRO NA CRIACAO DO
005830*    USERMAST.DAT' PARA WS-MSG
005840        MOVE 'ERRO NA CRIACAO DO USERMAST.DAT' TO WS-MSG
005850*    EXIBE MENSAGEM NO CONSOLE DO
005860*    OPERADOR
005870        DISPLAY WS-MSG
005880        STOP RUN.
005890*    COPIA ZEROS PARA WS-IND
005900     MOVE ZEROS TO WS-IND.
005910 0200-LOOP.
005920*    SOMA 1 TO WS-IND
005930     ADD 1 TO WS-IND
005940*    VERIFICA SE WS-IND > 5 GO TO
005950*    0200-FECHA
005960     IF WS-IND > 5
005970        GO TO 0200-FECHA.
005980*    COPIA SPACES PARA REG-USERMAST
005990     MOVE SPACES     TO REG-USERMAST
006000*    COPIA WS-USR-ID (WS-IND) PARA USR-ID
006010     MOVE WS-USR-ID (WS-IND)    TO USR-ID
006020*    COPIA WS-USR-EMAIL (WS-IND) PARA
006030*    USR-EMAIL
006040     MOVE WS-USR-EMAIL (WS-IND) TO USR-EMAIL
006050*    COPIA WS-USR-NOME (WS-IND) PARA
006060*    USR-NOME
006070     MOVE WS-USR-NOME (WS-IND)  TO USR-NOME
006080*    COPIA WS-USR-DEPTO (WS-IND) PARA
006090*    USR-DEPTO
006100     MOVE WS-USR-DEPTO (WS-IND) TO USR-DEPTO
006110*    GRAVA O REGISTRO REG-USERMAST NO
006120*    ARQUIVO DE SAIDA
006130     WRITE REG-USERMAST
006140*    SOMA 1 TO WS-QTD-USR-GRAVADO GO TO
006150*    0200-LOOP
006160     ADD 1 TO WS-QTD-USR-GRAVADO
006170     GO TO 0200-LOOP.
006180 0200-FECHA.
006190*    FECHA USERMAST AO FINAL DA RODADA
006200     CLOSE USERMAST
006210*    EXIBE MENSAGEM NO CONSOLE DO
006220*    OPERADOR
006230     DISPLAY 'AKINIC - USUARIOS CARREGADOS: ' WS-QTD-USR-GRAVADO.
006240 0200-FIM.
006250     EXIT.
006260
006270 0900-ENCERRA.
006280*    EXIBE MENSAGEM NO CONSOLE DO
006290*    OPERADOR
006300     DISPLAY 'AKINIC - CARGA INICIAL ENCERRADA'.
006310 0900-FIM.
006320     EXIT.
